000100******************************************************************
000200* PROGRAM NAME:    PKRTEST
000300* ORIGINAL AUTHOR: C. CHIPMAN
000400*
000500* MAINTENANCE LOG
000600* DATE       INIT  REQ#      MAINTENANCE REQUIREMENT
000700* ---------  ----  --------  --------------------------------
000800* 07/22/87   CAC   INIT-001  ORIGINAL WRITE-UP. SIX HAND-KEYED    INIT-001
000900*                            SHOWDOWNS CARRIED OVER FROM THE      INIT-001
001000*                            DESK'S MANUAL SCORING WORKSHEETS,    INIT-001
001100*                            USED TO PROVE OUT PKRBATCH'S         INIT-001
001200*                            EVALUATOR BEFORE EACH RELEASE.       INIT-001
001300* 11/03/88   RLH   CR-0114   ADDED SCENARIO 6 (MULTIWAY, TWO      CR-0114 
001400*                            VILLAINS) TO MATCH THE NEW VILLAIN   CR-0114 
001500*                            LOOP IN PKRBATCH.                    CR-0114 
001600* 06/04/91   CAC   CR-0233   RE-RAN ALL SIX AFTER THE FOLD-ORDER  CR-0233 
001700*                            FIX IN PKRBATCH -- CAUGHT THE SAME   CR-0233 
001800*                            BUG HERE, SCENARIOS 3 AND 4 WERE     CR-0233 
001900*                            SHOWING THE KICKER DIGITS BACKWARDS. CR-0233 
002000* 08/30/93   JTM   CR-0299   ADDED THE BOARD-DEALER SELF-CHECK    CR-0299 
002100*                            AT THE BOTTOM OF THE RUN -- BURNS    CR-0299 
002200*                            AND DEALS A FLOP/TURN/RIVER AGAINST  CR-0299 
002300*                            A FRESH DECK AND COUNTS THE CARDS    CR-0299 
002400*                            BACK OUT.                            CR-0299 
002500* 05/17/94   CAC   CR-0318   ADDED THE WHEEL-STRAIGHT CHECK TO    CR-0318 
002600*                            THE EVALUATOR COPY HERE TO MATCH     CR-0318 
002700*                            THE PKRBATCH FIX.                    CR-0318 
002800* 11/19/98   CAC   Y2K-004   YEAR 2000 READINESS REVIEW -- THIS   Y2K-004 
002900*                            PROGRAM CARRIES NO DATE FIELDS OF    Y2K-004 
003000*                            ITS OWN. NO CHANGES REQUIRED.        Y2K-004 
003100* 02/02/99   CAC   Y2K-011   Y2K SIGN-OFF. NO CHANGES REQUIRED.   Y2K-011 
003200* 10/14/02   RLH   CR-0440   DISPLAY NOW SHOWS EXPECTED VS.       CR-0440 
003300*                            ACTUAL KICKER ON A FAIL SO THE       CR-0440 
003400*                            DESK DOESN'T HAVE TO RE-KEY THE      CR-0440 
003500*                            HAND BY HAND TO SEE WHAT BROKE.      CR-0440 
003600* 04/03/08   RLH   CR-0502   MINOR: RENAMED WS-HAND-FOUND-SW TO   CR-0502
003700*                            MATCH SHOP NAMING STANDARD, SAME     CR-0502
003800*                            AS THE PKRBATCH CHANGE.              CR-0502
003900* 02/11/10   JTM   CR-0559   RE-RAN AGAINST PKRBATCH'S CR-0559    CR-0559
004000*                            ODDS/EQUITY FIX -- ALL SIX STILL     CR-0559
004100*                            PASS. GAVE THE SCENARIO-6 HAND       CR-0559
004200*                            COMPARATOR AN EARLY EXIT ON RANK OR  CR-0559
004300*                            KICKER INSTEAD OF NESTING THROUGH.   CR-0559
004400* 06/02/11   RLH   CR-0561   ADDED A THIRD STREET-NAME TABLE TO   CR-0561 
004500*                            THE BOARD DEALER SELF-CHECK (FLOP/   CR-0561 
004600*                            TURN/RIVER, REDEFINED OVER A LIST)   CR-0561 
004700*                            SO 700'S DEAL CHECK PRINTS THE       CR-0561 
004800*                            STREET BY NAME INSTEAD OF BY         CR-0561 
004900*                            NUMBER -- DESK KEPT ASKING WHICH     CR-0561 
005000*                            STREET "2" WAS.                     CR-0561 
005100* 06/02/11   RLH   CR-0562   IS AUDIT REQUIRED EVERY PARAGRAPH    CR-0562 
005200*                            CARRY A WRITE-UP OF WHAT IT DOES     CR-0562 
005300*                            AND WHY, SAME AS PKRBATCH. WENT      CR-0562 
005400*                            THROUGH EVERY PARAGRAPH IN THE       CR-0562 
005500*                            PROGRAM AND ADDED A BANNER OR A      CR-0562 
005600*                            LINE OR TWO OF RATIONALE WHERE ONE   CR-0562 
005700*                            WAS MISSING. NO LOGIC CHANGED.       CR-0562 
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.     PKRTEST.
006100 AUTHOR.         C. CHIPMAN.
006200 INSTALLATION.   CASA CHIPMAN.
006300 DATE-WRITTEN.   07/22/1987.
006400 DATE-COMPILED.  04/03/2008.
006500 SECURITY.       NON-CONFIDENTIAL.
006600******************************************************************
006700* THIS PROGRAM IS THE RACE & SPORTS DESK'S REGRESSION CHECK FOR
006800* PKRBATCH'S HAND EVALUATOR AND COMPARATOR. IT CARRIES ITS OWN
006900* COPY OF THE EVALUATOR PARAGRAPHS (THIS SHOP HAS NO CALL
007000* CONVENTION FOR SHARING A SUBPROGRAM BETWEEN TWO JOBS) AND RUNS
007100* SIX HAND-KEYED SHOWDOWNS WHOSE RANK AND KICKER ARE KNOWN BY
007200* HAND, DISPLAYING PASS OR FAIL FOR EACH. A SEPARATE EXERCISE AT
007300* THE END PROVES OUT THE BURN-AND-DEAL LOGIC AGAINST A FRESH
007400* 52-CARD DECK. NO FILES ARE READ OR WRITTEN -- ALL OUTPUT GOES
007500* TO SYSOUT VIA DISPLAY, RUN FROM THE PROGRAMMER'S TSO SESSION
007600* BEFORE EACH PKRBATCH RELEASE.
007700*
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS SUIT-CHAR IS "C" "H" "S" "D"
008300     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
008400            OFF STATUS IS WS-TRACE-SWITCH-OFF.
008500*
008600 DATA DIVISION.
008700 WORKING-STORAGE SECTION.
008800*
008900*-----------------------------------------------------------------
009000* RANK NAMES -- SAME LITERAL LIST AS PKRBATCH, WALKED AS A TABLE
009100* VIA REDEFINES, FOR THE PASS/FAIL DISPLAY LINES.
009200*-----------------------------------------------------------------
009300 01  WS-RANK-NAME-LIST.
009400     05  FILLER PIC X(14) VALUE "HIGH CARD     ".
009500     05  FILLER PIC X(14) VALUE "PAIR          ".
009600     05  FILLER PIC X(14) VALUE "TWO PAIR      ".
009700     05  FILLER PIC X(14) VALUE "TRIPS         ".
009800     05  FILLER PIC X(14) VALUE "STRAIGHT      ".
009900     05  FILLER PIC X(14) VALUE "FLUSH         ".
010000     05  FILLER PIC X(14) VALUE "FULL HOUSE    ".
010100     05  FILLER PIC X(14) VALUE "QUADS         ".
010200     05  FILLER PIC X(14) VALUE "STRAIGHT FLUSH".
010300     05  FILLER PIC X(14) VALUE "ROYAL FLUSH   ".
010400 01  WS-RANK-NAME-TBL REDEFINES WS-RANK-NAME-LIST.
010500* ONE CATEGORY NAME, INDEXED BY THE RANK CODE (0-9 -> 1-10).
010600     05  WS-RANK-NAME OCCURS 10 TIMES PIC X(14).
010700
010800*-----------------------------------------------------------------
010900* WORK AREA SHARED BY THE EVALUATOR COPY -- ONE HAND (2 HOLE +
011000* UP TO 5 BOARD CARDS) AT A TIME, SAME SHAPE AS PKRBATCH'S.
011100*-----------------------------------------------------------------
011200 01  WS-EVAL-CARDS.
011300* ONE CARD SLOT -- VALUE AND SUIT -- IN THE HAND BEING SCORED.
011400     05  WS-EVAL-CARD OCCURS 7 TIMES INDEXED BY EV-IDX.
011500* CARD VALUE, 2-14 (11=J, 12=Q, 13=K, 14=A).
011600         10  WS-EVAL-VALUE         PIC 9(02).
011700* CARD SUIT CODE -- C, H, S OR D.
011800         10  WS-EVAL-SUIT          PIC X(01).
011900     05  FILLER                    PIC X(01).
012000* HOW MANY CARDS ARE IN THE HAND BEING SCORED -- 5, 6 OR 7.
012100 01  WS-EVAL-CARD-COUNT             PIC 9(01) COMP.
012200
012300* PER-SUIT VALUE LISTS BUILT FROM WS-EVAL-CARDS, SORTED ASCENDING.
012400 01  WS-SUIT-WORK.
012500* ONE SUIT'S SORTED VALUE LIST AND HOW MANY CARDS LANDED IN IT.
012600     05  WS-SUIT-ENTRY OCCURS 4 TIMES INDEXED BY SU-IDX.
012700* WHICH SUIT THIS TABLE ENTRY HOLDS.
012800         10  WS-SUIT-CODE-WK       PIC X(01).
012900* HOW MANY OF THE HAND'S CARDS FELL IN THIS SUIT.
013000         10  WS-SUIT-CARD-COUNT    PIC 9(01) COMP.
013100* SORTED-ASCENDING CARD VALUES FOR THIS SUIT.
013200         10  WS-SUIT-VAL OCCURS 7 TIMES PIC 9(02).
013300     05  FILLER                    PIC X(01).
013400
013500 01  WS-SUIT-CODE-LIST             PIC X(4) VALUE "CHSD".
013600 01  WS-SUIT-CODE-TBL REDEFINES WS-SUIT-CODE-LIST.
013700* ONE OF THE FOUR SUIT LETTERS, WALKED WHEN FILING CARDS BY SUIT.
013800     05  WS-SUIT-CODE OCCURS 4 TIMES PIC X(1).
013900
014000* (VALUE,COUNT) PAIRS FOR THE HAND, SORTED ASCENDING BY COUNT
014100* THEN BY VALUE.
014200 01  WS-VC-WORK.
014300* ONE (VALUE,COUNT) PAIR -- HOW MANY TIMES A VALUE SHOWED UP.
014400     05  WS-VC-ENTRY OCCURS 13 TIMES INDEXED BY VC-IDX.
014500* THE CARD VALUE THIS PAIR COUNTS.
014600         10  WS-VC-VALUE           PIC 9(02).
014700* HOW MANY TIMES WS-VC-VALUE APPEARS IN THE HAND.
014800         10  WS-VC-COUNT           PIC 9(01) COMP.
014900     05  FILLER                    PIC X(01).
015000* HOW MANY DISTINCT (VALUE,COUNT) PAIRS WERE BUILT.
015100 01  WS-VC-ENTRY-COUNT              PIC 9(02) COMP.
015200
015300* DISTINCT CARD VALUES PRESENT, SORTED ASCENDING BY VALUE ONLY.
015400 01  WS-DV-WORK.
015500* ONE DISTINCT CARD VALUE PRESENT IN THE HAND.
015600     05  WS-DV-VALUE OCCURS 13 TIMES INDEXED BY DV-IDX PIC 9(02).
015700     05  FILLER                    PIC X(01).
015800* HOW MANY DISTINCT CARD VALUES ARE IN THE HAND.
015900 01  WS-DV-ENTRY-COUNT              PIC 9(02) COMP.
016000
016100* WORK COPY USED BY THE STRAIGHT AND STRAIGHT-FLUSH WINDOW SCAN
016200* (ROOM FOR A PREPENDED WHEEL ACE = 13 + 1).
016300 01  WS-WINDOW-WORK.
016400* ONE VALUE IN THE STRAIGHT-TEST WORK COPY, WHEEL ACE INCLUDED.
016500     05  WS-WINDOW-VALUE OCCURS 14 TIMES INDEXED BY WD-IDX
016600                                 PIC 9(02).
016700     05  FILLER                    PIC X(01).
016800* HOW MANY FIVE-CARD WINDOWS WERE BUILT FOR THE STRAIGHT TEST.
016900 01  WS-WINDOW-ENTRY-COUNT           PIC 9(02) COMP.
017000* SUBSCRIPT FOR WALKING THE WINDOW TABLE.
017100 01  WS-WINDOW-SCAN-IDX              PIC 9(02) COMP.
017200
017300* ROYAL-FLUSH RANK-PRESENT FLAGS -- ONE PER FACE CARD, TESTED
017400* AGAINST A SINGLE SUIT'S SORTED VALUE LIST.
017500 01  WS-C1                           PIC 9(02) COMP.
017600* HOLDS THE SECOND CARD'S VALUE WHILE A WINDOW IS TESTED.
017700 01  WS-C2                           PIC 9(02) COMP.
017800* HOLDS THE THIRD CARD'S VALUE WHILE A WINDOW IS TESTED.
017900 01  WS-C3                           PIC 9(02) COMP.
018000* HOLDS THE FOURTH CARD'S VALUE WHILE A WINDOW IS TESTED.
018100 01  WS-C4                           PIC 9(02) COMP.
018200* HOLDS THE FIFTH CARD'S VALUE WHILE A WINDOW IS TESTED.
018300 01  WS-C5                           PIC 9(02) COMP.
018400
018500* RESULT OF THE PARAGRAPH THAT JUST RAN 440-EVALUATE-HAND.
018600 01  WS-EVAL-RANK                    PIC 9(01).
018700* THE FOLDED BEST-FIVE TIE-BREAK FIGURE FOR WS-EVAL-RANK.
018800 01  WS-EVAL-KICKER                  PIC 9(10).
018900* SET ONCE A CATEGORY TEST HITS, SO LOWER TESTS ARE SKIPPED.
019000 01  WS-HAND-FOUND-SW                PIC X VALUE "N".
019100     88  HAND-FOUND                  VALUE "Y".
019200     88  HAND-NOT-FOUND               VALUE "N".
019300* HOW MANY VALUES GO INTO THE KICKER FOLD, HIGH TO LOW.
019400 01  WS-FOLD-UBOUND                  PIC 9(01) COMP.
019500
019600* GENERAL LOOP/WORK COUNTERS, SAME NAMES AS PKRBATCH'S COPY.
019700 01  WS-I                            PIC 9(02) COMP.
019800* GENERAL LOOP SUBSCRIPT, REUSED ACROSS SEVERAL PARAGRAPHS.
019900 01  WS-J                            PIC 9(02) COMP.
020000* HOLDING CELL FOR A BUBBLE-SORT EXCHANGE.
020100 77  WS-SWAP-VALUE                   PIC 9(02) COMP.
020200* HOLDING CELL FOR A BUBBLE-SORT EXCHANGE.
020300 77  WS-SWAP-COUNT                   PIC 9(01) COMP.
020400* HOLDING CELL FOR A BUBBLE-SORT EXCHANGE.
020500 77  WS-SWAP-FLAG                    PIC 9(01) COMP.
020600
020700*-----------------------------------------------------------------
020800* ONE SLOT PER HAND BEING COMPARED IN A SCENARIO -- HERO PLUS
020900* UP TO TWO VILLAINS FOR SCENARIO 6'S MULTIWAY CHECK.
021000*-----------------------------------------------------------------
021100 01  WS-HERO-RANK                    PIC 9(01).
021200* THE HERO HAND'S FOLDED TIE-BREAK FIGURE FOR THIS SCENARIO.
021300 01  WS-HERO-KICKER                  PIC 9(10).
021400* VILLAIN ONE'S CATEGORY CODE FOR THIS SCENARIO.
021500 01  WS-VILL1-RANK                   PIC 9(01).
021600* VILLAIN ONE'S FOLDED TIE-BREAK FIGURE FOR THIS SCENARIO.
021700 01  WS-VILL1-KICKER                 PIC 9(10).
021800* VILLAIN TWO'S CATEGORY CODE -- SCENARIO 6 ONLY.
021900 01  WS-VILL2-RANK                   PIC 9(01).
022000* VILLAIN TWO'S FOLDED TIE-BREAK FIGURE -- SCENARIO 6 ONLY.
022100 01  WS-VILL2-KICKER                 PIC 9(10).
022200
022300* 380-COMPARE-HANDS WORK AREA -- COMPARES (A) AGAINST (B) AND
022400* SETS WS-CMP-RESULT TO ">", "<" OR "=".
022500 01  WS-CMP-RANK-A                   PIC 9(01).
022600* KICKER SIDE "A" HANDED TO THE TWO-HAND COMPARATOR.
022700 01  WS-CMP-KICKER-A                 PIC 9(10).
022800* RANK SIDE "B" HANDED TO THE TWO-HAND COMPARATOR.
022900 01  WS-CMP-RANK-B                   PIC 9(01).
023000* KICKER SIDE "B" HANDED TO THE TWO-HAND COMPARATOR.
023100 01  WS-CMP-KICKER-B                 PIC 9(10).
023200* "A", "B" OR "=" -- SET BY 380 AND READ BY ITS CALLER.
023300 01  WS-CMP-RESULT                   PIC X(01).
023400
023500* PASS/FAIL BOOKKEEPING FOR THE DISPLAY SUMMARY.
023600 01  WS-TESTS-RUN                    PIC 9(02) COMP.
023700 01  WS-TESTS-PASSED                 PIC 9(02) COMP.
023800 01  WS-SCEN-NAME                    PIC X(32).
023900
024000*-----------------------------------------------------------------
024100* BOARD-DEALER SELF-CHECK -- A FRESH 52-CARD DECK PLUS A SEPARATE
024200* "DEALT BOARD" TABLE AND A BURN COUNTER.
024300*-----------------------------------------------------------------
024400* STREET NAMES FOR THE TRACE LINE 730 DISPLAYS AS IT BURNS AND
024500* DEALS EACH ROUND -- SAME LITERAL-LIST-PLUS-REDEFINES TREATMENT
024600* AS THE RANK-NAME AND SUIT-CODE TABLES ABOVE, WALKED BY STREET
024700* NUMBER (1=FLOP, 2=TURN, 3=RIVER) INSTEAD OF BY RANK OR SUIT.
024800*-----------------------------------------------------------------
024900 01  WS-STREET-NAME-LIST.
025000     05  FILLER PIC X(08) VALUE "FLOP    ".
025100     05  FILLER PIC X(08) VALUE "TURN    ".
025200     05  FILLER PIC X(08) VALUE "RIVER   ".
025300 01  WS-STREET-NAME-TBL REDEFINES WS-STREET-NAME-LIST.
025400     05  WS-STREET-NAME OCCURS 3 TIMES PIC X(08).
025500 01  WS-STREET-IDX                  PIC 9(01) COMP.
025600*-----------------------------------------------------------------
025700 01  WS-DECK.
025800     05  WS-DECK-CARD OCCURS 52 TIMES INDEXED BY DK-IDX.
025900         10  WS-DECK-VALUE         PIC 9(02).
026000         10  WS-DECK-SUIT          PIC X(01).
026100     05  FILLER                    PIC X(01).
026200 01  WS-DECK-BUILD-VALUE           PIC 9(02) COMP.
026300 01  WS-DECK-BUILD-SUIT            PIC 9(01) COMP.
026400 01  WS-DECK-BUILD-IDX             PIC 9(02) COMP.
026500 01  WS-DECK-NEXT-CARD             PIC 9(02) COMP.
026600 01  WS-BURN-COUNT                 PIC 9(02) COMP.
026700
026800 01  WS-DEALT-BOARD.
026900     05  WS-DEALT-CARD OCCURS 5 TIMES INDEXED BY BD-IDX.
027000         10  WS-DEALT-VALUE        PIC 9(02).
027100         10  WS-DEALT-SUIT         PIC X(01).
027200     05  FILLER                    PIC X(01).
027300 01  WS-BOARD-COUNT                PIC 9(01) COMP.
027400 01  WS-DEAL-THIS-STREET           PIC 9(01) COMP.
027500
027600 01  WS-TRACE-SWITCH-ON               PIC X VALUE "N".
027700 01  WS-TRACE-SWITCH-OFF              PIC X VALUE "Y".
027800
027900******************************************************************
028000*                      PROCEDURE DIVISION                       *
028100******************************************************************
028200 PROCEDURE DIVISION.
028300*
028400 100-MAIN-PARA.
028500* HANDS OFF TO 110-TITLE-SCREEN TO DO ITS OWN JOB.
028600     PERFORM 110-TITLE-SCREEN
028700* CARRIES ZERO FORWARD INTO WS-TESTS-RUN.
028800     MOVE ZERO TO WS-TESTS-RUN
028900* CARRIES ZERO FORWARD INTO WS-TESTS-PASSED.
029000     MOVE ZERO TO WS-TESTS-PASSED
029100* RUNS 200-RUN-SCENARIO-1 THRU 200-RUN-SCENARIO-1-EXIT AS ONE STEP
029200     PERFORM 200-RUN-SCENARIO-1 THRU 200-RUN-SCENARIO-1-EXIT
029300* RUNS 200-RUN-SCENARIO-2 THRU 200-RUN-SCENARIO-2-EXIT AS ONE STEP
029400     PERFORM 200-RUN-SCENARIO-2 THRU 200-RUN-SCENARIO-2-EXIT
029500* RUNS 200-RUN-SCENARIO-3 THRU 200-RUN-SCENARIO-3-EXIT AS ONE STEP
029600     PERFORM 200-RUN-SCENARIO-3 THRU 200-RUN-SCENARIO-3-EXIT
029700* RUNS 200-RUN-SCENARIO-4 THRU 200-RUN-SCENARIO-4-EXIT AS ONE STEP
029800     PERFORM 200-RUN-SCENARIO-4 THRU 200-RUN-SCENARIO-4-EXIT
029900* RUNS 200-RUN-SCENARIO-5 THRU 200-RUN-SCENARIO-5-EXIT AS ONE STEP
030000     PERFORM 200-RUN-SCENARIO-5 THRU 200-RUN-SCENARIO-5-EXIT
030100* RUNS 200-RUN-SCENARIO-6 THRU 200-RUN-SCENARIO-6-EXIT AS ONE STEP
030200     PERFORM 200-RUN-SCENARIO-6 THRU 200-RUN-SCENARIO-6-EXIT
030300* HANDS OFF TO 190-DISPLAY-SUMMARY TO DO ITS OWN JOB.
030400     PERFORM 190-DISPLAY-SUMMARY
030500* RUNS 700-DEAL-STREET-CHECK THRU 700-DEAL-STREET-CHECK-EXIT AS ON
030600     PERFORM 700-DEAL-STREET-CHECK THRU 700-DEAL-STREET-CHECK-EXIT
030700* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
030800     DISPLAY SPACES
030900* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
031000     DISPLAY "****** PKRTEST REGRESSION RUN ENDS ******"
031100* ENDS THE JOB -- THIS IS A DISPLAY-ONLY DEMO, NOT A BATCH.
031200     STOP RUN.
031300
031400* PRINTS THE BANNER SO WHOEVER RUNS THIS AT THE CONSOLE KNOWS WHAT
031500 110-TITLE-SCREEN.
031600* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
031700     DISPLAY SPACES
031800* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
031900     DISPLAY "****** PKRTEST REGRESSION RUN BEGINS ******"
032000* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
032100     DISPLAY "RACE & SPORTS DESK -- HAND EVALUATOR SELF-CHECK"
032200* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
032300     DISPLAY SPACES.
032400
032500* PRINTS HOW MANY OF THE SIX SCENARIOS PASSED AT THE VERY END.
032600 190-DISPLAY-SUMMARY.
032700* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
032800     DISPLAY SPACES
032900* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
033000     DISPLAY "SCENARIOS RUN...... " WS-TESTS-RUN
033100* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
033200     DISPLAY "SCENARIOS PASSED... " WS-TESTS-PASSED.
033300
033400*-----------------------------------------------------------------
033500* SCENARIO 1 -- FULL HOUSE VS. FULL HOUSE. HERO ACAD, VILLAIN
033600* KCKD, BOARD JSJDJC. HERO'S TRIP-JACKS-OVER-ACES KICKER MUST
033700* BEAT THE VILLAIN'S TRIP-JACKS-OVER-KINGS KICKER.
033800*-----------------------------------------------------------------
033900 200-RUN-SCENARIO-1.
034000* LOADS THE LABEL INTO WS-SCEN-NAME FOR THE DISPLAY LINE.
034100     MOVE "1 - FULL HOUSE VS FULL HOUSE" TO WS-SCEN-NAME
034200* KEEPS WS-TESTS-RUN CURRENT AS EACH HAND IS CHECKED.
034300     ADD 1 TO WS-TESTS-RUN
034400* CARRIES 2 FORWARD INTO WS-EVAL-CARD-COUNT.
034500     MOVE 2 TO WS-EVAL-CARD-COUNT
034600* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(1).
034700     MOVE 14 TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
034800* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(2).
034900     MOVE 14 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
035000* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(3).
035100     MOVE 11 TO WS-EVAL-VALUE(3)     MOVE "S" TO WS-EVAL-SUIT(3)
035200* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(4).
035300     MOVE 11 TO WS-EVAL-VALUE(4)     MOVE "D" TO WS-EVAL-SUIT(4)
035400* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(5).
035500     MOVE 11 TO WS-EVAL-VALUE(5)     MOVE "C" TO WS-EVAL-SUIT(5)
035600* CARRIES 5 FORWARD INTO WS-EVAL-CARD-COUNT.
035700     MOVE 5 TO WS-EVAL-CARD-COUNT
035800* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
035900     PERFORM 440-EVALUATE-HAND
036000* CARRIES WS-EVAL-RANK FORWARD INTO WS-HERO-RANK.
036100     MOVE WS-EVAL-RANK   TO WS-HERO-RANK
036200* CARRIES WS-EVAL-KICKER FORWARD INTO WS-HERO-KICKER.
036300     MOVE WS-EVAL-KICKER TO WS-HERO-KICKER
036400* CARRIES 13 FORWARD INTO WS-EVAL-VALUE(1).
036500     MOVE 13 TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
036600* CARRIES 13 FORWARD INTO WS-EVAL-VALUE(2).
036700     MOVE 13 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
036800* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
036900     PERFORM 440-EVALUATE-HAND
037000* CARRIES WS-EVAL-RANK FORWARD INTO WS-VILL1-RANK.
037100     MOVE WS-EVAL-RANK   TO WS-VILL1-RANK
037200* CARRIES WS-EVAL-KICKER FORWARD INTO WS-VILL1-KICKER.
037300     MOVE WS-EVAL-KICKER TO WS-VILL1-KICKER
037400* ONLY TAKES THIS BRANCH WHEN WS-HERO-RANK = 6 AND WS-HERO-KICKER 
037500     IF WS-HERO-RANK = 6 AND WS-HERO-KICKER = 1114
037600* AND ALSO REQUIRES WS-VILL1-RANK = 6 AND WS-VILL1-KICKER = .
037700        AND WS-VILL1-RANK = 6 AND WS-VILL1-KICKER = 1113
037800* HANDS OFF TO 210-PASS-MESSAGE TO DO ITS OWN JOB.
037900        PERFORM 210-PASS-MESSAGE
038000* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
038100     ELSE
038200* HANDS OFF TO 220-FAIL-MESSAGE TO DO ITS OWN JOB.
038300        PERFORM 220-FAIL-MESSAGE
038400* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
038500     END-IF.
038600* FALL-THROUGH LANDING SPOT FOR THE THRU RANGE.
038700 200-RUN-SCENARIO-1-EXIT.
038800* PLAIN EXIT -- NOTHING TO DO BUT MARK THE END OF THE RANGE.
038900     EXIT.
039000
039100*-----------------------------------------------------------------
039200* SCENARIO 2 -- TWO PAIR VS. TWO PAIR. HERO ACAD, VILLAIN KCKD,
039300* BOARD TSJDJC.
039400*-----------------------------------------------------------------
039500 200-RUN-SCENARIO-2.
039600* LOADS THE LABEL INTO WS-SCEN-NAME FOR THE DISPLAY LINE.
039700     MOVE "2 - TWO PAIR VS TWO PAIR" TO WS-SCEN-NAME
039800* KEEPS WS-TESTS-RUN CURRENT AS EACH HAND IS CHECKED.
039900     ADD 1 TO WS-TESTS-RUN
040000* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(1).
040100     MOVE 14 TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
040200* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(2).
040300     MOVE 14 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
040400* CARRIES 10 FORWARD INTO WS-EVAL-VALUE(3).
040500     MOVE 10 TO WS-EVAL-VALUE(3)     MOVE "S" TO WS-EVAL-SUIT(3)
040600* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(4).
040700     MOVE 11 TO WS-EVAL-VALUE(4)     MOVE "D" TO WS-EVAL-SUIT(4)
040800* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(5).
040900     MOVE 11 TO WS-EVAL-VALUE(5)     MOVE "C" TO WS-EVAL-SUIT(5)
041000* CARRIES 5 FORWARD INTO WS-EVAL-CARD-COUNT.
041100     MOVE 5 TO WS-EVAL-CARD-COUNT
041200* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
041300     PERFORM 440-EVALUATE-HAND
041400* CARRIES WS-EVAL-RANK FORWARD INTO WS-HERO-RANK.
041500     MOVE WS-EVAL-RANK   TO WS-HERO-RANK
041600* CARRIES WS-EVAL-KICKER FORWARD INTO WS-HERO-KICKER.
041700     MOVE WS-EVAL-KICKER TO WS-HERO-KICKER
041800* CARRIES 13 FORWARD INTO WS-EVAL-VALUE(1).
041900     MOVE 13 TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
042000* CARRIES 13 FORWARD INTO WS-EVAL-VALUE(2).
042100     MOVE 13 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
042200* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
042300     PERFORM 440-EVALUATE-HAND
042400* CARRIES WS-EVAL-RANK FORWARD INTO WS-VILL1-RANK.
042500     MOVE WS-EVAL-RANK   TO WS-VILL1-RANK
042600* CARRIES WS-EVAL-KICKER FORWARD INTO WS-VILL1-KICKER.
042700     MOVE WS-EVAL-KICKER TO WS-VILL1-KICKER
042800* ONLY TAKES THIS BRANCH WHEN WS-HERO-RANK = 2 AND WS-HERO-KICKER 
042900     IF WS-HERO-RANK = 2 AND WS-HERO-KICKER = 141110
043000* AND ALSO REQUIRES WS-VILL1-RANK = 2 AND WS-VILL1-KICKER = .
043100        AND WS-VILL1-RANK = 2 AND WS-VILL1-KICKER = 131110
043200* HANDS OFF TO 210-PASS-MESSAGE TO DO ITS OWN JOB.
043300        PERFORM 210-PASS-MESSAGE
043400* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
043500     ELSE
043600* HANDS OFF TO 220-FAIL-MESSAGE TO DO ITS OWN JOB.
043700        PERFORM 220-FAIL-MESSAGE
043800* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
043900     END-IF.
044000* FALL-THROUGH LANDING SPOT FOR THE THRU RANGE.
044100 200-RUN-SCENARIO-2-EXIT.
044200* PLAIN EXIT -- NOTHING TO DO BUT MARK THE END OF THE RANGE.
044300     EXIT.
044400
044500*-----------------------------------------------------------------
044600* SCENARIO 3 -- SAME TRIPS, DIFFERENT KICKER. HERO ACKD, VILLAIN
044700* ACQD, BOARD ASAHJC -- BOTH TRIP ACES.
044800*-----------------------------------------------------------------
044900 200-RUN-SCENARIO-3.
045000* LOADS THE LABEL INTO WS-SCEN-NAME FOR THE DISPLAY LINE.
045100     MOVE "3 - SAME TRIPS DIFF KICKER" TO WS-SCEN-NAME
045200* KEEPS WS-TESTS-RUN CURRENT AS EACH HAND IS CHECKED.
045300     ADD 1 TO WS-TESTS-RUN
045400* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(1).
045500     MOVE 14 TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
045600* CARRIES 13 FORWARD INTO WS-EVAL-VALUE(2).
045700     MOVE 13 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
045800* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(3).
045900     MOVE 14 TO WS-EVAL-VALUE(3)     MOVE "S" TO WS-EVAL-SUIT(3)
046000* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(4).
046100     MOVE 14 TO WS-EVAL-VALUE(4)     MOVE "H" TO WS-EVAL-SUIT(4)
046200* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(5).
046300     MOVE 11 TO WS-EVAL-VALUE(5)     MOVE "C" TO WS-EVAL-SUIT(5)
046400* CARRIES 5 FORWARD INTO WS-EVAL-CARD-COUNT.
046500     MOVE 5 TO WS-EVAL-CARD-COUNT
046600* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
046700     PERFORM 440-EVALUATE-HAND
046800* CARRIES WS-EVAL-RANK FORWARD INTO WS-HERO-RANK.
046900     MOVE WS-EVAL-RANK   TO WS-HERO-RANK
047000* CARRIES WS-EVAL-KICKER FORWARD INTO WS-HERO-KICKER.
047100     MOVE WS-EVAL-KICKER TO WS-HERO-KICKER
047200* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(1).
047300     MOVE 14 TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
047400* CARRIES 12 FORWARD INTO WS-EVAL-VALUE(2).
047500     MOVE 12 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
047600* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
047700     PERFORM 440-EVALUATE-HAND
047800* CARRIES WS-EVAL-RANK FORWARD INTO WS-VILL1-RANK.
047900     MOVE WS-EVAL-RANK   TO WS-VILL1-RANK
048000* CARRIES WS-EVAL-KICKER FORWARD INTO WS-VILL1-KICKER.
048100     MOVE WS-EVAL-KICKER TO WS-VILL1-KICKER
048200* ONLY TAKES THIS BRANCH WHEN WS-HERO-RANK = 3 AND WS-HERO-KICKER 
048300     IF WS-HERO-RANK = 3 AND WS-HERO-KICKER = 141311
048400* AND ALSO REQUIRES WS-VILL1-RANK = 3 AND WS-VILL1-KICKER = .
048500        AND WS-VILL1-RANK = 3 AND WS-VILL1-KICKER = 141211
048600* HANDS OFF TO 210-PASS-MESSAGE TO DO ITS OWN JOB.
048700        PERFORM 210-PASS-MESSAGE
048800* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
048900     ELSE
049000* HANDS OFF TO 220-FAIL-MESSAGE TO DO ITS OWN JOB.
049100        PERFORM 220-FAIL-MESSAGE
049200* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
049300     END-IF.
049400* FALL-THROUGH LANDING SPOT FOR THE THRU RANGE.
049500 200-RUN-SCENARIO-3-EXIT.
049600* PLAIN EXIT -- NOTHING TO DO BUT MARK THE END OF THE RANGE.
049700     EXIT.
049800
049900*-----------------------------------------------------------------
050000* SCENARIO 4 -- PAIR WITH KICKER. HERO ACKD VS VILLAIN AS3D,
050100* BOARD TSADJC -- BOTH PAIR OF ACES, KICKERS DECIDE IT.
050200*-----------------------------------------------------------------
050300 200-RUN-SCENARIO-4.
050400* LOADS THE LABEL INTO WS-SCEN-NAME FOR THE DISPLAY LINE.
050500     MOVE "4 - PAIR WITH KICKER" TO WS-SCEN-NAME
050600* KEEPS WS-TESTS-RUN CURRENT AS EACH HAND IS CHECKED.
050700     ADD 1 TO WS-TESTS-RUN
050800* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(1).
050900     MOVE 14 TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
051000* CARRIES 13 FORWARD INTO WS-EVAL-VALUE(2).
051100     MOVE 13 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
051200* CARRIES 10 FORWARD INTO WS-EVAL-VALUE(3).
051300     MOVE 10 TO WS-EVAL-VALUE(3)     MOVE "S" TO WS-EVAL-SUIT(3)
051400* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(4).
051500     MOVE 14 TO WS-EVAL-VALUE(4)     MOVE "D" TO WS-EVAL-SUIT(4)
051600* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(5).
051700     MOVE 11 TO WS-EVAL-VALUE(5)     MOVE "C" TO WS-EVAL-SUIT(5)
051800* CARRIES 5 FORWARD INTO WS-EVAL-CARD-COUNT.
051900     MOVE 5 TO WS-EVAL-CARD-COUNT
052000* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
052100     PERFORM 440-EVALUATE-HAND
052200* CARRIES WS-EVAL-RANK FORWARD INTO WS-HERO-RANK.
052300     MOVE WS-EVAL-RANK   TO WS-HERO-RANK
052400* CARRIES WS-EVAL-KICKER FORWARD INTO WS-HERO-KICKER.
052500     MOVE WS-EVAL-KICKER TO WS-HERO-KICKER
052600* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(1).
052700     MOVE 14 TO WS-EVAL-VALUE(1)     MOVE "S" TO WS-EVAL-SUIT(1)
052800* CARRIES 3 FORWARD INTO WS-EVAL-VALUE(2).
052900     MOVE 3  TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
053000* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
053100     PERFORM 440-EVALUATE-HAND
053200* CARRIES WS-EVAL-RANK FORWARD INTO WS-VILL1-RANK.
053300     MOVE WS-EVAL-RANK   TO WS-VILL1-RANK
053400* CARRIES WS-EVAL-KICKER FORWARD INTO WS-VILL1-KICKER.
053500     MOVE WS-EVAL-KICKER TO WS-VILL1-KICKER
053600* ONLY TAKES THIS BRANCH WHEN WS-HERO-RANK = 1 AND WS-HERO-KICKER 
053700     IF WS-HERO-RANK = 1 AND WS-HERO-KICKER = 14131110
053800* AND ALSO REQUIRES WS-VILL1-RANK = 1 AND WS-VILL1-KICKER = .
053900        AND WS-VILL1-RANK = 1 AND WS-VILL1-KICKER = 14111003
054000* HANDS OFF TO 210-PASS-MESSAGE TO DO ITS OWN JOB.
054100        PERFORM 210-PASS-MESSAGE
054200* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
054300     ELSE
054400* HANDS OFF TO 220-FAIL-MESSAGE TO DO ITS OWN JOB.
054500        PERFORM 220-FAIL-MESSAGE
054600* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
054700     END-IF.
054800* FALL-THROUGH LANDING SPOT FOR THE THRU RANGE.
054900 200-RUN-SCENARIO-4-EXIT.
055000* PLAIN EXIT -- NOTHING TO DO BUT MARK THE END OF THE RANGE.
055100     EXIT.
055200
055300*-----------------------------------------------------------------
055400* SCENARIO 5 -- HIGH CARD. HERO 8CJD VS VILLAIN 7SJD, BOARD
055500* KSQDAC -- NO PAIR EITHER SIDE, TOP FIVE KICKERS DECIDE IT.
055600*-----------------------------------------------------------------
055700 200-RUN-SCENARIO-5.
055800* LOADS THE LABEL INTO WS-SCEN-NAME FOR THE DISPLAY LINE.
055900     MOVE "5 - HIGH CARD" TO WS-SCEN-NAME
056000* KEEPS WS-TESTS-RUN CURRENT AS EACH HAND IS CHECKED.
056100     ADD 1 TO WS-TESTS-RUN
056200* CARRIES 8 FORWARD INTO WS-EVAL-VALUE(1).
056300     MOVE 8  TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
056400* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(2).
056500     MOVE 11 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
056600* CARRIES 13 FORWARD INTO WS-EVAL-VALUE(3).
056700     MOVE 13 TO WS-EVAL-VALUE(3)     MOVE "S" TO WS-EVAL-SUIT(3)
056800* CARRIES 12 FORWARD INTO WS-EVAL-VALUE(4).
056900     MOVE 12 TO WS-EVAL-VALUE(4)     MOVE "D" TO WS-EVAL-SUIT(4)
057000* CARRIES 14 FORWARD INTO WS-EVAL-VALUE(5).
057100     MOVE 14 TO WS-EVAL-VALUE(5)     MOVE "C" TO WS-EVAL-SUIT(5)
057200* CARRIES 5 FORWARD INTO WS-EVAL-CARD-COUNT.
057300     MOVE 5 TO WS-EVAL-CARD-COUNT
057400* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
057500     PERFORM 440-EVALUATE-HAND
057600* CARRIES WS-EVAL-RANK FORWARD INTO WS-HERO-RANK.
057700     MOVE WS-EVAL-RANK   TO WS-HERO-RANK
057800* CARRIES WS-EVAL-KICKER FORWARD INTO WS-HERO-KICKER.
057900     MOVE WS-EVAL-KICKER TO WS-HERO-KICKER
058000* CARRIES 7 FORWARD INTO WS-EVAL-VALUE(1).
058100     MOVE 7  TO WS-EVAL-VALUE(1)     MOVE "S" TO WS-EVAL-SUIT(1)
058200* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(2).
058300     MOVE 11 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
058400* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
058500     PERFORM 440-EVALUATE-HAND
058600* CARRIES WS-EVAL-RANK FORWARD INTO WS-VILL1-RANK.
058700     MOVE WS-EVAL-RANK   TO WS-VILL1-RANK
058800* CARRIES WS-EVAL-KICKER FORWARD INTO WS-VILL1-KICKER.
058900     MOVE WS-EVAL-KICKER TO WS-VILL1-KICKER
059000* ONLY TAKES THIS BRANCH WHEN WS-HERO-RANK = 0 AND WS-HERO-KICKER 
059100     IF WS-HERO-RANK = 0 AND WS-HERO-KICKER = 1413121108
059200* AND ALSO REQUIRES WS-VILL1-RANK = 0 AND WS-VILL1-KICKER = .
059300        AND WS-VILL1-RANK = 0 AND WS-VILL1-KICKER = 1413121107
059400* HANDS OFF TO 210-PASS-MESSAGE TO DO ITS OWN JOB.
059500        PERFORM 210-PASS-MESSAGE
059600* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
059700     ELSE
059800* HANDS OFF TO 220-FAIL-MESSAGE TO DO ITS OWN JOB.
059900        PERFORM 220-FAIL-MESSAGE
060000* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
060100     END-IF.
060200* FALL-THROUGH LANDING SPOT FOR THE THRU RANGE.
060300 200-RUN-SCENARIO-5-EXIT.
060400* PLAIN EXIT -- NOTHING TO DO BUT MARK THE END OF THE RANGE.
060500     EXIT.
060600
060700*-----------------------------------------------------------------
060800* SCENARIO 6 -- MULTIWAY SHOWDOWN. BOARD 8S8DJC6C6S; HERO
060900* 8CJD, VILLAIN 7SJD, VILLAIN2 6D5D. EXPECTED ORDER HERO OVER
061000* VILLAIN2 OVER VILLAIN.
061100*-----------------------------------------------------------------
061200 200-RUN-SCENARIO-6.
061300* LOADS THE LABEL INTO WS-SCEN-NAME FOR THE DISPLAY LINE.
061400     MOVE "6 - MULTIWAY SHOWDOWN" TO WS-SCEN-NAME
061500* KEEPS WS-TESTS-RUN CURRENT AS EACH HAND IS CHECKED.
061600     ADD 1 TO WS-TESTS-RUN
061700* CARRIES 8 FORWARD INTO WS-EVAL-VALUE(1).
061800     MOVE 8  TO WS-EVAL-VALUE(1)     MOVE "C" TO WS-EVAL-SUIT(1)
061900* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(2).
062000     MOVE 11 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
062100* CARRIES 8 FORWARD INTO WS-EVAL-VALUE(3).
062200     MOVE 8  TO WS-EVAL-VALUE(3)     MOVE "S" TO WS-EVAL-SUIT(3)
062300* CARRIES 8 FORWARD INTO WS-EVAL-VALUE(4).
062400     MOVE 8  TO WS-EVAL-VALUE(4)     MOVE "D" TO WS-EVAL-SUIT(4)
062500* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(5).
062600     MOVE 11 TO WS-EVAL-VALUE(5)     MOVE "C" TO WS-EVAL-SUIT(5)
062700* CARRIES 6 FORWARD INTO WS-EVAL-VALUE(6).
062800     MOVE 6  TO WS-EVAL-VALUE(6)     MOVE "C" TO WS-EVAL-SUIT(6)
062900* CARRIES 6 FORWARD INTO WS-EVAL-VALUE(7).
063000     MOVE 6  TO WS-EVAL-VALUE(7)     MOVE "S" TO WS-EVAL-SUIT(7)
063100* CARRIES 7 FORWARD INTO WS-EVAL-CARD-COUNT.
063200     MOVE 7 TO WS-EVAL-CARD-COUNT
063300* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
063400     PERFORM 440-EVALUATE-HAND
063500* CARRIES WS-EVAL-RANK FORWARD INTO WS-HERO-RANK.
063600     MOVE WS-EVAL-RANK   TO WS-HERO-RANK
063700* CARRIES WS-EVAL-KICKER FORWARD INTO WS-HERO-KICKER.
063800     MOVE WS-EVAL-KICKER TO WS-HERO-KICKER
063900* CARRIES 7 FORWARD INTO WS-EVAL-VALUE(1).
064000     MOVE 7  TO WS-EVAL-VALUE(1)     MOVE "S" TO WS-EVAL-SUIT(1)
064100* CARRIES 11 FORWARD INTO WS-EVAL-VALUE(2).
064200     MOVE 11 TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
064300* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
064400     PERFORM 440-EVALUATE-HAND
064500* CARRIES WS-EVAL-RANK FORWARD INTO WS-VILL1-RANK.
064600     MOVE WS-EVAL-RANK   TO WS-VILL1-RANK
064700* CARRIES WS-EVAL-KICKER FORWARD INTO WS-VILL1-KICKER.
064800     MOVE WS-EVAL-KICKER TO WS-VILL1-KICKER
064900* CARRIES 6 FORWARD INTO WS-EVAL-VALUE(1).
065000     MOVE 6  TO WS-EVAL-VALUE(1)     MOVE "D" TO WS-EVAL-SUIT(1)
065100* CARRIES 5 FORWARD INTO WS-EVAL-VALUE(2).
065200     MOVE 5  TO WS-EVAL-VALUE(2)     MOVE "D" TO WS-EVAL-SUIT(2)
065300* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
065400     PERFORM 440-EVALUATE-HAND
065500* CARRIES WS-EVAL-RANK FORWARD INTO WS-VILL2-RANK.
065600     MOVE WS-EVAL-RANK   TO WS-VILL2-RANK
065700* CARRIES WS-EVAL-KICKER FORWARD INTO WS-VILL2-KICKER.
065800     MOVE WS-EVAL-KICKER TO WS-VILL2-KICKER
065900* CARRIES WS-HERO-RANK FORWARD INTO WS-CMP-RANK-A.
066000     MOVE WS-HERO-RANK   TO WS-CMP-RANK-A
066100* CARRIES WS-HERO-KICKER FORWARD INTO WS-CMP-KICKER-A.
066200     MOVE WS-HERO-KICKER TO WS-CMP-KICKER-A
066300* CARRIES WS-VILL2-RANK FORWARD INTO WS-CMP-RANK-B.
066400     MOVE WS-VILL2-RANK  TO WS-CMP-RANK-B
066500* CARRIES WS-VILL2-KICKER FORWARD INTO WS-CMP-KICKER-B.
066600     MOVE WS-VILL2-KICKER TO WS-CMP-KICKER-B
066700* RUNS 380-COMPARE-HANDS THRU 380-COMPARE-HANDS-EXIT AS ONE STEP.
066800     PERFORM 380-COMPARE-HANDS THRU 380-COMPARE-HANDS-EXIT
066900* ONLY TAKES THIS BRANCH WHEN WS-CMP-RESULT NOT = ">".
067000     IF WS-CMP-RESULT NOT = ">"
067100* HANDS OFF TO 220-FAIL-MESSAGE TO DO ITS OWN JOB.
067200        PERFORM 220-FAIL-MESSAGE
067300* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
067400     ELSE
067500* CARRIES WS-VILL2-RANK FORWARD INTO WS-CMP-RANK-A.
067600        MOVE WS-VILL2-RANK   TO WS-CMP-RANK-A
067700* CARRIES WS-VILL2-KICKER FORWARD INTO WS-CMP-KICKER-A.
067800        MOVE WS-VILL2-KICKER TO WS-CMP-KICKER-A
067900* CARRIES WS-VILL1-RANK FORWARD INTO WS-CMP-RANK-B.
068000        MOVE WS-VILL1-RANK   TO WS-CMP-RANK-B
068100* CARRIES WS-VILL1-KICKER FORWARD INTO WS-CMP-KICKER-B.
068200        MOVE WS-VILL1-KICKER TO WS-CMP-KICKER-B
068300* RUNS 380-COMPARE-HANDS THRU 380-COMPARE-HANDS-EXIT AS ONE STEP.
068400        PERFORM 380-COMPARE-HANDS THRU 380-COMPARE-HANDS-EXIT
068500* ONLY TAKES THIS BRANCH WHEN WS-CMP-RESULT = ">".
068600        IF WS-CMP-RESULT = ">"
068700* HANDS OFF TO 210-PASS-MESSAGE TO DO ITS OWN JOB.
068800           PERFORM 210-PASS-MESSAGE
068900* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
069000        ELSE
069100* HANDS OFF TO 220-FAIL-MESSAGE TO DO ITS OWN JOB.
069200           PERFORM 220-FAIL-MESSAGE
069300* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
069400        END-IF
069500* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
069600     END-IF.
069700* FALL-THROUGH LANDING SPOT FOR THE THRU RANGE.
069800 200-RUN-SCENARIO-6-EXIT.
069900* PLAIN EXIT -- NOTHING TO DO BUT MARK THE END OF THE RANGE.
070000     EXIT.
070100
070200* SHARED PASS LINE -- EVERY SCENARIO THAT AGREES WITH ITS EXPECTED
070300 210-PASS-MESSAGE.
070400* KEEPS WS-TESTS-PASSED CURRENT AS EACH HAND IS CHECKED.
070500     ADD 1 TO WS-TESTS-PASSED
070600* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
070700     DISPLAY "SCENARIO " WS-SCEN-NAME "  ***  PASS  ***".
070800
070900* SHARED FAIL LINE -- PRINTS WHAT THE SCENARIO WAS EXPECTED VS WHA
071000 220-FAIL-MESSAGE.
071100* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
071200     DISPLAY "SCENARIO " WS-SCEN-NAME "  ***  FAIL  ***"
071300* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
071400     DISPLAY "     HERO  RANK=" WS-HERO-RANK
071500* PART OF THE DISPLAY LINE BUILT ACROSS SEVERAL STATEMENTS.
071600             " KICKER=" WS-HERO-KICKER
071700* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
071800     DISPLAY "     VILL1 RANK=" WS-VILL1-RANK
071900* PART OF THE DISPLAY LINE BUILT ACROSS SEVERAL STATEMENTS.
072000             " KICKER=" WS-VILL1-KICKER.
072100
072200*-----------------------------------------------------------------
072300* 380-COMPARE-HANDS -- COMPARES HAND A AGAINST HAND B, RANK
072400* FIRST, KICKER TO BREAK A TIE ON RANK.
072500*-----------------------------------------------------------------
072600 380-COMPARE-HANDS.
072700*
072800* RANK DECIDES IT OUTRIGHT IF THE TWO HANDS AREN'T TIED ON RANK --
072900* JUMP STRAIGHT OUT RATHER THAN FALL THROUGH THE KICKER TEST.
073000     IF WS-CMP-RANK-A > WS-CMP-RANK-B
073100* CARRIES ">" FORWARD INTO WS-CMP-RESULT.
073200        MOVE ">" TO WS-CMP-RESULT
073300* SKIPS AHEAD TO 380-COMPARE-HANDS-EXIT -- DECISION IS ALREADY MAD
073400        GO TO 380-COMPARE-HANDS-EXIT
073500* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
073600     END-IF
073700* ONLY TAKES THIS BRANCH WHEN WS-CMP-RANK-A < WS-CMP-RANK-B.
073800     IF WS-CMP-RANK-A < WS-CMP-RANK-B
073900* CARRIES "<" FORWARD INTO WS-CMP-RESULT.
074000        MOVE "<" TO WS-CMP-RESULT
074100* SKIPS AHEAD TO 380-COMPARE-HANDS-EXIT -- DECISION IS ALREADY MAD
074200        GO TO 380-COMPARE-HANDS-EXIT
074300* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
074400     END-IF
074500* ONLY TAKES THIS BRANCH WHEN WS-CMP-KICKER-A > WS-CMP-KICKER-B.
074600     IF WS-CMP-KICKER-A > WS-CMP-KICKER-B
074700* CARRIES ">" FORWARD INTO WS-CMP-RESULT.
074800        MOVE ">" TO WS-CMP-RESULT
074900* SKIPS AHEAD TO 380-COMPARE-HANDS-EXIT -- DECISION IS ALREADY MAD
075000        GO TO 380-COMPARE-HANDS-EXIT
075100* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
075200     END-IF
075300* ONLY TAKES THIS BRANCH WHEN WS-CMP-KICKER-A < WS-CMP-KICKER-B.
075400     IF WS-CMP-KICKER-A < WS-CMP-KICKER-B
075500* CARRIES "<" FORWARD INTO WS-CMP-RESULT.
075600        MOVE "<" TO WS-CMP-RESULT
075700* SKIPS AHEAD TO 380-COMPARE-HANDS-EXIT -- DECISION IS ALREADY MAD
075800        GO TO 380-COMPARE-HANDS-EXIT
075900* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
076000     END-IF
076100* CARRIES "=" FORWARD INTO WS-CMP-RESULT..
076200     MOVE "=" TO WS-CMP-RESULT.
076300*
076400 380-COMPARE-HANDS-EXIT.
076500* PLAIN EXIT -- NOTHING TO DO BUT MARK THE END OF THE RANGE.
076600     EXIT.
076700
076800*-----------------------------------------------------------------
076900* 440-EVALUATE-HAND -- CLASSIFY WS-EVAL-CARDS (1..WS-EVAL-CARD-
077000* COUNT) INTO A RANK CATEGORY AND A TIE-BREAK KICKER. COPIED
077100* PARAGRAPH-FOR-PARAGRAPH FROM PKRBATCH SO THE DESK CAN RUN THIS
077200* CHECK WITHOUT A PRODUCTION SCENARIO FEED.
077300*-----------------------------------------------------------------
077400 440-EVALUATE-HAND.
077500* CARRIES "N" FORWARD INTO WS-HAND-FOUND-SW.
077600     MOVE "N" TO WS-HAND-FOUND-SW
077700* CARRIES ZERO FORWARD INTO WS-EVAL-RANK.
077800     MOVE ZERO TO WS-EVAL-RANK
077900* CARRIES ZERO FORWARD INTO WS-EVAL-KICKER.
078000     MOVE ZERO TO WS-EVAL-KICKER
078100* HANDS OFF TO 441-BUILD-SUIT-TABLE TO DO ITS OWN JOB.
078200     PERFORM 441-BUILD-SUIT-TABLE
078300* HANDS OFF TO 443-BUILD-VALUE-COUNTS TO DO ITS OWN JOB.
078400     PERFORM 443-BUILD-VALUE-COUNTS
078500* HANDS OFF TO 446-BUILD-DISTINCT-VALUES TO DO ITS OWN JOB.
078600     PERFORM 446-BUILD-DISTINCT-VALUES
078700* HANDS OFF TO 450-TEST-ROYAL-FLUSH TO DO ITS OWN JOB.
078800     PERFORM 450-TEST-ROYAL-FLUSH
078900* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 451-TEST-STRA
079000     IF HAND-NOT-FOUND PERFORM 451-TEST-STRAIGHT-FLUSH END-IF
079100* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 452-TEST-QUAD
079200     IF HAND-NOT-FOUND PERFORM 452-TEST-QUADS END-IF
079300* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 453-TEST-FULL
079400     IF HAND-NOT-FOUND PERFORM 453-TEST-FULL-HOUSE END-IF
079500* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 454-TEST-FLUS
079600     IF HAND-NOT-FOUND PERFORM 454-TEST-FLUSH END-IF
079700* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 455-TEST-STRA
079800     IF HAND-NOT-FOUND PERFORM 455-TEST-STRAIGHT END-IF
079900* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 456-TEST-TRIP
080000     IF HAND-NOT-FOUND PERFORM 456-TEST-TRIPS END-IF
080100* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 457-TEST-TWO-
080200     IF HAND-NOT-FOUND PERFORM 457-TEST-TWO-PAIR END-IF
080300* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 458-TEST-PAIR
080400     IF HAND-NOT-FOUND PERFORM 458-TEST-PAIR END-IF
080500* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 459-TEST-HIGH
080600     IF HAND-NOT-FOUND PERFORM 459-TEST-HIGH-CARD END-IF.
080700
080800* SPLITS THE HAND INTO FOUR SORTED PER-SUIT VALUE LISTS.
080900 441-BUILD-SUIT-TABLE.
081000* HANDS OFF TO 441-INIT-ONE-SUIT TO DO ITS OWN JOB.
081100     PERFORM 441-INIT-ONE-SUIT
081200* STEPS SU-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
081300             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4
081400* HANDS OFF TO 442-FILE-CARD-BY-SUIT TO DO ITS OWN JOB.
081500     PERFORM 442-FILE-CARD-BY-SUIT
081600* STEPS EV-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
081700             VARYING EV-IDX FROM 1 BY 1
081800* CONTINUES THE STATEMENT STARTED ABOVE.
081900             UNTIL EV-IDX > WS-EVAL-CARD-COUNT
082000* HANDS OFF TO 444-SORT-SUIT-VALUES TO DO ITS OWN JOB.
082100     PERFORM 444-SORT-SUIT-VALUES
082200* STEPS SU-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
082300             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
082400
082500* ZEROES ONE SUIT'S CARD COUNT BEFORE CARDS ARE FILED INTO IT.
082600 441-INIT-ONE-SUIT.
082700* CARRIES WS-SUIT-CODE(SU-IDX) FORWARD INTO WS-SUIT-CODE-WK(SU-IDX
082800     MOVE WS-SUIT-CODE(SU-IDX) TO WS-SUIT-CODE-WK(SU-IDX)
082900* CARRIES ZERO FORWARD INTO WS-SUIT-CARD-COUNT(SU-IDX)..
083000     MOVE ZERO TO WS-SUIT-CARD-COUNT(SU-IDX).
083100
083200* DROPS ONE CARD FROM THE HAND INTO ITS SUIT'S VALUE LIST.
083300 442-FILE-CARD-BY-SUIT.
083400* HANDS OFF TO 442-TEST-ONE-SUIT TO DO ITS OWN JOB.
083500     PERFORM 442-TEST-ONE-SUIT
083600* STEPS SU-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
083700             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
083800
083900* CHECKS WHICH OF THE FOUR SUIT SLOTS THIS CARD BELONGS IN.
084000 442-TEST-ONE-SUIT.
084100* ONLY TAKES THIS BRANCH WHEN WS-SUIT-CODE-WK(SU-IDX) = WS-EVAL-SU
084200     IF WS-SUIT-CODE-WK(SU-IDX) = WS-EVAL-SUIT(EV-IDX)
084300* KEEPS WS-SUIT-CARD-COUNT(SU-IDX) CURRENT AS EACH HAND IS CHECKED
084400        ADD 1 TO WS-SUIT-CARD-COUNT(SU-IDX)
084500* CARRIES WS-EVAL-VALUE(EV-IDX) ALONG INTO THE NEXT FIELD.
084600        MOVE WS-EVAL-VALUE(EV-IDX)
084700* LANDS THE VALUE IN WS-SUIT-VAL(SU-IDX.
084800             TO WS-SUIT-VAL(SU-IDX WS-SUIT-CARD-COUNT(SU-IDX))
084900* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
085000     END-IF.
085100
085200* SIMPLE BUBBLE SORT -- AT MOST 7 ENTRIES, SO A SHORT INNER LOOP
085300* IS CHEAPER THAN A SORT FILE FOR A TABLE THIS SMALL.
085400 444-SORT-SUIT-VALUES.
085500* ONLY TAKES THIS BRANCH WHEN WS-SUIT-CARD-COUNT(SU-IDX) > 1.
085600     IF WS-SUIT-CARD-COUNT(SU-IDX) > 1
085700* HANDS OFF TO 445-SORT-SUIT-PASS TO DO ITS OWN JOB.
085800        PERFORM 445-SORT-SUIT-PASS
085900* STEPS WS-I ACROSS THE TABLE ONE ENTRY AT A TIME.
086000                VARYING WS-I FROM 1 BY 1
086100* CONTINUES THE STATEMENT STARTED ABOVE.
086200                UNTIL WS-I >= WS-SUIT-CARD-COUNT(SU-IDX)
086300* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
086400     END-IF.
086500
086600* ONE BUBBLE-SORT PASS OVER A SUIT'S VALUE LIST.
086700 445-SORT-SUIT-PASS.
086800* HANDS OFF TO 445-COMPARE-SWAP TO DO ITS OWN JOB.
086900     PERFORM 445-COMPARE-SWAP
087000* STEPS WS-J ACROSS THE TABLE ONE ENTRY AT A TIME.
087100             VARYING WS-J FROM 1 BY 1
087200* CONTINUES THE STATEMENT STARTED ABOVE.
087300             UNTIL WS-J > WS-SUIT-CARD-COUNT(SU-IDX) - WS-I.
087400
087500* SWAPS TWO ADJACENT SUIT VALUES IF THEY ARE OUT OF ORDER.
087600 445-COMPARE-SWAP.
087700* ONLY TAKES THIS BRANCH WHEN WS-SUIT-VAL(SU-IDX WS-J) >.
087800     IF WS-SUIT-VAL(SU-IDX WS-J) >
087900* CONTINUES THE STATEMENT STARTED ABOVE.
088000        WS-SUIT-VAL(SU-IDX (WS-J + 1))
088100* CARRIES WS-SUIT-VAL(SU-IDX ALONG INTO THE NEXT FIELD.
088200        MOVE WS-SUIT-VAL(SU-IDX WS-J) TO WS-SWAP-VALUE
088300* CARRIES WS-SUIT-VAL(SU-IDX ALONG INTO THE NEXT FIELD.
088400        MOVE WS-SUIT-VAL(SU-IDX (WS-J + 1))
088500* LANDS THE VALUE IN WS-SUIT-VAL(SU-IDX.
088600                     TO WS-SUIT-VAL(SU-IDX WS-J)
088700* CARRIES WS-SWAP-VALUE ALONG INTO THE NEXT FIELD.
088800        MOVE WS-SWAP-VALUE
088900* LANDS THE VALUE IN WS-SUIT-VAL(SU-IDX.
089000                     TO WS-SUIT-VAL(SU-IDX (WS-J + 1))
089100* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
089200     END-IF.
089300
089400*-----------------------------------------------------------------
089500* 443-BUILD-VALUE-COUNTS -- (VALUE,COUNT) PAIRS OVER ALL CARDS
089600* IN PLAY, SORTED ASCENDING BY COUNT THEN BY VALUE.
089700*-----------------------------------------------------------------
089800 443-BUILD-VALUE-COUNTS.
089900* CARRIES ZERO FORWARD INTO WS-VC-ENTRY-COUNT.
090000     MOVE ZERO TO WS-VC-ENTRY-COUNT
090100* HANDS OFF TO 443-FILE-ONE-CARD TO DO ITS OWN JOB.
090200     PERFORM 443-FILE-ONE-CARD
090300* STEPS EV-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
090400             VARYING EV-IDX FROM 1 BY 1
090500* CONTINUES THE STATEMENT STARTED ABOVE.
090600             UNTIL EV-IDX > WS-EVAL-CARD-COUNT
090700* ONLY TAKES THIS BRANCH WHEN WS-VC-ENTRY-COUNT > 1.
090800     IF WS-VC-ENTRY-COUNT > 1
090900* HANDS OFF TO 443-VC-SORT-PASS TO DO ITS OWN JOB.
091000        PERFORM 443-VC-SORT-PASS
091100* STEPS WS-I ACROSS THE TABLE ONE ENTRY AT A TIME.
091200                VARYING WS-I FROM 1 BY 1
091300* CONTINUES THE STATEMENT STARTED ABOVE.
091400                UNTIL WS-I >= WS-VC-ENTRY-COUNT
091500* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
091600     END-IF.
091700
091800* ADDS ONE CARD'S VALUE INTO THE (VALUE,COUNT) TABLE.
091900 443-FILE-ONE-CARD.
092000* CARRIES ZERO FORWARD INTO WS-SWAP-FLAG.
092100     MOVE ZERO TO WS-SWAP-FLAG
092200* HANDS OFF TO 443-TEST-ONE-VC-ENTRY TO DO ITS OWN JOB.
092300     PERFORM 443-TEST-ONE-VC-ENTRY
092400* STEPS VC-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
092500             VARYING VC-IDX FROM 1 BY 1
092600* CONTINUES THE STATEMENT STARTED ABOVE.
092700             UNTIL VC-IDX > WS-VC-ENTRY-COUNT
092800* ONLY TAKES THIS BRANCH WHEN WS-SWAP-FLAG = ZERO.
092900     IF WS-SWAP-FLAG = ZERO
093000* KEEPS WS-VC-ENTRY-COUNT CURRENT AS EACH HAND IS CHECKED.
093100        ADD 1 TO WS-VC-ENTRY-COUNT
093200* CARRIES WS-EVAL-VALUE(EV-IDX) ALONG INTO THE NEXT FIELD.
093300        MOVE WS-EVAL-VALUE(EV-IDX)
093400* LANDS THE VALUE IN WS-VC-VALUE(WS-VC-ENTRY-COUNT).
093500                     TO WS-VC-VALUE(WS-VC-ENTRY-COUNT)
093600* CARRIES 1 FORWARD INTO WS-VC-COUNT(WS-VC-ENTRY-COUNT).
093700        MOVE 1 TO WS-VC-COUNT(WS-VC-ENTRY-COUNT)
093800* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
093900     END-IF.
094000
094100* CHECKS WHETHER THIS CARD'S VALUE ALREADY HAS A (VALUE,COUNT) ENT
094200 443-TEST-ONE-VC-ENTRY.
094300* ONLY TAKES THIS BRANCH WHEN WS-VC-VALUE(VC-IDX) = WS-EVAL-VALUE(
094400     IF WS-VC-VALUE(VC-IDX) = WS-EVAL-VALUE(EV-IDX)
094500* KEEPS WS-VC-COUNT(VC-IDX) CURRENT AS EACH HAND IS CHECKED.
094600        ADD 1 TO WS-VC-COUNT(VC-IDX)
094700* CARRIES 1 FORWARD INTO WS-SWAP-FLAG.
094800        MOVE 1 TO WS-SWAP-FLAG
094900* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
095000     END-IF.
095100
095200* ONE BUBBLE-SORT PASS OVER THE (VALUE,COUNT) TABLE, BY COUNT THEN
095300 443-VC-SORT-PASS.
095400* HANDS OFF TO 443-VC-COMPARE-SWAP TO DO ITS OWN JOB.
095500     PERFORM 443-VC-COMPARE-SWAP
095600* STEPS WS-J ACROSS THE TABLE ONE ENTRY AT A TIME.
095700             VARYING WS-J FROM 1 BY 1
095800* CONTINUES THE STATEMENT STARTED ABOVE.
095900             UNTIL WS-J > WS-VC-ENTRY-COUNT - WS-I.
096000
096100* CHECKS TWO ADJACENT (VALUE,COUNT) ENTRIES FOR ORDER.
096200 443-VC-COMPARE-SWAP.
096300* ONLY TAKES THIS BRANCH WHEN WS-VC-COUNT(WS-J) > WS-VC-COUNT(WS-J
096400     IF WS-VC-COUNT(WS-J) > WS-VC-COUNT(WS-J + 1)
096500* CONTINUES THE STATEMENT STARTED ABOVE.
096600        OR (WS-VC-COUNT(WS-J) = WS-VC-COUNT(WS-J + 1)
096700* AND ALSO REQUIRES WS-VC-VALUE(WS-J) > WS-VC-VALUE(WS-J + 1.
096800            AND WS-VC-VALUE(WS-J) > WS-VC-VALUE(WS-J + 1))
096900* HANDS OFF TO 443-VC-SWAP TO DO ITS OWN JOB.
097000        PERFORM 443-VC-SWAP
097100* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
097200     END-IF.
097300
097400* SWAPS TWO ADJACENT (VALUE,COUNT) ENTRIES.
097500 443-VC-SWAP.
097600* CARRIES WS-VC-VALUE(WS-J) FORWARD INTO WS-SWAP-VALUE.
097700     MOVE WS-VC-VALUE(WS-J)     TO WS-SWAP-VALUE
097800* CARRIES WS-VC-COUNT(WS-J) FORWARD INTO WS-SWAP-COUNT.
097900     MOVE WS-VC-COUNT(WS-J)     TO WS-SWAP-COUNT
098000* CARRIES WS-VC-VALUE(WS-J ALONG INTO THE NEXT FIELD.
098100     MOVE WS-VC-VALUE(WS-J + 1) TO WS-VC-VALUE(WS-J)
098200* CARRIES WS-VC-COUNT(WS-J ALONG INTO THE NEXT FIELD.
098300     MOVE WS-VC-COUNT(WS-J + 1) TO WS-VC-COUNT(WS-J)
098400* CARRIES WS-SWAP-VALUE FORWARD INTO WS-VC-VALUE(WS-J.
098500     MOVE WS-SWAP-VALUE         TO WS-VC-VALUE(WS-J + 1)
098600* CARRIES WS-SWAP-COUNT FORWARD INTO WS-VC-COUNT(WS-J.
098700     MOVE WS-SWAP-COUNT         TO WS-VC-COUNT(WS-J + 1).
098800
098900*-----------------------------------------------------------------
099000* 446-BUILD-DISTINCT-VALUES -- DISTINCT CARD VALUES, SORTED
099100* ASCENDING BY VALUE ONLY, FOR THE STRAIGHT TEST.
099200*-----------------------------------------------------------------
099300 446-BUILD-DISTINCT-VALUES.
099400* CARRIES ZERO FORWARD INTO WS-DV-ENTRY-COUNT.
099500     MOVE ZERO TO WS-DV-ENTRY-COUNT
099600* HANDS OFF TO 446-ADD-ONE-DISTINCT-VALUE TO DO ITS OWN JOB.
099700     PERFORM 446-ADD-ONE-DISTINCT-VALUE
099800* STEPS VC-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
099900             VARYING VC-IDX FROM 1 BY 1
100000* CONTINUES THE STATEMENT STARTED ABOVE.
100100             UNTIL VC-IDX > WS-VC-ENTRY-COUNT
100200* ONLY TAKES THIS BRANCH WHEN WS-DV-ENTRY-COUNT > 1.
100300     IF WS-DV-ENTRY-COUNT > 1
100400* HANDS OFF TO 447-DV-SORT-PASS TO DO ITS OWN JOB.
100500        PERFORM 447-DV-SORT-PASS
100600* STEPS WS-I ACROSS THE TABLE ONE ENTRY AT A TIME.
100700                VARYING WS-I FROM 1 BY 1
100800* CONTINUES THE STATEMENT STARTED ABOVE.
100900                UNTIL WS-I >= WS-DV-ENTRY-COUNT
101000* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
101100     END-IF.
101200
101300* ADDS ONE CARD VALUE TO THE DISTINCT-VALUE LIST IF NOT ALREADY TH
101400 446-ADD-ONE-DISTINCT-VALUE.
101500* KEEPS WS-DV-ENTRY-COUNT CURRENT AS EACH HAND IS CHECKED.
101600     ADD 1 TO WS-DV-ENTRY-COUNT
101700* CARRIES WS-VC-VALUE(VC-IDX) FORWARD INTO WS-DV-VALUE(WS-DV-ENTRY
101800     MOVE WS-VC-VALUE(VC-IDX) TO WS-DV-VALUE(WS-DV-ENTRY-COUNT).
101900
102000* ONE BUBBLE-SORT PASS OVER THE DISTINCT-VALUE LIST.
102100 447-DV-SORT-PASS.
102200* HANDS OFF TO 447-COMPARE-SWAP TO DO ITS OWN JOB.
102300     PERFORM 447-COMPARE-SWAP
102400* STEPS WS-J ACROSS THE TABLE ONE ENTRY AT A TIME.
102500             VARYING WS-J FROM 1 BY 1
102600* CONTINUES THE STATEMENT STARTED ABOVE.
102700             UNTIL WS-J > WS-DV-ENTRY-COUNT - WS-I.
102800
102900* SWAPS TWO ADJACENT DISTINCT VALUES IF THEY ARE OUT OF ORDER.
103000 447-COMPARE-SWAP.
103100* ONLY TAKES THIS BRANCH WHEN WS-DV-VALUE(WS-J) > WS-DV-VALUE(WS-J
103200     IF WS-DV-VALUE(WS-J) > WS-DV-VALUE(WS-J + 1)
103300* CARRIES WS-DV-VALUE(WS-J) FORWARD INTO WS-SWAP-VALUE.
103400        MOVE WS-DV-VALUE(WS-J) TO WS-SWAP-VALUE
103500* CARRIES WS-DV-VALUE(WS-J ALONG INTO THE NEXT FIELD.
103600        MOVE WS-DV-VALUE(WS-J + 1) TO WS-DV-VALUE(WS-J)
103700* CARRIES WS-SWAP-VALUE FORWARD INTO WS-DV-VALUE(WS-J.
103800        MOVE WS-SWAP-VALUE TO WS-DV-VALUE(WS-J + 1)
103900* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
104000     END-IF.
104100
104200*-----------------------------------------------------------------
104300* CATEGORY TESTS -- DESCENDING ORDER, FIRST MATCH WINS.
104400*-----------------------------------------------------------------
104500 450-TEST-ROYAL-FLUSH.
104600* HANDS OFF TO 450-CHECK-ROYAL-IN-SUIT TO DO ITS OWN JOB.
104700     PERFORM 450-CHECK-ROYAL-IN-SUIT
104800* STEPS SU-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
104900             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
105000
105100* LOOKS FOR TEN THROUGH ACE ALL IN ONE SUIT -- THE ROYAL FLUSH TES
105200 450-CHECK-ROYAL-IN-SUIT.
105300* ONLY TAKES THIS BRANCH WHEN WS-SUIT-CARD-COUNT(SU-IDX) >= 5.
105400     IF WS-SUIT-CARD-COUNT(SU-IDX) >= 5
105500* CARRIES ZERO FORWARD INTO WS-C1.
105600        MOVE ZERO TO WS-C1 WS-C2 WS-C3 WS-C4 WS-C5
105700* HANDS OFF TO 450-SCAN-SUIT-RANKS TO DO ITS OWN JOB.
105800        PERFORM 450-SCAN-SUIT-RANKS
105900* STEPS WS-I ACROSS THE TABLE ONE ENTRY AT A TIME.
106000                VARYING WS-I FROM 1 BY 1
106100* CONTINUES THE STATEMENT STARTED ABOVE.
106200                UNTIL WS-I > WS-SUIT-CARD-COUNT(SU-IDX)
106300* ONLY TAKES THIS BRANCH WHEN WS-C1 = 1 AND WS-C2 = 1 AND WS-C3 = 
106400        IF WS-C1 = 1 AND WS-C2 = 1 AND WS-C3 = 1
106500* AND ALSO REQUIRES WS-C4 = 1 AND WS-C5 = 1.
106600           AND WS-C4 = 1 AND WS-C5 = 1
106700* CARRIES 9 FORWARD INTO WS-EVAL-RANK.
106800           MOVE 9 TO WS-EVAL-RANK
106900* CARRIES ZERO FORWARD INTO WS-EVAL-KICKER.
107000           MOVE ZERO TO WS-EVAL-KICKER
107100* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
107200           MOVE "Y" TO WS-HAND-FOUND-SW
107300* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
107400        END-IF
107500* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
107600     END-IF.
107700
107800* CHECKS ONE FACE VALUE AGAINST A SUIT'S SORTED LIST.
107900 450-SCAN-SUIT-RANKS.
108000* SORTS OUT WHICH CASE APPLIES BEFORE ACTING.
108100     EVALUATE WS-SUIT-VAL(SU-IDX WS-I)
108200* COVERS THE CASE WHERE 10 MOVE 1 TO WS-C1.
108300        WHEN 10 MOVE 1 TO WS-C1
108400* COVERS THE CASE WHERE 11 MOVE 1 TO WS-C2.
108500        WHEN 11 MOVE 1 TO WS-C2
108600* COVERS THE CASE WHERE 12 MOVE 1 TO WS-C3.
108700        WHEN 12 MOVE 1 TO WS-C3
108800* COVERS THE CASE WHERE 13 MOVE 1 TO WS-C4.
108900        WHEN 13 MOVE 1 TO WS-C4
109000* COVERS THE CASE WHERE 14 MOVE 1 TO WS-C5.
109100        WHEN 14 MOVE 1 TO WS-C5
109200* NONE OF THE WHENS HIT -- FALLS THROUGH WITH NOTHING SET.
109300     END-EVALUATE.
109400
109500* LOOKS FOR FIVE CONSECUTIVE VALUES ALL IN ONE SUIT.
109600 451-TEST-STRAIGHT-FLUSH.
109700* HANDS OFF TO 451-SCAN-SUIT-FOR-STRAIGHT TO DO ITS OWN JOB.
109800     PERFORM 451-SCAN-SUIT-FOR-STRAIGHT
109900* STEPS SU-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
110000             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
110100
110200* RUNS THE WINDOW SCAN AGAINST A SINGLE SUIT'S VALUE LIST.
110300 451-SCAN-SUIT-FOR-STRAIGHT.
110400* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND AND WS-SUIT-CARD-COUN
110500     IF HAND-NOT-FOUND AND WS-SUIT-CARD-COUNT(SU-IDX) >= 5
110600* CARRIES ZERO FORWARD INTO WS-WINDOW-ENTRY-COUNT.
110700        MOVE ZERO TO WS-WINDOW-ENTRY-COUNT
110800* HANDS OFF TO 451-COPY-ONE-SUIT-VALUE TO DO ITS OWN JOB.
110900        PERFORM 451-COPY-ONE-SUIT-VALUE
111000* STEPS WS-I ACROSS THE TABLE ONE ENTRY AT A TIME.
111100                VARYING WS-I FROM 1 BY 1
111200* CONTINUES THE STATEMENT STARTED ABOVE.
111300                UNTIL WS-I > WS-SUIT-CARD-COUNT(SU-IDX)
111400* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUN
111500        IF WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT) = 14
111600* HANDS OFF TO 448-PREPEND-WHEEL-ACE TO DO ITS OWN JOB.
111700           PERFORM 448-PREPEND-WHEEL-ACE
111800* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
111900        END-IF
112000* HANDS OFF TO 449-SCAN-WINDOWS TO DO ITS OWN JOB.
112100        PERFORM 449-SCAN-WINDOWS
112200* CLOSES OUT THE TEST ABOVE -- NOTHING FURTHER DEPENDS ON IT.
112300     END-IF.
112400
112500* COPIES ONE SUIT VALUE INTO THE WINDOW-SCAN WORK COPY.
112600 451-COPY-ONE-SUIT-VALUE.
112700* KEEPS WS-WINDOW-ENTRY-COUNT CURRENT AS EACH HAND IS CHECKED.
112800     ADD 1 TO WS-WINDOW-ENTRY-COUNT
112900* CARRIES WS-SUIT-VAL(SU-IDX ALONG INTO THE NEXT FIELD.
113000     MOVE WS-SUIT-VAL(SU-IDX WS-I)
113100* LANDS THE VALUE IN WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT)..
113200                  TO WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT).
113300
113400* IF THE HIGHEST VALUE IS AN ACE, PREPEND A LOW ACE (VALUE 1)
113500* SO THE WHEEL (A-2-3-4-5) SCANS AS A STRAIGHT.
113600 448-PREPEND-WHEEL-ACE.
113700* HANDS OFF TO 448-SHIFT-ONE-WINDOW-VALUE TO DO ITS OWN JOB.
113800     PERFORM 448-SHIFT-ONE-WINDOW-VALUE
113900* STEPS WS-I ACROSS THE TABLE ONE ENTRY AT A TIME.
114000             VARYING WS-I FROM WS-WINDOW-ENTRY-COUNT BY -1
114100* CONTINUES THE STATEMENT STARTED ABOVE.
114200             UNTIL WS-I < 1
114300* CARRIES 1 FORWARD INTO WS-WINDOW-VALUE(1).
114400     MOVE 1 TO WS-WINDOW-VALUE(1)
114500* KEEPS WS-WINDOW-ENTRY-COUNT CURRENT AS EACH HAND IS CHECKED.
114600     ADD 1 TO WS-WINDOW-ENTRY-COUNT.
114700
114800* PREPENDS THE WHEEL ACE (VALUE 1) AHEAD OF THE SORTED LIST.
114900 448-SHIFT-ONE-WINDOW-VALUE.
115000* CARRIES WS-WINDOW-VALUE(WS-I) FORWARD INTO WS-WINDOW-VALUE(WS-I.
115100     MOVE WS-WINDOW-VALUE(WS-I) TO WS-WINDOW-VALUE(WS-I + 1).
115200
115300* SCAN 5-CARD WINDOWS FROM THE TOP DOWN -- THE FIRST WINDOW
115400* WHOSE SPAN IS 4 IS THE HIGHEST-KICKER STRAIGHT PRESENT.
115500 449-SCAN-WINDOWS.
115600* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-ENTRY-COUNT >= 5.
115700     IF WS-WINDOW-ENTRY-COUNT >= 5
115800* HANDS OFF TO 449-SCAN-ONE-WINDOW TO DO ITS OWN JOB.
115900        PERFORM 449-SCAN-ONE-WINDOW
116000* CONTINUES THE STATEMENT STARTED ABOVE.
116100                VARYING WS-WINDOW-SCAN-IDX
116200* CONTINUES THE STATEMENT STARTED ABOVE.
116300                FROM WS-WINDOW-ENTRY-COUNT - 4 BY -1
116400* CONTINUES THE STATEMENT STARTED ABOVE.
116500                UNTIL WS-WINDOW-SCAN-IDX < 1
116600* CONTINUES THE STATEMENT STARTED ABOVE.
116700                OR HAND-FOUND
116800     END-IF.
116900
117000* TESTS ONE FIVE-CARD WINDOW FOR FIVE CONSECUTIVE VALUES.
117100 449-SCAN-ONE-WINDOW.
117200* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX +
117300     IF WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX + 4) -
117400* CONTINUES THE STATEMENT STARTED ABOVE.
117500        WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX) = 4
117600* ONLY TAKES THIS BRANCH WHEN WS-EVAL-RANK = ZERO AND HAND-NOT-FOU
117700        IF WS-EVAL-RANK = ZERO AND HAND-NOT-FOUND
117800* CARRIES 8 FORWARD INTO WS-EVAL-RANK.
117900           MOVE 8 TO WS-EVAL-RANK
118000        END-IF
118100* CARRIES WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX ALONG INTO THE NEXT F
118200        MOVE WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX + 4)
118300* LANDS THE VALUE IN WS-EVAL-KICKER.
118400                             TO WS-EVAL-KICKER
118500* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
118600        MOVE "Y" TO WS-HAND-FOUND-SW
118700     END-IF.
118800
118900* LOOKS FOR A (VALUE,COUNT) ENTRY WITH COUNT = 4.
119000 452-TEST-QUADS.
119100* ONLY TAKES THIS BRANCH WHEN WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 4.
119200     IF WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 4
119300* CARRIES 7 FORWARD INTO WS-EVAL-RANK.
119400        MOVE 7 TO WS-EVAL-RANK
119500* CARRIES 2 FORWARD INTO WS-FOLD-UBOUND.
119600        MOVE 2 TO WS-FOLD-UBOUND
119700* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
119800        PERFORM 460-FOLD-KICKER
119900* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
120000        MOVE "Y" TO WS-HAND-FOUND-SW
120100     END-IF.
120200
120300* LOOKS FOR A TRIPS ENTRY AND A PAIR ENTRY TOGETHER.
120400 453-TEST-FULL-HOUSE.
120500* ONLY TAKES THIS BRANCH WHEN WS-VC-COUNT(WS-VC-ENTRY-COUNT) >= 3 
120600     IF WS-VC-COUNT(WS-VC-ENTRY-COUNT) >= 3 AND
120700* CONTINUES THE STATEMENT STARTED ABOVE.
120800        WS-VC-ENTRY-COUNT > 1 AND
120900* CONTINUES THE STATEMENT STARTED ABOVE.
121000        WS-VC-COUNT(WS-VC-ENTRY-COUNT - 1) >= 2
121100* CARRIES 6 FORWARD INTO WS-EVAL-RANK.
121200        MOVE 6 TO WS-EVAL-RANK
121300* CARRIES 2 FORWARD INTO WS-FOLD-UBOUND.
121400        MOVE 2 TO WS-FOLD-UBOUND
121500* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
121600        PERFORM 460-FOLD-KICKER
121700* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
121800        MOVE "Y" TO WS-HAND-FOUND-SW
121900     END-IF.
122000
122100* LOOKS FOR FIVE OR MORE CARDS IN ONE SUIT.
122200 454-TEST-FLUSH.
122300* HANDS OFF TO 454-TEST-ONE-SUIT-FLUSH TO DO ITS OWN JOB.
122400     PERFORM 454-TEST-ONE-SUIT-FLUSH
122500* STEPS SU-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
122600             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
122700
122800* CHECKS ONE SUIT'S CARD COUNT AGAINST THE FLUSH THRESHOLD.
122900 454-TEST-ONE-SUIT-FLUSH.
123000* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND AND WS-SUIT-CARD-COUN
123100     IF HAND-NOT-FOUND AND WS-SUIT-CARD-COUNT(SU-IDX) >= 5
123200* CARRIES 5 FORWARD INTO WS-EVAL-RANK.
123300        MOVE 5 TO WS-EVAL-RANK
123400* CARRIES WS-SUIT-VAL(SU-IDX ALONG INTO THE NEXT FIELD.
123500        MOVE WS-SUIT-VAL(SU-IDX WS-SUIT-CARD-COUNT(SU-IDX))
123600* LANDS THE VALUE IN WS-EVAL-KICKER.
123700                                TO WS-EVAL-KICKER
123800* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
123900        MOVE "Y" TO WS-HAND-FOUND-SW
124000     END-IF.
124100
124200* LOOKS FOR FIVE CONSECUTIVE DISTINCT VALUES, WHEEL INCLUDED.
124300 455-TEST-STRAIGHT.
124400* CARRIES ZERO FORWARD INTO WS-WINDOW-ENTRY-COUNT.
124500     MOVE ZERO TO WS-WINDOW-ENTRY-COUNT
124600* HANDS OFF TO 455-COPY-ONE-DISTINCT-VALUE TO DO ITS OWN JOB.
124700     PERFORM 455-COPY-ONE-DISTINCT-VALUE
124800* STEPS DV-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
124900             VARYING DV-IDX FROM 1 BY 1
125000* CONTINUES THE STATEMENT STARTED ABOVE.
125100             UNTIL DV-IDX > WS-DV-ENTRY-COUNT
125200* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUN
125300     IF WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT) = 14
125400* HANDS OFF TO 448-PREPEND-WHEEL-ACE TO DO ITS OWN JOB.
125500        PERFORM 448-PREPEND-WHEEL-ACE
125600     END-IF
125700* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-ENTRY-COUNT >= 5.
125800     IF WS-WINDOW-ENTRY-COUNT >= 5
125900* HANDS OFF TO 455-SCAN-ONE-WINDOW TO DO ITS OWN JOB.
126000        PERFORM 455-SCAN-ONE-WINDOW
126100* CONTINUES THE STATEMENT STARTED ABOVE.
126200                VARYING WS-WINDOW-SCAN-IDX
126300* CONTINUES THE STATEMENT STARTED ABOVE.
126400                FROM WS-WINDOW-ENTRY-COUNT - 4 BY -1
126500* CONTINUES THE STATEMENT STARTED ABOVE.
126600                UNTIL WS-WINDOW-SCAN-IDX < 1
126700* CONTINUES THE STATEMENT STARTED ABOVE.
126800                OR HAND-FOUND
126900     END-IF.
127000
127100* COPIES ONE DISTINCT VALUE INTO THE WINDOW-SCAN WORK COPY.
127200 455-COPY-ONE-DISTINCT-VALUE.
127300* KEEPS WS-WINDOW-ENTRY-COUNT CURRENT AS EACH HAND IS CHECKED.
127400     ADD 1 TO WS-WINDOW-ENTRY-COUNT
127500* CARRIES WS-DV-VALUE(DV-IDX) ALONG INTO THE NEXT FIELD.
127600     MOVE WS-DV-VALUE(DV-IDX)
127700* LANDS THE VALUE IN WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT)..
127800                  TO WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT).
127900
128000* TESTS ONE FIVE-CARD WINDOW OVER THE DISTINCT-VALUE LIST.
128100 455-SCAN-ONE-WINDOW.
128200* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX +
128300     IF WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX + 4) -
128400* CONTINUES THE STATEMENT STARTED ABOVE.
128500        WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX) = 4
128600* CARRIES 4 FORWARD INTO WS-EVAL-RANK.
128700        MOVE 4 TO WS-EVAL-RANK
128800* CARRIES WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX ALONG INTO THE NEXT F
128900        MOVE WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX + 4)
129000* LANDS THE VALUE IN WS-EVAL-KICKER.
129100                             TO WS-EVAL-KICKER
129200* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
129300        MOVE "Y" TO WS-HAND-FOUND-SW
129400     END-IF.
129500
129600* LOOKS FOR A (VALUE,COUNT) ENTRY WITH COUNT = 3.
129700 456-TEST-TRIPS.
129800* ONLY TAKES THIS BRANCH WHEN WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 3.
129900     IF WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 3
130000* CARRIES 3 FORWARD INTO WS-EVAL-RANK.
130100        MOVE 3 TO WS-EVAL-RANK
130200* CARRIES 3 FORWARD INTO WS-FOLD-UBOUND.
130300        MOVE 3 TO WS-FOLD-UBOUND
130400* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
130500        PERFORM 460-FOLD-KICKER
130600* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
130700        MOVE "Y" TO WS-HAND-FOUND-SW
130800     END-IF.
130900
131000* LOOKS FOR TWO SEPARATE (VALUE,COUNT) ENTRIES WITH COUNT = 2.
131100 457-TEST-TWO-PAIR.
131200* ONLY TAKES THIS BRANCH WHEN WS-VC-ENTRY-COUNT > 1 AND.
131300     IF WS-VC-ENTRY-COUNT > 1 AND
131400* CONTINUES THE STATEMENT STARTED ABOVE.
131500        WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 2 AND
131600* CONTINUES THE STATEMENT STARTED ABOVE.
131700        WS-VC-COUNT(WS-VC-ENTRY-COUNT - 1) = 2
131800* CARRIES 2 FORWARD INTO WS-EVAL-RANK.
131900        MOVE 2 TO WS-EVAL-RANK
132000* CARRIES 3 FORWARD INTO WS-FOLD-UBOUND.
132100        MOVE 3 TO WS-FOLD-UBOUND
132200* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
132300        PERFORM 460-FOLD-KICKER
132400* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
132500        MOVE "Y" TO WS-HAND-FOUND-SW
132600     END-IF.
132700
132800* LOOKS FOR A (VALUE,COUNT) ENTRY WITH COUNT = 2.
132900 458-TEST-PAIR.
133000* ONLY TAKES THIS BRANCH WHEN WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 2.
133100     IF WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 2
133200* CARRIES 1 FORWARD INTO WS-EVAL-RANK.
133300        MOVE 1 TO WS-EVAL-RANK
133400* CARRIES 4 FORWARD INTO WS-FOLD-UBOUND.
133500        MOVE 4 TO WS-FOLD-UBOUND
133600* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
133700        PERFORM 460-FOLD-KICKER
133800* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
133900        MOVE "Y" TO WS-HAND-FOUND-SW
134000     END-IF.
134100
134200* FALLS THROUGH HERE WHEN NOTHING ELSE HIT -- EVERY HAND IS AT LEA
134300 459-TEST-HIGH-CARD.
134400* CARRIES ZERO FORWARD INTO WS-EVAL-RANK.
134500     MOVE ZERO TO WS-EVAL-RANK
134600* CARRIES 5 FORWARD INTO WS-FOLD-UBOUND.
134700     MOVE 5 TO WS-FOLD-UBOUND
134800* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
134900     PERFORM 460-FOLD-KICKER
135000* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW..
135100     MOVE "Y" TO WS-HAND-FOUND-SW.
135200
135300*-----------------------------------------------------------------
135400* 460-FOLD-KICKER -- THE SHOP'S "BEST-FIVE" HELPER. TAKES THE
135500* TOP WS-FOLD-UBOUND ENTRIES OF WS-VC-WORK (FEWER IF FEWER
135600* EXIST), HIGHEST (COUNT,VALUE) FIRST, AND FOLDS THEM BASE-100
135700* INTO WS-EVAL-KICKER.
135800*-----------------------------------------------------------------
135900* THE HIGHEST (COUNT,VALUE) ENTRY MUST BE FOLDED IN FIRST SO IT
136000* LANDS IN THE MOST SIGNIFICANT DIGIT GROUP -- WALK THE SORTED
136100* TABLE FROM THE TOP DOWN, NOT THE BOTTOM UP. (SAME FIX AS THE
136200* PKRBATCH COPY, CR-0233.)
136300 460-FOLD-KICKER.
136400* CARRIES ZERO FORWARD INTO WS-EVAL-KICKER.
136500     MOVE ZERO TO WS-EVAL-KICKER
136600* ONLY TAKES THIS BRANCH WHEN WS-FOLD-UBOUND > WS-VC-ENTRY-COUNT.
136700     IF WS-FOLD-UBOUND > WS-VC-ENTRY-COUNT
136800* CARRIES WS-VC-ENTRY-COUNT FORWARD INTO WS-FOLD-UBOUND.
136900        MOVE WS-VC-ENTRY-COUNT TO WS-FOLD-UBOUND
137000     END-IF
137100* HANDS OFF TO 461-FOLD-ONE-ENTRY TO DO ITS OWN JOB.
137200     PERFORM 461-FOLD-ONE-ENTRY
137300* STEPS VC-IDX ACROSS THE TABLE ONE ENTRY AT A TIME.
137400             VARYING VC-IDX FROM WS-VC-ENTRY-COUNT BY -1
137500* CONTINUES THE STATEMENT STARTED ABOVE.
137600             UNTIL VC-IDX < WS-VC-ENTRY-COUNT - WS-FOLD-UBOUND + 1.
137700
137800* FOLDS ONE VALUE INTO THE BASE-100 KICKER FIGURE.
137900 461-FOLD-ONE-ENTRY.
138000* WORKS OUT WS-EVAL-KICKER FROM THE FIGURES ON HAND.
138100     COMPUTE WS-EVAL-KICKER =
138200* CONTINUES THE STATEMENT STARTED ABOVE.
138300             WS-EVAL-KICKER * 100 + WS-VC-VALUE(VC-IDX).
138400
138500*-----------------------------------------------------------------
138600* 700-DEAL-STREET-CHECK -- BURNS AND DEALS A FLOP, TURN AND
138700* RIVER AGAINST A FRESH 52-CARD DECK, PROVING OUT THE BURN-THEN-
138800* DEAL LOGIC THE DESK USES WHEN KEYING BOARD CARDS BY HAND.
138900*-----------------------------------------------------------------
139000 700-DEAL-STREET-CHECK.
139100* HANDS OFF TO 710-BUILD-DECK TO DO ITS OWN JOB.
139200     PERFORM 710-BUILD-DECK
139300* STEPS WS-DECK-BUILD-SUIT ACROSS THE TABLE ONE ENTRY AT A TIME.
139400             VARYING WS-DECK-BUILD-SUIT FROM 1 BY 1
139500* CONTINUES THE STATEMENT STARTED ABOVE.
139600             UNTIL WS-DECK-BUILD-SUIT > 4
139700* CARRIES 1 FORWARD INTO WS-DECK-NEXT-CARD.
139800     MOVE 1 TO WS-DECK-NEXT-CARD
139900* CARRIES ZERO FORWARD INTO WS-BOARD-COUNT.
140000     MOVE ZERO TO WS-BOARD-COUNT
140100* CARRIES ZERO FORWARD INTO WS-BURN-COUNT.
140200     MOVE ZERO TO WS-BURN-COUNT
140300* CARRIES 1 FORWARD INTO WS-STREET-IDX.
140400     MOVE 1 TO WS-STREET-IDX
140500* HANDS OFF TO 730-DEAL-ONE-STREET TO DO ITS OWN JOB.
140600     PERFORM 730-DEAL-ONE-STREET
140700* KEEPS WS-STREET-IDX CURRENT AS EACH HAND IS CHECKED.
140800     ADD 1 TO WS-STREET-IDX
140900* HANDS OFF TO 730-DEAL-ONE-STREET TO DO ITS OWN JOB.
141000     PERFORM 730-DEAL-ONE-STREET
141100* KEEPS WS-STREET-IDX CURRENT AS EACH HAND IS CHECKED.
141200     ADD 1 TO WS-STREET-IDX
141300* HANDS OFF TO 730-DEAL-ONE-STREET TO DO ITS OWN JOB.
141400     PERFORM 730-DEAL-ONE-STREET
141500* ONLY TAKES THIS BRANCH WHEN WS-BOARD-COUNT = 5 AND WS-BURN-COUNT
141600     IF WS-BOARD-COUNT = 5 AND WS-BURN-COUNT = 3
141700* KEEPS WS-TESTS-RUN CURRENT AS EACH HAND IS CHECKED.
141800        ADD 1 TO WS-TESTS-RUN
141900* KEEPS WS-TESTS-PASSED CURRENT AS EACH HAND IS CHECKED.
142000        ADD 1 TO WS-TESTS-PASSED
142100* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
142200        DISPLAY "SCENARIO BOARD DEALER            ***  PASS  ***"
142300* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
142400     ELSE
142500* KEEPS WS-TESTS-RUN CURRENT AS EACH HAND IS CHECKED.
142600        ADD 1 TO WS-TESTS-RUN
142700* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
142800        DISPLAY "SCENARIO BOARD DEALER            ***  FAIL  ***"
142900* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
143000        DISPLAY "     BOARD COUNT=" WS-BOARD-COUNT
143100* PART OF THE DISPLAY LINE BUILT ACROSS SEVERAL STATEMENTS.
143200                " BURN COUNT=" WS-BURN-COUNT
143300     END-IF.
143400* FALL-THROUGH LANDING SPOT FOR THE THRU RANGE.
143500 700-DEAL-STREET-CHECK-EXIT.
143600* PLAIN EXIT -- NOTHING TO DO BUT MARK THE END OF THE RANGE.
143700     EXIT.
143800
143900* LAYS DOWN A FRESH 52-CARD DECK FOR THE DEALER SELF-CHECK.
144000 710-BUILD-DECK.
144100* CARRIES WS-SUIT-CODE(WS-DECK-BUILD-SUIT) FORWARD INTO WS-SWAP-FL
144200     MOVE WS-SUIT-CODE(WS-DECK-BUILD-SUIT) TO WS-SWAP-FLAG
144300* HANDS OFF TO 711-BUILD-DECK-VALUES TO DO ITS OWN JOB.
144400     PERFORM 711-BUILD-DECK-VALUES
144500* STEPS WS-DECK-BUILD-VALUE ACROSS THE TABLE ONE ENTRY AT A TIME.
144600             VARYING WS-DECK-BUILD-VALUE FROM 2 BY 1
144700* CONTINUES THE STATEMENT STARTED ABOVE.
144800             UNTIL WS-DECK-BUILD-VALUE > 14.
144900
145000* FILLS IN ONE SUIT'S THIRTEEN CARDS IN THE FRESH DECK.
145100 711-BUILD-DECK-VALUES.
145200* WORKS OUT WS-DECK-BUILD-IDX FROM THE FIGURES ON HAND.
145300     COMPUTE WS-DECK-BUILD-IDX =
145400* CONTINUES THE STATEMENT STARTED ABOVE.
145500             (WS-DECK-BUILD-SUIT - 1) * 13 +
145600* CONTINUES THE STATEMENT STARTED ABOVE.
145700             (WS-DECK-BUILD-VALUE - 1)
145800* CARRIES WS-DECK-BUILD-VALUE ALONG INTO THE NEXT FIELD.
145900     MOVE WS-DECK-BUILD-VALUE
146000* LANDS THE VALUE IN WS-DECK-VALUE(WS-DECK-BUILD-IDX).
146100                     TO WS-DECK-VALUE(WS-DECK-BUILD-IDX)
146200* CARRIES WS-SUIT-CODE(WS-DECK-BUILD-SUIT) ALONG INTO THE NEXT FIE
146300     MOVE WS-SUIT-CODE(WS-DECK-BUILD-SUIT)
146400* LANDS THE VALUE IN WS-DECK-SUIT(WS-DECK-BUILD-IDX)..
146500                     TO WS-DECK-SUIT(WS-DECK-BUILD-IDX).
146600
146700*-----------------------------------------------------------------
146800* 730-DEAL-ONE-STREET -- PER DESK STANDARD: BURN ONE CARD FIRST; DEAL 3
146900* IF THE BOARD IS EMPTY (FLOP), ELSE DEAL 1 (TURN/RIVER) UNLESS
147000* THE BOARD ALREADY HAS 5.
147100*-----------------------------------------------------------------
147200 730-DEAL-ONE-STREET.
147300* PUTS A LINE ON THE CONSOLE FOR THE OPERATOR.
147400     DISPLAY "     DEALING " WS-STREET-NAME(WS-STREET-IDX)
147500* KEEPS WS-BURN-COUNT CURRENT AS EACH HAND IS CHECKED.
147600     ADD 1 TO WS-BURN-COUNT
147700* KEEPS WS-DECK-NEXT-CARD CURRENT AS EACH HAND IS CHECKED.
147800     ADD 1 TO WS-DECK-NEXT-CARD
147900* ONLY TAKES THIS BRANCH WHEN WS-BOARD-COUNT = 0.
148000     IF WS-BOARD-COUNT = 0
148100* CARRIES 3 FORWARD INTO WS-DEAL-THIS-STREET.
148200        MOVE 3 TO WS-DEAL-THIS-STREET
148300* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
148400     ELSE
148500* ONLY TAKES THIS BRANCH WHEN WS-BOARD-COUNT < 5.
148600        IF WS-BOARD-COUNT < 5
148700* CARRIES 1 FORWARD INTO WS-DEAL-THIS-STREET.
148800           MOVE 1 TO WS-DEAL-THIS-STREET
148900* OTHERWISE THE EXPECTED AND ACTUAL RESULTS DISAGREE --
149000        ELSE
149100* CARRIES 0 FORWARD INTO WS-DEAL-THIS-STREET.
149200           MOVE 0 TO WS-DEAL-THIS-STREET
149300        END-IF
149400     END-IF
149500* ONLY TAKES THIS BRANCH WHEN WS-DEAL-THIS-STREET > 0.
149600     IF WS-DEAL-THIS-STREET > 0
149700* HANDS OFF TO 740-DEAL-ONE-CARD TO DO ITS OWN JOB.
149800        PERFORM 740-DEAL-ONE-CARD
149900* STEPS WS-I ACROSS THE TABLE ONE ENTRY AT A TIME.
150000                VARYING WS-I FROM 1 BY 1
150100* CONTINUES THE STATEMENT STARTED ABOVE.
150200                UNTIL WS-I > WS-DEAL-THIS-STREET
150300     END-IF.
150400
150500* PULLS THE NEXT UNDEALT CARD OFF THE TOP OF THE DECK.
150600 740-DEAL-ONE-CARD.
150700* KEEPS WS-BOARD-COUNT CURRENT AS EACH HAND IS CHECKED.
150800     ADD 1 TO WS-BOARD-COUNT
150900* CARRIES WS-DECK-VALUE(WS-DECK-NEXT-CARD) ALONG INTO THE NEXT FIE
151000     MOVE WS-DECK-VALUE(WS-DECK-NEXT-CARD)
151100* LANDS THE VALUE IN WS-DEALT-VALUE(WS-BOARD-COUNT).
151200                         TO WS-DEALT-VALUE(WS-BOARD-COUNT)
151300* CARRIES WS-DECK-SUIT(WS-DECK-NEXT-CARD) ALONG INTO THE NEXT FIEL
151400     MOVE WS-DECK-SUIT(WS-DECK-NEXT-CARD)
151500* LANDS THE VALUE IN WS-DEALT-SUIT(WS-BOARD-COUNT).
151600                         TO WS-DEALT-SUIT(WS-BOARD-COUNT)
151700* KEEPS WS-DECK-NEXT-CARD CURRENT AS EACH HAND IS CHECKED.
151800     ADD 1 TO WS-DECK-NEXT-CARD.
