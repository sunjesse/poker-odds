000100******************************************************************
000200* PROGRAM NAME:    PKRBATCH
000300* ORIGINAL AUTHOR: C. CHIPMAN
000400*
000500* MAINTENANCE LOG
000600* DATE       INIT  REQ#      MAINTENANCE REQUIREMENT
000700* ---------  ----  --------  --------------------------------
000800* 04/02/87   CAC   INIT-001  ORIGINAL WRITE-UP. READS SHOWDOWN    INIT-001
000900*                            SCENARIOS FOR THE RACE & SPORTS      INIT-001
001000*                            DESK, CLASSIFIES HOLE-CARD/BOARD     INIT-001
001100*                            HANDS AND PRINTS THE ODDS SHEET.     INIT-001
001200* 07/15/87   CAC   INIT-002  ADDED TWO-PAIR AND TRIPS CATEGORY    INIT-002
001300*                            TESTS -- DESK WAS MANUALLY RE-       INIT-002
001400*                            CHECKING THESE BY HAND.              INIT-002
001500* 11/03/88   RLH   CR-0114   ADDED VILLAIN LOOP SO UP TO THREE    CR-0114 
001600*                            OPPONENTS CAN BE CARRIED IN ONE      CR-0114 
001700*                            SCENARIO RECORD.                     CR-0114 
001800* 02/20/89   CAC   CR-0158   ADDED MODE-O (OUTS/ODDS) BRANCH.     CR-0158 
001900* 09/11/90   JTM   CR-0201   ADDED MODE-E (EQUITY) BRANCH AND     CR-0201 
002000*                            THE NON-RECURSIVE RUN-OUT LOOPS.     CR-0201 
002100* 06/04/91   CAC   CR-0233   CORRECTED FOLD ORDER ON THE BEST-    CR-0233 
002200*                            FIVE KICKER HELPER -- TRIPS WERE     CR-0233 
002300*                            TYING WHEN THEY SHOULD NOT HAVE.     CR-0233 
002400* 01/09/92   RLH   CR-0260   ADDED SCENARIO VALIDATION AND THE    CR-0260 
002500*                            REJECTED-RECORD COUNTER.             CR-0260 
002600* 08/30/93   JTM   CR-0299   RANK DISTRIBUTION TABLE ADDED TO     CR-0299 
002700*                            END-OF-RUN SUMMARY PER DESK MGR.     CR-0299 
002800* 05/17/94   CAC   CR-0318   WHEEL (A-2-3-4-5) STRAIGHT FIX IN    CR-0318 
002900*                            THE STRAIGHT AND STRAIGHT-FLUSH      CR-0318 
003000*                            TESTS.                               CR-0318 
003100* 12/12/95   RLH   CR-0347   ROUNDED THE ODDS AND EQUITY FIELDS   CR-0347 
003200*                            TO FOUR DECIMALS, HALF-UP, PER       CR-0347 
003300*                            DESK REQUEST -- WAS TRUNCATING.      CR-0347 
003400* 03/06/97   JTM   CR-0381   REPORT WIDENED TO 132 COLUMNS FOR    CR-0381 
003500*                            THE NEW LASER PRINTER ON FLOOR 2.    CR-0381 
003600* 11/19/98   CAC   Y2K-004   YEAR 2000 READINESS REVIEW -- NO     Y2K-004 
003700*                            CENTURY-SENSITIVE DATE MATH IN       Y2K-004 
003800*                            THIS PROGRAM. CURRENT-DATE HEADER    Y2K-004 
003900*                            STAMP CONFIRMED 4-DIGIT YEAR.        Y2K-004 
004000* 02/02/99   CAC   Y2K-011   Y2K SIGN-OFF. NO CHANGES REQUIRED.   Y2K-011 
004100* 10/14/02   RLH   CR-0440   ADDED DUPLICATE-CARD CHECK TO THE    CR-0440 
004200*                            VALIDATION PARAGRAPH -- BAD FEED     CR-0440 
004300*                            FROM THE NEW SCANNER REPEATED THE    CR-0440 
004400*                            BOARD CARDS INTO THE VILLAIN SLOTS.  CR-0440 
004500* 06/21/05   JTM   CR-0468   SPLIT THE EQUITY ENUMERATOR INTO     CR-0468 
004600*                            SEPARATE MISSING-CARD-COUNT          CR-0468 
004700*                            PARAGRAPHS -- SINGLE PARAGRAPH WAS   CR-0468 
004800*                            UNREADABLE PAST THE TURN CASE.       CR-0468 
004900* 04/03/08   RLH   CR-0502   MINOR: RENAMED WS-HAND-FOUND-SW TO   CR-0502
005000*                            MATCH SHOP NAMING STANDARD.          CR-0502
005100* 02/11/10   JTM   CR-0559   FIXED MODE-O/MODE-E RESULT RECORDS   CR-0559
005200*                            COMING OUT BLANK ON RES-ODDS/        CR-0559
005300*                            RES-EQUITY -- THE CLEAR-RECORD MOVE  CR-0559
005400*                            IN 680 WAS WIPING THE FIGURE BEFORE  CR-0559
005500*                            WRITE, SAME AS THE REPORT LINE       CR-0559
005600*                            NEVER HAD. ALSO COLLAPSED THE        CR-0559
005700*                            OPEN/DATE-STAMP STEPS IN 100 INTO    CR-0559
005800*                            ONE PERFORMED RANGE AND GAVE THE     CR-0559
005900*                            PER-CARD VALIDATOR AN EARLY EXIT ON  CR-0559
006000*                            A BAD VALUE RATHER THAN FALLING      CR-0559
006100*                            THROUGH INTO THE SUIT TEST.          CR-0559
006200* 03/14/11   RLH   CR-0560   IS AUDIT REQUIRED EVERY PARAGRAPH    CR-0560
006300*                            CARRY A WRITE-UP OF WHAT IT DOES     CR-0560
006400*                            AND WHY, NOT JUST WHAT IT DOES --    CR-0560
006500*                            TOO MANY CALLS TO THE DESK ASKING    CR-0560
006600*                            "WHY DOES THIS PARAGRAPH EXIST"      CR-0560
006700*                            AFTER THE LAST TWO MAINTAINERS       CR-0560
006800*                            LEFT. WENT THROUGH EVERY PARAGRAPH   CR-0560
006900*                            IN THE PROGRAM AND ADDED A BANNER    CR-0560
007000*                            OR A LINE OR TWO OF RATIONALE WHERE  CR-0560
007100*                            ONE WAS MISSING; ADDED FIELD-LEVEL   CR-0560
007200*                            NOTES TO THE SCENARIO AND RESULT     CR-0560
007300*                            RECORD LAYOUTS AND THE CONTROL       CR-0560
007400*                            TOTALS GROUP. NO LOGIC CHANGED.      CR-0560
007500******************************************************************
007600 IDENTIFICATION DIVISION.
007700 PROGRAM-ID.     PKRBATCH.
007800 AUTHOR.         C. CHIPMAN.
007900 INSTALLATION.   CASA CHIPMAN.
008000 DATE-WRITTEN.   04/02/1987.
008100 DATE-COMPILED.  04/03/2008.
008200 SECURITY.       NON-CONFIDENTIAL.
008300******************************************************************
008400* THIS PROGRAM IS THE RACE & SPORTS DESK'S HOLD'EM ODDS BATCH
008500* JOB. IT READS A DECK OF PRE-KEYED SHOWDOWN SCENARIOS (HERO
008600* HOLE CARDS, UP TO THREE VILLAINS' HOLE CARDS, AND A 0/3/4/5
008700* CARD BOARD), CLASSIFIES EVERY HAND INTO ONE OF THE TEN RANKED
008800* HOLD'EM CATEGORIES, DECIDES THE SHOWDOWN, AND THEN -- BASED ON
008900* THE MODE PUNCHED INTO THE SCENARIO -- EITHER COUNTS HERO'S
009000* OUTS FOR THE NEXT CARD OR RUNS THE BOARD OUT TO SHOWDOWN TO
009100* GET HERO'S FULL EQUITY. A RESULTS FEED AND A PRINTED ODDS
009200* SHEET ARE PRODUCED, WITH CONTROL TOTALS AT THE END OF RUN.
009300*
009400*                    JOB CONTROL LANGUAGE
009500*
009600*//PKRBATCH JOB 1,NOTIFY=&SYSUID
009700*//***************************************************/
009800*//COBRUN  EXEC IGYWCL
009900*//COBOL.SYSIN  DD DSN=&SYSUID..CBL(PKRBATCH),DISP=SHR
010000*//LKED.SYSLMOD DD DSN=&SYSUID..LOAD(PKRBATCH),DISP=SHR
010100*//***************************************************/
010200*//RUN     EXEC PGM=PKRBATCH
010300*//STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
010400*//SCNINPT   DD DSN=&SYSUID..INPUT(SCENARIO),DISP=SHR
010500*//RESOUT    DD DSN=&SYSUID..OUTPUT(RESULTS),DISP=SHR
010600*//RPTOUT    DD DSN=&SYSUID..OUTPUT(ODDSRPT),DISP=SHR
010700*//SYSOUT    DD SYSOUT=*,OUTLIM=15000
010800*//CEEDUMP   DD DUMMY
010900*//SYSUDUMP  DD DUMMY
011000*//***************************************************/
011100*
011200 ENVIRONMENT DIVISION.
011300 CONFIGURATION SECTION.
011400 SPECIAL-NAMES.
011500     C01 IS TOP-OF-FORM
011600     CLASS SUIT-CHAR IS "C" "H" "S" "D"
011700     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
011800            OFF STATUS IS WS-TRACE-SWITCH-OFF.
011900*
012000 INPUT-OUTPUT SECTION.
012100 FILE-CONTROL.
012200     SELECT SCENARIO-FILE  ASSIGN TO SCNINPT
012300            ORGANIZATION IS LINE SEQUENTIAL.
012400
012500     SELECT RESULTS-FILE   ASSIGN TO RESOUT
012600            ORGANIZATION IS LINE SEQUENTIAL.
012700
012800     SELECT REPORT-FILE    ASSIGN TO RPTOUT
012900            ORGANIZATION IS LINE SEQUENTIAL.
013000*
013100 DATA DIVISION.
013200 FILE SECTION.
013300*
013400 FD  SCENARIO-FILE RECORDING MODE F.
013500*
013600* ONE SHOWDOWN SCENARIO PER RECORD -- HERO HOLE CARDS, UP TO
013700* THREE VILLAINS, THE COMMUNITY BOARD, AND THE REQUESTED MODE.
013800*
013900* SCN-ID IS THE DESK'S OWN SCENARIO TAG, NOT A SEQUENCE NUMBER --
014000* CARRIED THROUGH TO RES-ID AND THE REPORT LINE SO A REJECTED OR
014100* SUSPECT SCENARIO CAN BE TRACED BACK TO ITS KEYED INPUT CARD
014200* WITHOUT COUNTING RECORDS BY HAND.
014300 01  SCN-RECORD.
014400     05  SCN-ID                    PIC X(08).
014500* HOW MANY OF THE THREE VILLAIN SLOTS BELOW ARE ACTUALLY PUNCHED.
014600* ZERO IS LEGAL -- A SOLO HAND-STRENGTH CHECK WITH NO OPPONENT.
014700     05  SCN-NUM-VILLAINS          PIC 9(01).
014800* HERO'S TWO HOLE CARDS -- EVERY SCENARIO MUST CARRY BOTH, THERE
014900* IS NO "HERO FOLDED PREFLOP" CASE ON THIS FILE.
015000     05  SCN-HERO-CARD-1.
015100         10  SCN-HERO-C1-VALUE     PIC 9(02).
015200         10  SCN-HERO-C1-SUIT      PIC X(01).
015300     05  SCN-HERO-CARD-2.
015400         10  SCN-HERO-C2-VALUE     PIC 9(02).
015500         10  SCN-HERO-C2-SUIT      PIC X(01).
015600* UP TO THREE VILLAINS' HOLE CARDS, FIXED SLOTS REGARDLESS OF
015700* SCN-NUM-VILLAINS -- UNUSED SLOTS ARE SIMPLY NOT WALKED BY
015800* 420-EVALUATE-VILLAINS, THEY DO NOT NEED TO BE BLANKED BY THE
015900* KEYING DESK.
016000     05  SCN-VILLAIN-CARDS.
016100         10  SCN-V1-CARD-1-VALUE   PIC 9(02).
016200         10  SCN-V1-CARD-1-SUIT    PIC X(01).
016300         10  SCN-V1-CARD-2-VALUE   PIC 9(02).
016400         10  SCN-V1-CARD-2-SUIT    PIC X(01).
016500         10  SCN-V2-CARD-1-VALUE   PIC 9(02).
016600         10  SCN-V2-CARD-1-SUIT    PIC X(01).
016700         10  SCN-V2-CARD-2-VALUE   PIC 9(02).
016800         10  SCN-V2-CARD-2-SUIT    PIC X(01).
016900         10  SCN-V3-CARD-1-VALUE   PIC 9(02).
017000         10  SCN-V3-CARD-1-SUIT    PIC X(01).
017100         10  SCN-V3-CARD-2-VALUE   PIC 9(02).
017200         10  SCN-V3-CARD-2-SUIT    PIC X(01).
017300* TABLE VIEW OF THE SAME THREE VILLAIN SLOTS, SUBSCRIPTED BY
017400* VILLAIN NUMBER AND CARD NUMBER SO 430-BUILD-EVAL-CARDS-VILLAIN
017500* CAN WALK THEM IN A PERFORM VARYING INSTEAD OF NAMING EACH OF
017600* THE SIX FIELDS ABOVE ONE BY ONE.
017700     05  SCN-VILLAIN-TBL-GROUP REDEFINES SCN-VILLAIN-CARDS.
017800         10  SCN-VILLAIN-TBL OCCURS 3 TIMES.
017900             15  SCN-VILL-CARD-TBL OCCURS 2 TIMES.
018000                 20  SCN-VILL-TBL-VALUE  PIC 9(02).
018100                 20  SCN-VILL-TBL-SUIT   PIC X(01).
018200* COMMUNITY BOARD CARDS DEALT SO FAR -- MUST BE 0, 3, 4 OR 5 PER
018300* HOLD'EM RULES (NO OTHER STREET WIDTH IS LEGAL); CHECKED
018400* BY 350-VALIDATE-SCENARIO BEFORE THE HAND IS EVER SCORED.
018500     05  SCN-BOARD-COUNT           PIC 9(01).
018600     05  SCN-BOARD-CARDS.
018700         10  SCN-BOARD-CARD-1-VALUE PIC 9(02).
018800         10  SCN-BOARD-CARD-1-SUIT  PIC X(01).
018900         10  SCN-BOARD-CARD-2-VALUE PIC 9(02).
019000         10  SCN-BOARD-CARD-2-SUIT  PIC X(01).
019100         10  SCN-BOARD-CARD-3-VALUE PIC 9(02).
019200         10  SCN-BOARD-CARD-3-SUIT  PIC X(01).
019300         10  SCN-BOARD-CARD-4-VALUE PIC 9(02).
019400         10  SCN-BOARD-CARD-4-SUIT  PIC X(01).
019500         10  SCN-BOARD-CARD-5-VALUE PIC 9(02).
019600         10  SCN-BOARD-CARD-5-SUIT  PIC X(01).
019700* TABLE VIEW OF THE FIVE BOARD SLOTS, WALKED THE SAME WAY THE
019800* VILLAIN TABLE ABOVE IS.
019900     05  SCN-BOARD-TBL-GROUP REDEFINES SCN-BOARD-CARDS.
020000         10  SCN-BOARD-TBL OCCURS 5 TIMES.
020100             15  SCN-BOARD-TBL-VALUE PIC 9(02).
020200             15  SCN-BOARD-TBL-SUIT  PIC X(01).
020300* "O" = REPORT HERO'S OUTS FOR THE SINGLE NEXT CARD (PRE-RIVER
020400* ONLY); "E" = RUN THE BOARD OUT AND REPORT HERO'S WIN SHARE;
020500* ANYTHING ELSE = STRAIGHT SHOWDOWN ONLY, NO ODDS OR EQUITY
020600* FIGURE COMPUTED OR PRINTED.
020700     05  SCN-MODE                  PIC X(01).
020800     05  FILLER                    PIC X(10).
020900*
021000 FD  RESULTS-FILE RECORDING MODE F.
021100*
021200* ONE RESULT RECORD WRITTEN FOR EACH VALID SCENARIO PROCESSED.
021300*
021400 01  RES-RECORD.
021500     05  RES-ID                    PIC X(08).
021600* RANK CODE 0-9, SAME SCHEME AS WS-EVAL-RANK (SEE THE READER'S
021700* NOTE AT THE TOP OF THE PROCEDURE DIVISION).
021800     05  RES-HERO-RANK             PIC 9(01).
021900* THE "FOLD THE BEST FIVE" TIE-BREAK FIGURE, NOT A RAW CARD --
022000* ONLY MEANINGFUL WHEN COMPARED AGAINST ANOTHER KICKER OF THE
022100* SAME RANK, NEVER ON ITS OWN.
022200     05  RES-HERO-KICKER           PIC 9(10).
022300* "Y" HERO WON OR TIED THE SHOWDOWN OUTRIGHT, "N" HERO LOST TO
022400* AT LEAST ONE VILLAIN.
022500     05  RES-WINNER                PIC X(01).
022600* COUNT OF REMAINING-DECK CARDS THAT IMPROVE HERO TO A WINNING
022700* OR BETTER HAND -- ONLY FILLED WHEN SCN-MODE IS "O", ZERO
022800* OTHERWISE.
022900     05  RES-OUTS                  PIC 9(02).
023000* HERO'S OUTS EXPRESSED AS A PROBABILITY (OUTS OVER REMAINING
023100* DECK SIZE) -- ONLY FILLED WHEN SCN-MODE IS "O".
023200     05  RES-ODDS                  PIC 9(01)V9(04).
023300* HERO'S SHARE OF THE POT ACROSS EVERY REMAINING BOARD RUNOUT --
023400* ONLY FILLED WHEN SCN-MODE IS "E". RES-ODDS AND RES-EQUITY ARE
023500* NEVER BOTH NONZERO ON THE SAME RECORD -- SEE 680-WRITE-RESULT-
023600* RECORD.
023700     05  RES-EQUITY                PIC 9(01)V9(04).
023800     05  FILLER                    PIC X(10).
023900*
024000 FD  REPORT-FILE RECORDING MODE F.
024100*
024200 01  RPT-LINE                      PIC X(132).
024300*
024400 WORKING-STORAGE SECTION.
024500*
024600*-----------------------------------------------------------------
024700* DATE/TIME WORK AREA FOR THE REPORT HEADER STAMP.
024800*-----------------------------------------------------------------
024900 01  WS-DATETIME.
025000     05  WS-DT-YEAR                PIC 9(04).
025100     05  WS-DT-MONTH               PIC 99.
025200     05  WS-DT-DAY                 PIC 99.
025300     05  WS-DT-HOUR                PIC 99.
025400     05  WS-DT-MINUTE              PIC 99.
025500     05  WS-DT-SECOND              PIC 99.
025600     05  WS-DT-HUNDSEC             PIC 99.
025700     05  FILLER                    PIC X.
025800     05  WS-DT-TZH                 PIC 99.
025900     05  WS-DT-TZM                 PIC 99.
026000
026100 01  WS-TODAYS-DATE.
026200     05  WS-TODAY-MONTH            PIC XX.
026300     05  FILLER                    PIC X VALUE "/".
026400     05  WS-TODAY-DAY              PIC XX.
026500     05  FILLER                    PIC X VALUE "/".
026600     05  WS-TODAY-YEAR             PIC X(4).
026700
026800*-----------------------------------------------------------------
026900* REPORT BANNER AND COLUMN HEADINGS -- BUILT AS NAMED LINES THEN
027000* WALKED AS A TABLE VIA REDEFINES, SAME AS THE OLDER DESK JOBS.
027100*-----------------------------------------------------------------
027200 01  RPT-HEADER-LINES.
027300     02  RPT-HDR-LN1.
027400         03  FILLER                PIC X(40) VALUE SPACES.
027500         03  FILLER                PIC X(27)
027600             VALUE "POKER ODDS BATCH REPORT".
027700         03  FILLER                PIC X(54) VALUE SPACES.
027800         03  FILLER                PIC X(6) VALUE "RUN: ".
027900         03  HDR-DATE-OUT          PIC X(10).
028000         03  FILLER                PIC X(35) VALUE SPACES.
028100
028200     02  RPT-HDR-LN2.
028300         03  FILLER                PIC X(66)
028400             VALUE "====================================".
028500         03  FILLER                PIC X(66)
028600             VALUE "====================================".
028700
028800     02  RPT-HDR-LN3.
028900         03  FILLER                PIC X(3)  VALUE SPACES.
029000         03  FILLER                PIC X(11) VALUE "SCENARIO-ID".
029100         03  FILLER                PIC X(6)  VALUE SPACES.
029200         03  FILLER                PIC X(4)  VALUE "MODE".
029300         03  FILLER                PIC X(6)  VALUE SPACES.
029400         03  FILLER                PIC X(14) VALUE "HERO-RANK-NAME".
029500         03  FILLER                PIC X(3)  VALUE SPACES.
029600         03  FILLER                PIC X(6)  VALUE "KICKER".
029700         03  FILLER                PIC X(7)  VALUE SPACES.
029800         03  FILLER                PIC X(6)  VALUE "WINNER".
029900         03  FILLER                PIC X(5)  VALUE SPACES.
030000         03  FILLER                PIC X(4)  VALUE "OUTS".
030100         03  FILLER                PIC X(5)  VALUE SPACES.
030200         03  FILLER                PIC X(4)  VALUE "ODDS".
030300         03  FILLER                PIC X(5)  VALUE SPACES.
030400         03  FILLER                PIC X(6)  VALUE "EQUITY".
030500         03  FILLER                PIC X(34) VALUE SPACES.
030600
030700     02  RPT-HDR-LN4.
030800         03  FILLER                PIC X(66)
030900             VALUE "------------------------------------".
031000         03  FILLER                PIC X(66)
031100             VALUE "------------------------------------".
031200
031300 01  FILLER REDEFINES RPT-HEADER-LINES.
031400     02  RPT-HDR-LN OCCURS 4 TIMES PIC X(132).
031500
031600 01  WS-HDR-COUNTER                PIC 9 COMP.
031700
031800*-----------------------------------------------------------------
031900* DETAIL LINE FOR ONE PROCESSED SCENARIO.
032000*-----------------------------------------------------------------
032100 01  RPT-DETAIL-LINE.
032200     05  RPT-DET-ID                PIC X(8).
032300* SCENARIO ID, CARRIED STRAIGHT FROM SCN-ID -- LETS THE DESK
032400* TIE A REPORT LINE BACK TO ITS INPUT CARD.
032500     05  FILLER                    PIC X(3)  VALUE SPACES.
032600     05  RPT-DET-MODE              PIC X(1).
032700* MODE PUNCH ECHOED BACK SO THE READER KNOWS WHETHER THE OUTS
032800     05  FILLER                    PIC X(5)  VALUE SPACES.
032900     05  RPT-DET-RANK-NAME         PIC X(14).
033000* PULLED FROM WS-RANK-NAME-TBL BY WS-HERO-RANK, NOT PRINTED AS
033100     05  FILLER                    PIC X(3)  VALUE SPACES.
033200     05  RPT-DET-KICKER            PIC Z(9)9.
033300* ZERO-SUPPRESSED, NOT ZERO-FILLED -- A SHORT KICKER FIGURE
033400     05  FILLER                    PIC X(3)  VALUE SPACES.
033500     05  RPT-DET-WINNER            PIC X(1).
033600* "Y"/"N", SAME PUNCH AS RES-WINNER ON THE OUTPUT RECORD.
033700     05  FILLER                    PIC X(5)  VALUE SPACES.
033800     05  RPT-DET-OUTS              PIC Z9.
033900* BLANK WHEN THE SCENARIO WAS NOT RUN IN MODE O.
034000     05  FILLER                    PIC X(5)  VALUE SPACES.
034100     05  RPT-DET-ODDS              PIC 9.9999.
034200* BLANK (ZERO) WHEN THE SCENARIO WAS NOT RUN IN MODE O.
034300     05  FILLER                    PIC X(5)  VALUE SPACES.
034400     05  RPT-DET-EQUITY            PIC 9.9999.
034500* BLANK (ZERO) WHEN THE SCENARIO WAS NOT RUN IN MODE E.
034600     05  FILLER                    PIC X(55) VALUE SPACES.
034700
034800*-----------------------------------------------------------------
034900* RANK NAMES -- LITERAL LIST WALKED AS A TABLE VIA REDEFINES.
035000*-----------------------------------------------------------------
035100 01  WS-RANK-NAME-LIST.
035200     05  FILLER PIC X(14) VALUE "HIGH CARD     ".
035300     05  FILLER PIC X(14) VALUE "PAIR          ".
035400     05  FILLER PIC X(14) VALUE "TWO PAIR      ".
035500     05  FILLER PIC X(14) VALUE "TRIPS         ".
035600     05  FILLER PIC X(14) VALUE "STRAIGHT      ".
035700     05  FILLER PIC X(14) VALUE "FLUSH         ".
035800     05  FILLER PIC X(14) VALUE "FULL HOUSE    ".
035900     05  FILLER PIC X(14) VALUE "QUADS         ".
036000     05  FILLER PIC X(14) VALUE "STRAIGHT FLUSH".
036100     05  FILLER PIC X(14) VALUE "ROYAL FLUSH   ".
036200 01  WS-RANK-NAME-TBL REDEFINES WS-RANK-NAME-LIST.
036300     05  WS-RANK-NAME OCCURS 10 TIMES PIC X(14).
036400
036500*-----------------------------------------------------------------
036600* THE 52-CARD DECK, BUILT ONCE AT START OF RUN.
036700*-----------------------------------------------------------------
036800 01  WS-SUIT-CODE-LIST             PIC X(4) VALUE "CHSD".
036900 01  WS-SUIT-CODE-TBL REDEFINES WS-SUIT-CODE-LIST.
037000     05  WS-SUIT-CODE OCCURS 4 TIMES PIC X(1).
037100
037200 01  WS-DECK.
037300     05  WS-DECK-CARD OCCURS 52 TIMES INDEXED BY DK-IDX.
037400         10  WS-DECK-VALUE         PIC 9(02).
037500         10  WS-DECK-SUIT          PIC X(01).
037600     05  FILLER                    PIC X(01).
037700 01  WS-DECK-BUILD-VALUE           PIC 9(02) COMP.
037800 01  WS-DECK-BUILD-SUIT            PIC 9(01) COMP.
037900 01  WS-DECK-BUILD-IDX             PIC 9(02) COMP.
038000
038100*-----------------------------------------------------------------
038200* CARDS CURRENTLY "IN PLAY" FOR THE SCENARIO AT HAND (HERO,
038300* VILLAINS AND BOARD) -- USED BY VALIDATION, BY THE OUTS/ODDS
038400* SCAN AND BY THE EQUITY REMAINING-DECK BUILDER.
038500*-----------------------------------------------------------------
038600 01  WS-CARDS-IN-PLAY.
038700     05  WS-CIP-CARD OCCURS 13 TIMES INDEXED BY CIP-IDX.
038800         10  WS-CIP-VALUE          PIC 9(02).
038900         10  WS-CIP-SUIT           PIC X(01).
039000     05  FILLER                    PIC X(01).
039100 01  WS-CIP-COUNT                  PIC 9(02) COMP.
039200
039300 01  WS-REMAIN-DECK.
039400     05  WS-REMAIN-CARD OCCURS 52 TIMES INDEXED BY RM-IDX.
039500         10  WS-REMAIN-VALUE       PIC 9(02).
039600         10  WS-REMAIN-SUIT        PIC X(01).
039700     05  FILLER                    PIC X(01).
039800 01  WS-REMAIN-COUNT                PIC 9(02) COMP.
039900
040000*-----------------------------------------------------------------
040100* WORK AREA SHARED BY THE HAND EVALUATOR -- ONE HAND (2 HOLE +
040200* UP TO 5 BOARD + UP TO 1 EXTRA RUN-OUT CARD) AT A TIME.
040300*-----------------------------------------------------------------
040400 01  WS-EVAL-CARDS.
040500     05  WS-EVAL-CARD OCCURS 7 TIMES INDEXED BY EV-IDX.
040600         10  WS-EVAL-VALUE         PIC 9(02).
040700         10  WS-EVAL-SUIT          PIC X(01).
040800     05  FILLER                    PIC X(01).
040900 01  WS-EVAL-CARD-COUNT             PIC 9(01) COMP.
041000
041100 01  WS-EXTRA-CARDS.
041200     05  WS-EXTRA-CARD OCCURS 5 TIMES INDEXED BY EX-IDX.
041300         10  WS-EXTRA-VALUE        PIC 9(02).
041400         10  WS-EXTRA-SUIT         PIC X(01).
041500     05  FILLER                    PIC X(01).
041600 01  WS-EXTRA-COUNT                 PIC 9(01) COMP.
041700
041800* PER-SUIT VALUE LISTS BUILT FROM WS-EVAL-CARDS, SORTED ASCENDING.
041900 01  WS-SUIT-WORK.
042000     05  WS-SUIT-ENTRY OCCURS 4 TIMES INDEXED BY SU-IDX.
042100         10  WS-SUIT-CODE-WK       PIC X(01).
042200         10  WS-SUIT-CARD-COUNT    PIC 9(01) COMP.
042300         10  WS-SUIT-VAL OCCURS 7 TIMES PIC 9(02).
042400     05  FILLER                    PIC X(01).
042500
042600* (VALUE,COUNT) PAIRS FOR THE HAND, SORTED ASCENDING BY COUNT
042700* THIS IS THE CENTRAL TABLE FOR FOUR OF THE NINE NON-TRIVIAL
042800* CATEGORY TESTS (QUADS, FULL HOUSE, TRIPS, TWO PAIR, PAIR) --
042900* EVERY ONE OF THEM READS ONLY THE FIRST ONE OR TWO ENTRIES OF
043000* THIS TABLE ONCE IT IS SORTED, NONE OF THEM RE-WALK THE HAND.
043100* THEN BY VALUE -- THE DESK CALLS THIS THE "COUNTS" TABLE.
043200 01  WS-VC-WORK.
043300     05  WS-VC-ENTRY OCCURS 13 TIMES INDEXED BY VC-IDX.
043400         10  WS-VC-VALUE           PIC 9(02).
043500         10  WS-VC-COUNT           PIC 9(01) COMP.
043600     05  FILLER                    PIC X(01).
043700 01  WS-VC-ENTRY-COUNT              PIC 9(02) COMP.
043800
043900* DISTINCT CARD VALUES PRESENT, SORTED ASCENDING BY VALUE ONLY --
044000* USED BY THE STRAIGHT TEST (NOT THE SAME ORDER AS WS-VC-WORK).
044100 01  WS-DV-WORK.
044200     05  WS-DV-VALUE OCCURS 13 TIMES INDEXED BY DV-IDX PIC 9(02).
044300     05  FILLER                    PIC X(01).
044400 01  WS-DV-ENTRY-COUNT              PIC 9(02) COMP.
044500
044600* WORK COPY USED BY THE STRAIGHT AND STRAIGHT-FLUSH WINDOW SCAN
044700* (ROOM FOR A PREPENDED WHEEL ACE = 13 + 1).
044800 01  WS-WINDOW-WORK.
044900     05  WS-WINDOW-VALUE OCCURS 14 TIMES INDEXED BY WD-IDX
045000                                 PIC 9(02).
045100     05  FILLER                    PIC X(01).
045200 01  WS-WINDOW-ENTRY-COUNT           PIC 9(02) COMP.
045300 01  WS-WINDOW-SCAN-IDX              PIC 9(02) COMP.
045400
045500* RESULT OF THE PARAGRAPH THAT JUST RAN 400-EVALUATE-HAND.
045600 01  WS-EVAL-RANK                    PIC 9(01).
045700 01  WS-EVAL-KICKER                  PIC 9(10).
045800 01  WS-HAND-FOUND-SW                PIC X VALUE "N".
045900     88  HAND-FOUND                  VALUE "Y".
046000     88  HAND-NOT-FOUND               VALUE "N".
046100 01  WS-FOLD-UBOUND                  PIC 9(01) COMP.
046200
046300* HERO AND UP-TO-THREE-VILLAIN RESULTS FOR THE CURRENT SCENARIO.
046400 01  WS-HERO-RANK                    PIC 9(01).
046500 01  WS-HERO-KICKER                  PIC 9(10).
046600 01  WS-SAVE-HERO-RANK                PIC 9(01).
046700 01  WS-SAVE-HERO-KICKER              PIC 9(10).
046800 01  WS-VILLAIN-RESULTS.
046900     05  WS-VILLAIN-RESULT OCCURS 3 TIMES INDEXED BY VR-IDX.
047000         10  WS-VR-RANK               PIC 9(01).
047100         10  WS-VR-KICKER             PIC 9(10).
047200     05  FILLER                       PIC X(01).
047300 01  WS-VILLAIN-IDX                  PIC 9(01) COMP.
047400 01  WS-VILLAINS-TO-CHECK            PIC 9(01) COMP.
047500 01  WS-HERO-WINS-ALL-SW             PIC X VALUE "Y".
047600     88  HERO-WINS-ALL                VALUE "Y".
047700     88  HERO-NOT-WINS-ALL             VALUE "N".
047800
047900* ACCUMULATORS FOR THE OUTS/ODDS AND EQUITY BRANCHES.
048000 01  WS-OUTS-COUNT                   PIC 9(02) COMP.
048100 01  WS-DECK-REMAINING               PIC 9(02) COMP.
048200 01  WS-EQUITY-WINS                  PIC 9(07) COMP.
048300 01  WS-EQUITY-TOTAL                 PIC 9(07) COMP.
048400 01  WS-MISSING-COUNT                PIC 9(01) COMP.
048500
048600* HOLDING AREA FOR THE ODDS/EQUITY FIGURE JUST COMPUTED -- 680
048700* PICKS THESE BACK UP AFTER IT BLANKS RES-RECORD, SO THE FIGURE
048800* SURVIVES INTO THE RECORD ACTUALLY WRITTEN TO RESULTS-FILE.
048900 77  WS-SAVE-ODDS                    PIC 9(01)V9(04).
049000 77  WS-SAVE-EQUITY                  PIC 9(01)V9(04).
049100
049200* SUBSCRIPTS FOR THE FIVE-DEEP UNORDERED COMBINATION SCAN USED
049300* WHEN THE BOARD HAS NO CARDS YET (MISSING = 5).
049400 01  WS-C1                           PIC 9(02) COMP.
049500 01  WS-C2                           PIC 9(02) COMP.
049600 01  WS-C3                           PIC 9(02) COMP.
049700 01  WS-C4                           PIC 9(02) COMP.
049800 01  WS-C5                           PIC 9(02) COMP.
049900
050000* GENERAL LOOP/WORK COUNTERS.
050100* WS-I AND WS-J ARE THE SHOP'S STANDARD THROWAWAY SUBSCRIPTS --
050200* USED IN SHORT LOOPS WHERE A NAMED SUBSCRIPT WOULD BE
050300* OVERKILL. DO NOT RELY ON THEIR VALUE SURVIVING ACROSS A
050400* PERFORM BOUNDARY.
050500 01  WS-I                            PIC 9(02) COMP.
050600 01  WS-J                            PIC 9(02) COMP.
050700 77  WS-SWAP-VALUE                   PIC 9(02) COMP.
050800 77  WS-SWAP-COUNT                   PIC 9(01) COMP.
050900 77  WS-SWAP-FLAG                    PIC 9(01) COMP.
051000
051100* CANDIDATE CARD BEING TESTED BY 515-CHECK-CARD-IN-PLAY.
051200* ONE-CARD SCRATCH AREA, REUSED BY BOTH THE OUTS SCAN (520) AND
051300* THE EQUITY REMAINING-DECK BUILDER (610) -- NEVER HOLDS STATE
051400* ACROSS MORE THAN ONE CARD AT A TIME.
051500 01  WS-CHECK-VALUE                  PIC 9(02).
051600 01  WS-CHECK-SUIT                   PIC X(01).
051700 01  WS-CARD-IN-PLAY-SW              PIC X VALUE "N".
051800     88  CARD-IN-PLAY                 VALUE "Y".
051900     88  CARD-NOT-IN-PLAY              VALUE "N".
052000
052100* VALIDATION.
052200* WS-REJECT-REASON IS FOR THE REPORT NOTE ONLY -- RESULTS-FILE
052300* NEVER SEES A REJECTED SCENARIO AT ALL, SO THERE IS NO REASON
052400* CODE ON THAT LAYOUT.
052500 01  WS-SCENARIO-VALID-SW             PIC X VALUE "Y".
052600     88  SCENARIO-VALID                 VALUE "Y".
052700     88  SCENARIO-INVALID                VALUE "N".
052800 01  WS-REJECT-REASON                 PIC X(40).
052900
053000* END-OF-FILE AND CONTROL TOTALS.
053100* WS-EOF-SW DRIVES 200-PROCESS-SCENARIOS' READ LOOP; THE
053200* CONTROL-TOTALS GROUP BELOW IS PRINTED ONCE, AT 900-WRITE-
053300* SUMMARY, AFTER THE LOOP HAS RUN OUT.
053400 01  WS-EOF-SW                        PIC X VALUE "N".
053500     88  AT-EOF                          VALUE "Y".
053600 01  WS-CONTROL-TOTALS.
053700* EVERY SCENARIO RECORD SEEN, VALID OR NOT.
053800     05  WS-RECORDS-READ               PIC 9(06) COMP.
053900* SCENARIOS THAT PASSED VALIDATION AND GOT A RESULTS-FILE RECORD.
054000     05  WS-RECORDS-WRITTEN            PIC 9(06) COMP.
054100* SCENARIOS 350-VALIDATE-SCENARIO TURNED BACK -- COUNTED BUT NOT
054200* SCORED, SEE 360-REJECT-SCENARIO.
054300     05  WS-RECORDS-REJECTED           PIC 9(06) COMP.
054400* RUN-WIDE WIN/LOSS SPLIT, PRINTED ON THE SUMMARY SO THE DESK CAN
054500* SANITY-CHECK A BATCH AT A GLANCE WITHOUT COUNTING RES-WINNER
054600* FLAGS BY HAND.
054700     05  WS-HERO-WINS-TOTAL            PIC 9(06) COMP.
054800     05  WS-HERO-LOSSES-TOTAL          PIC 9(06) COMP.
054900* ONE COUNTER PER HAND CATEGORY (SUBSCRIPTED 1-10, SAME ORDER AS
055000* WS-RANK-NAME-TBL), BUMPED BY 800-ACCUMULATE-TOTALS AND PRINTED
055100* BY 920-WRITE-RANK-DIST-LINE -- THE CLASSIC "HOW MANY ROYALS DID
055200* WE SEE THIS RUN" CHECK.
055300     05  WS-RANK-DIST OCCURS 10 TIMES  PIC 9(06) COMP.
055400     05  FILLER                        PIC X(01).
055500
055600 01  WS-SUMMARY-LINE.
055700     05  FILLER                        PIC X(20) VALUE SPACES.
055800     05  SUM-LABEL                     PIC X(24).
055900     05  SUM-VALUE                     PIC ZZZ,ZZ9.
056000     05  FILLER                        PIC X(81) VALUE SPACES.
056100
056200 01  WS-TRACE-SWITCH-ON               PIC X VALUE "N".
056300 01  WS-TRACE-SWITCH-OFF              PIC X VALUE "Y".
056400
056500******************************************************************
056600*                      PROCEDURE DIVISION                       *
056700******************************************************************
056800 PROCEDURE DIVISION.
056900*
057000*-----------------------------------------------------------------
057100* READER'S NOTE, KEPT UP FRONT SO A NEW HAND ON THE DESK DOESN'T
057200* HAVE TO CHASE THE CODING SHEETS TO FIND IT --
057300*
057400* WS-EVAL-RANK / RES-HERO-RANK / WS-VR-RANK ARE ALWAYS ONE OF:
057500*     0 = HIGH CARD        5 = FLUSH
057600*     1 = PAIR             6 = FULL HOUSE
057700*     2 = TWO PAIR         7 = QUADS
057800*     3 = TRIPS            8 = STRAIGHT FLUSH
057900*     4 = STRAIGHT         9 = ROYAL FLUSH
058000* HIGHER NUMBER ALWAYS BEATS LOWER, NO EXCEPTIONS -- THAT'S WHY
058100* 440-EVALUATE-HAND CAN TEST ROYAL FLUSH FIRST AND QUIT ON THE
058200* FIRST CATEGORY THAT FITS, WORKING STRICTLY DOWNHILL.
058300*
058400* CARD VALUES ARE PUNCHED 2-14 (2 THROUGH 10, THEN J=11, Q=12,
058500* K=13, A=14) SO A STRAIGHT "HIGH CARD WINS" COMPARE IS JUST A
058600* NUMBER COMPARE -- NO SPECIAL-CASING ACES ANYWHERE EXCEPT THE
058700* ONE WHEEL (A-2-3-4-5) STRAIGHT, WHICH 448-PREPEND-WHEEL-ACE
058800* HANDLES BY SLIPPING IN A SECOND, LOW-VALUED ACE.
058900*
059000* THE TIE-BREAK FIGURE (RES-HERO-KICKER / WS-VR-KICKER / THE
059100* EVALUATOR'S WS-EVAL-KICKER) IS THE SHOP'S OWN "FOLD THE BEST
059200* FIVE" NUMBER -- 460-FOLD-KICKER PACKS THE TOP TWO-TO-FIVE
059300* (COUNT,VALUE) ENTRIES OUT OF WS-VC-WORK INTO ONE PIC 9(10)
059400* BASE-100, MOST SIGNIFICANT CARD FIRST, SO A STRAIGHT NUMBER
059500* COMPARE BETWEEN TWO KICKERS ALWAYS PICKS THE RIGHT WINNER --
059600* NO SEPARATE TIE-BREAK TABLE TO MAINTAIN.
059700*
059800* SCN-MODE PUNCHED ON THE INPUT RECORD DRIVES WHAT THE RUN ADDS
059900* ON TOP OF THE STRAIGHT SHOWDOWN: "O" COUNTS HERO'S OUTS FOR THE
060000* SINGLE NEXT CARD (ONLY MEANINGFUL BEFORE THE RIVER IS DOWN);
060100* "E" RUNS THE BOARD OUT IN FULL AND REPORTS HERO'S WIN SHARE.
060200* ANY OTHER PUNCH IN SCN-MODE JUST GETS THE STRAIGHT SHOWDOWN,
060300* NO ODDS OR EQUITY FIGURE -- THAT IS NOT AN ERROR, THE DESK USES
060400* A BLANK MODE FOR A STRAIGHT-UP WHO'S-AHEAD CHECK ALL THE TIME.
060500*-----------------------------------------------------------------
060600*
060700* 100-PRIMARY -- TOP OF THE JOB. OPEN, BUILD THE WORKING DECK AND
060800* REPORT HEADERS ONCE, THEN DRIVE THE READ LOOP TO END OF FILE,
060900* THEN PRINT THE CONTROL TOTALS AND CLOSE OUT.
061000 100-PRIMARY.
061100* STEP 1 OF 6 -- OPEN THE THREE FILES AND STAMP THE RUN DATE.
061200* A SINGLE PERFORMED RANGE, NOT TWO SEPARATE PERFORMS, SINCE
061300* NEITHER HALF MAKES SENSE WITHOUT THE OTHER. (CR-0559)
061400     PERFORM 105-OPEN-FILES THRU 110-OBTAIN-CURRENT-DATE-EXIT
061500* STEP 2 -- LAY DOWN A FRESH 52-CARD DECK.
061600     PERFORM 130-BUILD-DECK
061700* PART OF THE SAME STEP AS THE LINE ABOVE IT.
061800             VARYING WS-DECK-BUILD-SUIT FROM 1 BY 1
061900* PART OF THE SAME STEP AS THE LINE ABOVE IT.
062000             UNTIL WS-DECK-BUILD-SUIT > 4
062100* STEP 3 -- PRINT THE FOUR-LINE REPORT BANNER, ONCE, BEFORE ANY
062200* DETAIL LINE GOES OUT.
062300     PERFORM 150-WRITE-REPORT-HEADERS
062400* PART OF THE SAME STEP AS THE LINE ABOVE IT.
062500             VARYING WS-HDR-COUNTER FROM 1 BY 1
062600* PART OF THE SAME STEP AS THE LINE ABOVE IT.
062700             UNTIL WS-HDR-COUNTER > 4
062800* STEP 4 -- THE MAIN READ/VALIDATE/EVALUATE/WRITE LOOP, ONE
062900* SCENARIO RECORD AT A TIME, UNTIL THE INPUT RUNS OUT.
063000     PERFORM 200-PROCESS-SCENARIOS UNTIL AT-EOF
063100* STEP 5 -- PRINT THE END-OF-RUN CONTROL TOTALS.
063200     PERFORM 900-WRITE-SUMMARY
063300* STEP 6 -- CLOSE EVERYTHING DOWN AND END THE JOB.
063400     PERFORM 950-CLOSE-FILES
063500* PART OF THE SAME STEP AS THE LINE ABOVE IT.
063600     STOP RUN.
063700
063800* OPEN SEQUENCE -- SCENARIO-FILE FIRST SINCE WE CANNOT DO A THING
063900* WITHOUT A HAND TO SCORE, THEN THE TWO OUTPUT FILES. IF THE DESK
064000* EVER ADDS A THIRD OUTPUT FILE, OPEN IT HERE TOO -- DO NOT SCATTER
064100* OPENS ACROSS THE PROGRAM, THE AUDITORS LIKE THEM ALL IN ONE SPOT.
064200 105-OPEN-FILES.
064300* FILE STATUS IS NOT CHECKED HERE -- A BAD OPEN SURFACES AS AN
064400* ABEND THE OPERATOR WILL SEE IMMEDIATELY, THERE IS NO SOFT
064500* RECOVERY PATH FOR A MISSING INPUT DATASET ON THIS JOB.
064600     OPEN INPUT  SCENARIO-FILE
064700* GETS THE FILE READY BEFORE ANY I-O AGAINST IT.
064800     OPEN OUTPUT RESULTS-FILE
064900* GETS THE FILE READY BEFORE ANY I-O AGAINST IT.
065000     OPEN OUTPUT REPORT-FILE.
065100
065200* STAMPS THE REPORT HEADER WITH TODAY'S RUN DATE. FUNCTION
065300* CURRENT-DATE RETURNS A YYYYMMDD-FIRST STRING; WE ONLY CARE ABOUT
065400* THE FIRST EIGHT BYTES FOR THE HEADER LINE, THE REST (TIME,
065500* OFFSET) IS IGNORED.
065600 110-OBTAIN-CURRENT-DATE.
065700* FUNCTION CURRENT-DATE, NOT ACCEPT FROM DATE -- GIVES A FULL
065800* FOUR-DIGIT YEAR WITHOUT ANY CENTURY WINDOWING LOGIC TO
065900     MOVE FUNCTION CURRENT-DATE TO WS-DATETIME
066000* CARRIES WS-DT-MONTH FORWARD INTO WS-TODAY-MONTH.
066100     MOVE WS-DT-MONTH TO WS-TODAY-MONTH
066200* CARRIES WS-DT-DAY FORWARD INTO WS-TODAY-DAY.
066300     MOVE WS-DT-DAY   TO WS-TODAY-DAY
066400* CARRIES WS-DT-YEAR FORWARD INTO WS-TODAY-YEAR.
066500     MOVE WS-DT-YEAR  TO WS-TODAY-YEAR
066600* CARRIES WS-TODAYS-DATE FORWARD INTO HDR-DATE-OUT..
066700     MOVE WS-TODAYS-DATE TO HDR-DATE-OUT.
066800*
066900* EXIT POINT FOR THE OPEN/DATE-STAMP RANGE PERFORMED FROM
067000* 100-PRIMARY -- THE DESK RUNS THESE TWO AS ONE UNIT. (CR-0559)
067100 110-OBTAIN-CURRENT-DATE-EXIT.
067200     EXIT.
067300
067400*-----------------------------------------------------------------
067500* 130-BUILD-DECK IS ENTERED ONCE PER SUIT (4 TIMES), AND FOR
067600* EACH SUIT BUILDS THE 13 VALUE ENTRIES 2 THROUGH 14.
067700*-----------------------------------------------------------------
067800* 52 CARDS, NO JOKERS, BUILT FRESH AT THE TOP OF EVERY RUN SO A
067900* RESTART NEVER INHERITS A STALE DECK FROM A PRIOR EXECUTION.
068000 130-BUILD-DECK.
068100* THE OUTER LEG WALKS THE FOUR SUITS; 135 BELOW LAYS DOWN THE
068200* THIRTEEN RANKS FOR EACH ONE IT IS HANDED.
068300     MOVE WS-SUIT-CODE(WS-DECK-BUILD-SUIT) TO WS-SWAP-FLAG
068400* HANDS OFF TO 135-BUILD-DECK-VALUES TO DO ITS OWN JOB.
068500     PERFORM 135-BUILD-DECK-VALUES
068600* PART OF THE SAME STEP AS THE LINE ABOVE IT.
068700             VARYING WS-DECK-BUILD-VALUE FROM 2 BY 1
068800* PART OF THE SAME STEP AS THE LINE ABOVE IT.
068900             UNTIL WS-DECK-BUILD-VALUE > 14.
069000
069100* INNER LEG OF THE TWO-LEVEL PERFORM VARYING IN 130-BUILD-DECK --
069200* FOR THE SUIT HANDED IN FROM THE OUTER LOOP, LAYS DOWN ALL 13
069300* RANKS 2 THROUGH 14 IN ORDER. TOGETHER THE TWO LOOPS PUNCH OUT
069400* THE SAME 52-CARD DECK EVERY RUN, SUIT-MAJOR, RANK-MINOR -- THE
069500* ORDER NEVER MATTERS TO THE EVALUATOR, ONLY THE FULL POPULATION
069600* DOES.
069700 135-BUILD-DECK-VALUES.
069800* WS-DECK-BUILD-IDX IS THE ABSOLUTE SLOT IN THE 52-ENTRY TABLE,
069900* NOT A PER-SUIT COUNTER -- IT RUNS 1 THROUGH 52 ACROSS THE
070000     COMPUTE WS-DECK-BUILD-IDX =
070100* PART OF THE SAME STEP AS THE LINE ABOVE IT.
070200             (WS-DECK-BUILD-SUIT - 1) * 13 +
070300* PART OF THE SAME STEP AS THE LINE ABOVE IT.
070400             (WS-DECK-BUILD-VALUE - 1)
070500* PART OF THE SAME STEP AS THE LINE ABOVE IT.
070600     MOVE WS-DECK-BUILD-VALUE
070700* PART OF THE SAME STEP AS THE LINE ABOVE IT.
070800                     TO WS-DECK-VALUE(WS-DECK-BUILD-IDX)
070900* PART OF THE SAME STEP AS THE LINE ABOVE IT.
071000     MOVE WS-SUIT-CODE(WS-DECK-BUILD-SUIT)
071100* PART OF THE SAME STEP AS THE LINE ABOVE IT.
071200                     TO WS-DECK-SUIT(WS-DECK-BUILD-IDX).
071300
071400* WRITES THE THREE-LINE BANNER AT THE TOP OF REPORT-FILE (SHOP
071500* NAME/DATE LINE, COLUMN-HEADING LINE, UNDERSCORE RULE) OUT OF THE
071600* RPT-HEADER-LINES TABLE BUILT BY THE REDEFINES IN WORKING-STORAGE.
071700* RUN ONCE, BEFORE THE FIRST DETAIL LINE, NOT PER PAGE -- THIS
071800* DESK'S REPORTS DO NOT PAGE-BREAK.
071900 150-WRITE-REPORT-HEADERS.
072000* NOTHING CONDITIONAL HERE -- EVERY RUN GETS THE SAME FOUR
072100     MOVE RPT-HDR-LN(WS-HDR-COUNTER) TO RPT-LINE
072200* SENDS RPT-LINE OUT TO ITS FILE.
072300     WRITE RPT-LINE.
072400
072500*-----------------------------------------------------------------
072600* 200-PROCESS-SCENARIOS -- ONE PASS OF THE MAIN READ LOOP.
072700*-----------------------------------------------------------------
072800* MAIN READ LOOP. ONE SCENARIO RECORD IN, AT MOST ONE RESULTS
072900* RECORD AND ONE REPORT DETAIL LINE OUT -- REJECTS PRODUCE NEITHER,
073000* JUST A COUNT AND A REPORT NOTE (SEE 360-REJECT-SCENARIO).
073100 200-PROCESS-SCENARIOS.
073200* EOF IS TESTED AT THE TOP, AFTER THE READ, SO THE LAST REAL
073300* RECORD STILL GETS PROCESSED BEFORE THE LOOP DROPS OUT.
073400     READ SCENARIO-FILE
073500* PART OF THE SAME STEP AS THE LINE ABOVE IT.
073600        AT END MOVE "Y" TO WS-EOF-SW
073700* PART OF THE SAME STEP AS THE LINE ABOVE IT.
073800     END-READ
073900* ONLY TAKES THIS BRANCH WHEN NOT AT-EOF.
074000     IF NOT AT-EOF
074100* KEEPS WS-RECORDS-READ CURRENT AS EACH RECORD COMES THROUGH.
074200        ADD 1 TO WS-RECORDS-READ
074300* HANDS OFF TO 350-VALIDATE-SCENARIO TO DO ITS OWN JOB.
074400        PERFORM 350-VALIDATE-SCENARIO
074500* ONLY TAKES THIS BRANCH WHEN SCENARIO-VALID.
074600        IF SCENARIO-VALID
074700* CARRIES ZERO FORWARD INTO WS-EXTRA-COUNT.
074800           MOVE ZERO TO WS-EXTRA-COUNT
074900* HANDS OFF TO 400-EVALUATE-HERO TO DO ITS OWN JOB.
075000           PERFORM 400-EVALUATE-HERO
075100* HANDS OFF TO 420-EVALUATE-VILLAINS TO DO ITS OWN JOB.
075200           PERFORM 420-EVALUATE-VILLAINS
075300* CARRIES WS-HERO-RANK FORWARD INTO WS-SAVE-HERO-RANK.
075400           MOVE WS-HERO-RANK   TO WS-SAVE-HERO-RANK
075500* CARRIES WS-HERO-KICKER FORWARD INTO WS-SAVE-HERO-KICKER.
075600           MOVE WS-HERO-KICKER TO WS-SAVE-HERO-KICKER
075700* SORTS OUT WHICH CASE APPLIES BEFORE ACTING.
075800           EVALUATE SCN-MODE
075900* COVERS THE CASE WHERE "O".
076000              WHEN "O"
076100* HANDS OFF TO 500-CALC-OUTS-ODDS TO DO ITS OWN JOB.
076200                 PERFORM 500-CALC-OUTS-ODDS
076300* COVERS THE CASE WHERE "E".
076400              WHEN "E"
076500* HANDS OFF TO 600-CALC-EQUITY TO DO ITS OWN JOB.
076600                 PERFORM 600-CALC-EQUITY
076700* COVERS THE CASE WHERE OTHER.
076800              WHEN OTHER
076900* CARRIES ZERO FORWARD INTO WS-OUTS-COUNT.
077000                 MOVE ZERO TO WS-OUTS-COUNT
077100* PART OF THE SAME STEP AS THE LINE ABOVE IT.
077200           END-EVALUATE
077300* THE OUTS/ODDS AND EQUITY BRANCHES RE-CLASSIFY HERO'S HAND ONE
077400* OR MORE EXTRA TIMES AGAINST TRIAL RUN-OUT CARDS -- RESTORE
077500* HERO'S ACTUAL HAND BEFORE DECIDING AND REPORTING THE SHOWDOWN.
077600           MOVE WS-SAVE-HERO-RANK   TO WS-HERO-RANK
077700* CARRIES WS-SAVE-HERO-KICKER FORWARD INTO WS-HERO-KICKER.
077800           MOVE WS-SAVE-HERO-KICKER TO WS-HERO-KICKER
077900* HANDS OFF TO 480-DECIDE-SHOWDOWN TO DO ITS OWN JOB.
078000           PERFORM 480-DECIDE-SHOWDOWN
078100* HANDS OFF TO 650-WRITE-DETAIL-LINE TO DO ITS OWN JOB.
078200           PERFORM 650-WRITE-DETAIL-LINE
078300* HANDS OFF TO 680-WRITE-RESULT-RECORD TO DO ITS OWN JOB.
078400           PERFORM 680-WRITE-RESULT-RECORD
078500* HANDS OFF TO 800-ACCUMULATE-TOTALS TO DO ITS OWN JOB.
078600           PERFORM 800-ACCUMULATE-TOTALS
078700        ELSE
078800* HANDS OFF TO 360-REJECT-SCENARIO TO DO ITS OWN JOB.
078900           PERFORM 360-REJECT-SCENARIO
079000        END-IF
079100     END-IF.
079200
079300*-----------------------------------------------------------------
079400* VALIDATION -- CARD VALUES 2-14, SUIT ONE OF C/H/S/D, BOARD
079500* COUNT 0/3/4/5, VILLAIN COUNT 1-3, NO DUPLICATE CARDS.
079600*-----------------------------------------------------------------
079700* A SCENARIO MUST CLEAR FOUR GATES BEFORE IT IS SCORED: EVERY
079800* CARD'S VALUE AND SUIT PUNCH IN RANGE, NO CARD REPEATED ANYWHERE
079900* IN THE SCENARIO, AND SCN-BOARD-COUNT ONE OF 0/3/4/5. FAIL ANY
080000* ONE AND THE WHOLE SCENARIO IS REJECTED -- THERE IS NO PARTIAL
080100* SCORING OF AN INVALID HAND.
080200 350-VALIDATE-SCENARIO.
080300* ANY ONE OF THE FOUR VALIDATION LEGS CAN FLIP WS-SCENARIO-
080400* VALID-SW TO "N" -- ONCE IT IS FLIPPED, NOTHING LATER IN
080500     MOVE "Y" TO WS-SCENARIO-VALID-SW
080600* CARRIES SPACES FORWARD INTO WS-REJECT-REASON.
080700     MOVE SPACES TO WS-REJECT-REASON
080800* ONLY TAKES THIS BRANCH WHEN SCN-NUM-VILLAINS < 1 OR SCN-NUM-VILL
080900     IF SCN-NUM-VILLAINS < 1 OR SCN-NUM-VILLAINS > 3
081000* CARRIES "N" FORWARD INTO WS-SCENARIO-VALID-SW.
081100        MOVE "N" TO WS-SCENARIO-VALID-SW
081200* PART OF THE SAME STEP AS THE LINE ABOVE IT.
081300        MOVE "BAD VILLAIN COUNT" TO WS-REJECT-REASON
081400     END-IF
081500* ONLY TAKES THIS BRANCH WHEN SCENARIO-VALID.
081600     IF SCENARIO-VALID
081700* ONLY TAKES THIS BRANCH WHEN SCN-BOARD-COUNT NOT = 0 AND.
081800        IF SCN-BOARD-COUNT NOT = 0 AND
081900* PART OF THE SAME STEP AS THE LINE ABOVE IT.
082000           SCN-BOARD-COUNT NOT = 3 AND
082100* PART OF THE SAME STEP AS THE LINE ABOVE IT.
082200           SCN-BOARD-COUNT NOT = 4 AND
082300* PART OF THE SAME STEP AS THE LINE ABOVE IT.
082400           SCN-BOARD-COUNT NOT = 5
082500* CARRIES "N" FORWARD INTO WS-SCENARIO-VALID-SW.
082600           MOVE "N" TO WS-SCENARIO-VALID-SW
082700* PART OF THE SAME STEP AS THE LINE ABOVE IT.
082800           MOVE "BAD BOARD COUNT" TO WS-REJECT-REASON
082900        END-IF
083000     END-IF
083100* ONLY TAKES THIS BRANCH WHEN SCENARIO-VALID.
083200     IF SCENARIO-VALID
083300* HANDS OFF TO 510-BUILD-CARDS-IN-PLAY TO DO ITS OWN JOB.
083400        PERFORM 510-BUILD-CARDS-IN-PLAY
083500* RUNS 355-VALIDATE-CARD THRU 355-VALIDATE-CARD-EXIT AS ONE STEP.
083600        PERFORM 355-VALIDATE-CARD THRU 355-VALIDATE-CARD-EXIT
083700* PART OF THE SAME STEP AS THE LINE ABOVE IT.
083800                VARYING CIP-IDX FROM 1 BY 1
083900* PART OF THE SAME STEP AS THE LINE ABOVE IT.
084000                UNTIL CIP-IDX > WS-CIP-COUNT
084100* PART OF THE SAME STEP AS THE LINE ABOVE IT.
084200                OR SCENARIO-INVALID
084300     END-IF
084400* ONLY TAKES THIS BRANCH WHEN SCENARIO-VALID.
084500     IF SCENARIO-VALID
084600* HANDS OFF TO 357-CHECK-DUPLICATES TO DO ITS OWN JOB.
084700        PERFORM 357-CHECK-DUPLICATES
084800     END-IF.
084900
085000* CHECKS ONE CARD'S VALUE AND SUIT PUNCH AGAINST THE SHOP'S LEGAL
085100* RANGES (VALUE 2-14, SUIT CLASS NUMERIC 1-4). THE FIRST CARD THAT
085200* FAILS EITHER TEST DROPS SCENARIO-VALID TO "N" AND GOES STRAIGHT
085300* TO THE EXIT -- NO POINT CHECKING THE REST OF THE HAND ONCE ONE
085400* CARD IS ALREADY NO GOOD.
085500 355-VALIDATE-CARD.
085600* BOTH HOLE CARDS, ALL VILLAIN CARDS AND ALL BOARD CARDS PASS
085700* THROUGH THIS SAME CHECK -- THERE IS NO SEPARATE RULE FOR
085800     IF WS-CIP-VALUE(CIP-IDX) < 2 OR
085900* PART OF THE SAME STEP AS THE LINE ABOVE IT.
086000        WS-CIP-VALUE(CIP-IDX) > 14
086100* CARRIES "N" FORWARD INTO WS-SCENARIO-VALID-SW.
086200        MOVE "N" TO WS-SCENARIO-VALID-SW
086300* PART OF THE SAME STEP AS THE LINE ABOVE IT.
086400        MOVE "CARD VALUE OUT OF RANGE" TO WS-REJECT-REASON
086500* PART OF THE SAME STEP AS THE LINE ABOVE IT.
086600        GO TO 355-VALIDATE-CARD-EXIT
086700     END-IF
086800* ONLY TAKES THIS BRANCH WHEN WS-CIP-SUIT(CIP-IDX) IS NOT SUIT-CHA
086900     IF WS-CIP-SUIT(CIP-IDX) IS NOT SUIT-CHAR
087000* CARRIES "N" FORWARD INTO WS-SCENARIO-VALID-SW.
087100        MOVE "N" TO WS-SCENARIO-VALID-SW
087200* PART OF THE SAME STEP AS THE LINE ABOVE IT.
087300        MOVE "INVALID SUIT CODE" TO WS-REJECT-REASON
087400     END-IF.
087500*
087600* EXIT POINT FOR THE PER-CARD CHECK -- THE VALUE-RANGE TEST ABOVE
087700* JUMPS STRAIGHT HERE ONCE A CARD FAILS, RATHER THAN FALLING
087800* THROUGH INTO THE SUIT TEST ON A RECORD ALREADY KNOWN BAD.
087900 355-VALIDATE-CARD-EXIT.
088000     EXIT.
088100
088200* A CARD CANNOT APPEAR TWICE IN THE SAME DEAL -- NOT IN HERO'S
088300* HAND, NOT ON THE BOARD, NOT IN ANY VILLAIN'S HAND. THIS PARAGRAPH
088400* LOADS EVERY CARD PUNCHED ON THE SCENARIO RECORD INTO ONE FLAT
088500* WORK TABLE AND HANDS IT TO 358/359 TO WALK THE N-SQUARED COMPARE.
088600* SMALL ENOUGH TABLE (AT MOST HERO + FOUR VILLAINS + BOARD) THAT A
088700* BRUTE-FORCE COMPARE IS CHEAPER TO WRITE AND MAINTAIN THAN A SORT.
088800 357-CHECK-DUPLICATES.
088900* BUILDS ONE FLAT LIST OF EVERY CARD ON THE SCENARIO BEFORE
089000     PERFORM 358-CHECK-ONE-DUPLICATE
089100* PART OF THE SAME STEP AS THE LINE ABOVE IT.
089200             VARYING WS-I FROM 1 BY 1
089300* PART OF THE SAME STEP AS THE LINE ABOVE IT.
089400             UNTIL WS-I > WS-CIP-COUNT
089500* PART OF THE SAME STEP AS THE LINE ABOVE IT.
089600             OR SCENARIO-INVALID.
089700
089800* OUTER LEG OF THE DUPLICATE-CARD N-SQUARED COMPARE -- HOLDS ONE
089900* CARD STILL WHILE 359 WALKS IT AGAINST EVERY CARD AFTER IT IN THE
090000* TABLE.
090100 358-CHECK-ONE-DUPLICATE.
090200* OUTER CARD HELD AT J, INNER CARD WALKED FROM J+1 FORWARD SO
090300     PERFORM 359-CHECK-ONE-PAIR
090400* PART OF THE SAME STEP AS THE LINE ABOVE IT.
090500             VARYING WS-J FROM WS-I BY 1
090600* PART OF THE SAME STEP AS THE LINE ABOVE IT.
090700             UNTIL WS-J > WS-CIP-COUNT.
090800
090900* INNER LEG OF THE COMPARE -- VALUE AND SUIT BOTH MATCHING MEANS
091000* THE SAME PHYSICAL CARD WAS PUNCHED TWICE SOMEWHERE ON THE INPUT
091100* RECORD. FLAGS THE SCENARIO INVALID AND LETS THE OUTER LOOPS RUN
091200* OUT -- THE SCENARIO IS ALREADY REJECTED, FINDING A SECOND
091300* DUPLICATE WOULD NOT CHANGE THAT.
091400 359-CHECK-ONE-PAIR.
091500* VALUE AND SUIT BOTH MUST MATCH -- SAME VALUE, DIFFERENT SUIT
091600     IF WS-J NOT = WS-I
091700* ONLY TAKES THIS BRANCH WHEN WS-CIP-VALUE(WS-I) = WS-CIP-VALUE(WS
091800        IF WS-CIP-VALUE(WS-I) = WS-CIP-VALUE(WS-J) AND
091900* PART OF THE SAME STEP AS THE LINE ABOVE IT.
092000           WS-CIP-SUIT(WS-I)  = WS-CIP-SUIT(WS-J)
092100* CARRIES "N" FORWARD INTO WS-SCENARIO-VALID-SW.
092200           MOVE "N" TO WS-SCENARIO-VALID-SW
092300* PART OF THE SAME STEP AS THE LINE ABOVE IT.
092400           MOVE "DUPLICATE CARD IN SCENARIO"
092500* PART OF THE SAME STEP AS THE LINE ABOVE IT.
092600                              TO WS-REJECT-REASON
092700        END-IF
092800     END-IF.
092900
093000* A SCENARIO THAT FAILED 350-VALIDATE-SCENARIO NEVER REACHES THE
093100* EVALUATOR. BUMP THE REJECT COUNT FOR THE CONTROL-TOTAL LINE AND
093200* DROP A SHORT NOTE ON REPORT-FILE SO THE DESK CAN TRACE WHICH
093300* SCENARIO-ID CAME IN BAD WITHOUT HAVING TO GO BACK TO THE INPUT
093400* DECK.
093500 360-REJECT-SCENARIO.
093600* REJECTS NEVER REACH 400-EVALUATE-HERO -- THE PARAGRAPH JUST
093700     ADD 1 TO WS-RECORDS-REJECTED
093800* CARRIES SPACES FORWARD INTO RPT-LINE.
093900     MOVE SPACES TO RPT-LINE
094000* BUILDS UP THE LINE ONE PIECE AT A TIME.
094100     STRING SCN-ID          DELIMITED BY SIZE
094200* PART OF THE SAME STEP AS THE LINE ABOVE IT.
094300            "  ** REJECTED ** "  DELIMITED BY SIZE
094400* PART OF THE SAME STEP AS THE LINE ABOVE IT.
094500            WS-REJECT-REASON    DELIMITED BY SIZE
094600* PART OF THE SAME STEP AS THE LINE ABOVE IT.
094700            INTO RPT-LINE
094800* PART OF THE SAME STEP AS THE LINE ABOVE IT.
094900     END-STRING
095000* SENDS RPT-LINE OUT TO ITS FILE.
095100     WRITE RPT-LINE.
095200
095300*-----------------------------------------------------------------
095400* 410/412 -- LOAD WS-EVAL-CARDS WITH HERO OR A GIVEN VILLAIN'S
095500* TWO HOLE CARDS, THE CURRENT BOARD, AND THE EXTRA RUN-OUT CARDS
095600* (IF ANY) CARRIED IN WS-EXTRA-CARDS.
095700*-----------------------------------------------------------------
095800* HERO IS ALWAYS SCORED FIRST, BEFORE ANY VILLAIN -- THE SHOWDOWN
095900* COMPARE IN 480-DECIDE-SHOWDOWN NEEDS HERO'S RANK/KICKER ALREADY
096000* SETTLED BEFORE IT CAN WALK THE VILLAIN TABLE.
096100 400-EVALUATE-HERO.
096200* BUILDS HERO'S EVALUATION HAND FRESH EVERY TIME IT IS CALLED --
096300     PERFORM 410-BUILD-EVAL-CARDS-HERO
096400* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
096500     PERFORM 440-EVALUATE-HAND
096600* CARRIES WS-EVAL-RANK FORWARD INTO WS-HERO-RANK.
096700     MOVE WS-EVAL-RANK   TO WS-HERO-RANK
096800* CARRIES WS-EVAL-KICKER FORWARD INTO WS-HERO-KICKER..
096900     MOVE WS-EVAL-KICKER TO WS-HERO-KICKER.
097000
097100* HERO IS ALWAYS SCORED ON HOLE CARDS PLUS WHATEVER BOARD CARDS
097200* HAVE BEEN DEALT SO FAR (0, 3, 4 OR 5) -- THIS PARAGRAPH LOADS
097300* HERO'S TWO HOLE CARDS FIRST, THEN HANDS OFF TO 415/416 TO APPEND
097400* THE BOARD AND ANY SCENARIO-SUPPLIED EXTRA CARDS BEFORE CALLING
097500* THE EVALUATOR.
097600 410-BUILD-EVAL-CARDS-HERO.
097700* SLOT 1 AND 2 ARE ALWAYS HERO'S OWN HOLE CARDS, NEVER VARIED.
097800     MOVE SCN-HERO-C1-VALUE TO WS-EVAL-VALUE(1)
097900* CARRIES SCN-HERO-C1-SUIT FORWARD INTO WS-EVAL-SUIT(1).
098000     MOVE SCN-HERO-C1-SUIT  TO WS-EVAL-SUIT(1)
098100* CARRIES SCN-HERO-C2-VALUE FORWARD INTO WS-EVAL-VALUE(2).
098200     MOVE SCN-HERO-C2-VALUE TO WS-EVAL-VALUE(2)
098300* CARRIES SCN-HERO-C2-SUIT FORWARD INTO WS-EVAL-SUIT(2).
098400     MOVE SCN-HERO-C2-SUIT  TO WS-EVAL-SUIT(2)
098500* CARRIES 2 FORWARD INTO WS-EVAL-CARD-COUNT.
098600     MOVE 2 TO WS-EVAL-CARD-COUNT
098700* HANDS OFF TO 415-APPEND-BOARD-CARDS TO DO ITS OWN JOB.
098800     PERFORM 415-APPEND-BOARD-CARDS
098900* PART OF THE SAME STEP AS THE LINE ABOVE IT.
099000     PERFORM 416-APPEND-EXTRA-CARDS.
099100
099200* APPENDS WHATEVER IS PUNCHED IN SCN-BOARD-CARDS (0 TO 5 CARDS PER
099300* SCN-BOARD-COUNT) ONTO THE EVALUATION HAND BEING BUILT. A
099400* SCN-BOARD-COUNT OF ZERO IS LEGAL -- PRE-FLOP SHOWDOWN CHECKS
099500* SCORE ON HOLE CARDS ALONE, WHICH 440-EVALUATE-HAND HANDLES FINE
099600* SINCE HIGH-CARD IS ALWAYS A VALID FALL-THROUGH CATEGORY.
099700 415-APPEND-BOARD-CARDS.
099800* RUNS 0 TO 5 TIMES DEPENDING ON SCN-BOARD-COUNT.
099900     PERFORM 417-APPEND-ONE-BOARD-CARD
100000* PART OF THE SAME STEP AS THE LINE ABOVE IT.
100100             VARYING WS-I FROM 1 BY 1
100200* PART OF THE SAME STEP AS THE LINE ABOVE IT.
100300             UNTIL WS-I > SCN-BOARD-COUNT.
100400
100500* COPIES ONE BOARD-CARD ENTRY INTO THE NEXT OPEN SLOT OF THE
100600* EVALUATION TABLE AND ADVANCES THE SLOT SUBSCRIPT.
100700 417-APPEND-ONE-BOARD-CARD.
100800* KEEPS WS-EVAL-CARD-COUNT CURRENT AS EACH RECORD COMES THROUGH.
100900     ADD 1 TO WS-EVAL-CARD-COUNT
101000* PART OF THE SAME STEP AS THE LINE ABOVE IT.
101100     MOVE SCN-BOARD-TBL-VALUE(WS-I)
101200* PART OF THE SAME STEP AS THE LINE ABOVE IT.
101300                  TO WS-EVAL-VALUE(WS-EVAL-CARD-COUNT)
101400* PART OF THE SAME STEP AS THE LINE ABOVE IT.
101500     MOVE SCN-BOARD-TBL-SUIT(WS-I)
101600* PART OF THE SAME STEP AS THE LINE ABOVE IT.
101700                  TO WS-EVAL-SUIT(WS-EVAL-CARD-COUNT).
101800
101900* SOME SCENARIOS CARRY EXTRA DEAD/KNOWN CARDS BEYOND HOLE CARDS
102000* AND BOARD (SEE SCN-EXTRA-COUNT) -- USED BY THE DESK TO PIN DOWN
102100* SPECIFIC KNOWN-DEAD CARDS FOR AN ODDS RUN WITHOUT HAVING TO FAKE
102200* THEM INTO THE BOARD. APPENDED THE SAME WAY AS THE BOARD CARDS.
102300 416-APPEND-EXTRA-CARDS.
102400* RUNS 0 OR 1 TIME -- THE LAYOUT ONLY EVER CARRIES ONE EXTRA
102500     PERFORM 418-APPEND-ONE-EXTRA-CARD
102600* PART OF THE SAME STEP AS THE LINE ABOVE IT.
102700             VARYING WS-I FROM 1 BY 1
102800* PART OF THE SAME STEP AS THE LINE ABOVE IT.
102900             UNTIL WS-I > WS-EXTRA-COUNT.
103000
103100* COPIES ONE EXTRA-CARD ENTRY INTO THE NEXT OPEN EVALUATION SLOT.
103200 418-APPEND-ONE-EXTRA-CARD.
103300* KEEPS WS-EVAL-CARD-COUNT CURRENT AS EACH RECORD COMES THROUGH.
103400     ADD 1 TO WS-EVAL-CARD-COUNT
103500* PART OF THE SAME STEP AS THE LINE ABOVE IT.
103600     MOVE WS-EXTRA-VALUE(WS-I)
103700* PART OF THE SAME STEP AS THE LINE ABOVE IT.
103800                  TO WS-EVAL-VALUE(WS-EVAL-CARD-COUNT)
103900     MOVE WS-EXTRA-SUIT(WS-I)
104000                  TO WS-EVAL-SUIT(WS-EVAL-CARD-COUNT).
104100
104200* WALKS SCN-VILLAIN-COUNT (0 TO 4 PER THE RECORD LAYOUT) AND SCORES
104300* EACH ONE IN TURN. A SCN-VILLAIN-COUNT OF ZERO IS LEGAL -- THE
104400* DESK SOMETIMES RUNS A SOLO HAND-STRENGTH CHECK WITH NO OPPONENTS
104500* PUNCHED, IN WHICH CASE 480-DECIDE-SHOWDOWN JUST DECLARES HERO
104600* THE WINNER BY DEFAULT.
104700 420-EVALUATE-VILLAINS.
104800* SCN-NUM-VILLAINS DRIVES THE UPPER BOUND, NOT A FIXED 3 --
104900     PERFORM 425-EVALUATE-ONE-VILLAIN
105000             VARYING WS-VILLAIN-IDX FROM 1 BY 1
105100             UNTIL WS-VILLAIN-IDX > SCN-NUM-VILLAINS.
105200
105300* SAME HOLE-CARDS-PLUS-BOARD TREATMENT AS HERO, ONE VILLAIN AT A
105400* TIME, RESULT PARKED IN THE WS-VR-RANK/WS-VR-KICKER TABLE ENTRY
105500* FOR THAT VILLAIN SO 480-DECIDE-SHOWDOWN CAN COMPARE ALL OF THEM
105600* AGAINST HERO AFTER THE LOOP IS DONE.
105700 425-EVALUATE-ONE-VILLAIN.
105800* VILLAIN RESULT IS PARKED BY SUBSCRIPT SO THE SHOWDOWN COMPARE
105900     PERFORM 430-BUILD-EVAL-CARDS-VILLAIN
106000* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
106100     PERFORM 440-EVALUATE-HAND
106200* CARRIES WS-EVAL-RANK FORWARD INTO WS-VR-RANK(WS-VILLAIN-IDX).
106300     MOVE WS-EVAL-RANK   TO WS-VR-RANK(WS-VILLAIN-IDX)
106400* CARRIES WS-EVAL-KICKER FORWARD INTO WS-VR-KICKER(WS-VILLAIN-IDX)
106500     MOVE WS-EVAL-KICKER TO WS-VR-KICKER(WS-VILLAIN-IDX).
106600
106700* MIRRORS 410-BUILD-EVAL-CARDS-HERO FOR ONE VILLAIN'S HOLE CARDS --
106800* KEPT AS ITS OWN PARAGRAPH RATHER THAN SHARED WITH HERO'S BUILDER
106900* BECAUSE THE VILLAIN TABLE IS SUBSCRIPTED AND HERO'S IS NOT; NOT
107000* WORTH THE EXTRA SUBSCRIPT-PASSING TO SAVE ONE SMALL PARAGRAPH.
107100 430-BUILD-EVAL-CARDS-VILLAIN.
107200* HOLE CARDS COME FROM THE SUBSCRIPTED VILLAIN TABLE, NOT A
107300     MOVE SCN-VILL-TBL-VALUE(WS-VILLAIN-IDX 1)
107400                     TO WS-EVAL-VALUE(1)
107500     MOVE SCN-VILL-TBL-SUIT(WS-VILLAIN-IDX 1)
107600                     TO WS-EVAL-SUIT(1)
107700     MOVE SCN-VILL-TBL-VALUE(WS-VILLAIN-IDX 2)
107800                     TO WS-EVAL-VALUE(2)
107900     MOVE SCN-VILL-TBL-SUIT(WS-VILLAIN-IDX 2)
108000                     TO WS-EVAL-SUIT(2)
108100* CARRIES 2 FORWARD INTO WS-EVAL-CARD-COUNT.
108200     MOVE 2 TO WS-EVAL-CARD-COUNT
108300* HANDS OFF TO 415-APPEND-BOARD-CARDS TO DO ITS OWN JOB.
108400     PERFORM 415-APPEND-BOARD-CARDS
108500     PERFORM 416-APPEND-EXTRA-CARDS.
108600
108700*-----------------------------------------------------------------
108800* 440-EVALUATE-HAND -- CLASSIFY WS-EVAL-CARDS (1..WS-EVAL-CARD-
108900* COUNT) INTO A RANK CATEGORY AND A TIE-BREAK KICKER. TESTS RUN
109000* STRICTLY DESCENDING, ROYAL FLUSH DOWN TO HIGH CARD; FIRST
109100* MATCH WINS.
109200*-----------------------------------------------------------------
109300* THIS IS THE ONE PARAGRAPH EVERY CARD IN EVERY HAND PASSES
109400* THROUGH -- HERO, EACH VILLAIN, AND EVERY CANDIDATE HAND THE
109500* OUTS AND EQUITY LOOPS TRY. KEEP IT FREE OF ANYTHING THAT CARES
109600* WHOSE HAND IT IS; THAT BELONGS TO THE CALLER.
109700 440-EVALUATE-HAND.
109800* CARRIES "N" FORWARD INTO WS-HAND-FOUND-SW.
109900     MOVE "N" TO WS-HAND-FOUND-SW
110000* CARRIES ZERO FORWARD INTO WS-EVAL-RANK.
110100     MOVE ZERO TO WS-EVAL-RANK
110200* CARRIES ZERO FORWARD INTO WS-EVAL-KICKER.
110300     MOVE ZERO TO WS-EVAL-KICKER
110400* HANDS OFF TO 441-BUILD-SUIT-TABLE TO DO ITS OWN JOB.
110500     PERFORM 441-BUILD-SUIT-TABLE
110600* HANDS OFF TO 443-BUILD-VALUE-COUNTS TO DO ITS OWN JOB.
110700     PERFORM 443-BUILD-VALUE-COUNTS
110800* HANDS OFF TO 446-BUILD-DISTINCT-VALUES TO DO ITS OWN JOB.
110900     PERFORM 446-BUILD-DISTINCT-VALUES
111000* HANDS OFF TO 450-TEST-ROYAL-FLUSH TO DO ITS OWN JOB.
111100     PERFORM 450-TEST-ROYAL-FLUSH
111200* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 451-TEST-STRA
111300     IF HAND-NOT-FOUND PERFORM 451-TEST-STRAIGHT-FLUSH END-IF
111400* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 452-TEST-QUAD
111500     IF HAND-NOT-FOUND PERFORM 452-TEST-QUADS END-IF
111600* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 453-TEST-FULL
111700     IF HAND-NOT-FOUND PERFORM 453-TEST-FULL-HOUSE END-IF
111800* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 454-TEST-FLUS
111900     IF HAND-NOT-FOUND PERFORM 454-TEST-FLUSH END-IF
112000* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 455-TEST-STRA
112100     IF HAND-NOT-FOUND PERFORM 455-TEST-STRAIGHT END-IF
112200* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 456-TEST-TRIP
112300     IF HAND-NOT-FOUND PERFORM 456-TEST-TRIPS END-IF
112400* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 457-TEST-TWO-
112500     IF HAND-NOT-FOUND PERFORM 457-TEST-TWO-PAIR END-IF
112600* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 458-TEST-PAIR
112700     IF HAND-NOT-FOUND PERFORM 458-TEST-PAIR END-IF
112800* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND PERFORM 459-TEST-HIGH
112900     IF HAND-NOT-FOUND PERFORM 459-TEST-HIGH-CARD END-IF.
113000
113100* FIRST OF THE THREE WORK TABLES 440-EVALUATE-HAND BUILDS BEFORE
113200* ANY CATEGORY TEST RUNS -- ONE ENTRY PER SUIT (4 TOTAL) HOLDING
113300* HOW MANY CARDS OF THAT SUIT ARE IN THE HAND AND THEIR VALUES, IN
113400* THE ORDER THEY WERE DEALT.  FEEDS THE FLUSH AND STRAIGHT-FLUSH
113500* TESTS, WHICH ARE BOTH JUST "FIND A SUIT WITH 5 OR MORE CARDS".
113600 441-BUILD-SUIT-TABLE.
113700* FOUR ENTRIES, ONE PER SUIT, IN A FIXED 1=CLUBS 2=HEARTS
113800     PERFORM 441-INIT-ONE-SUIT
113900             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4
114000* HANDS OFF TO 442-FILE-CARD-BY-SUIT TO DO ITS OWN JOB.
114100     PERFORM 442-FILE-CARD-BY-SUIT
114200             VARYING EV-IDX FROM 1 BY 1
114300             UNTIL EV-IDX > WS-EVAL-CARD-COUNT
114400* HANDS OFF TO 444-SORT-SUIT-VALUES TO DO ITS OWN JOB.
114500     PERFORM 444-SORT-SUIT-VALUES
114600             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
114700
114800* ZEROES ONE SUIT-TABLE ENTRY'S CARD COUNT BEFORE THE CARDS ARE
114900* FILED INTO IT.
115000 441-INIT-ONE-SUIT.
115100* RESETS ONE SUIT ENTRY'S COUNT SO 442 CAN START FILING FRESH.
115200     MOVE WS-SUIT-CODE(SU-IDX) TO WS-SUIT-CODE-WK(SU-IDX)
115300* CARRIES ZERO FORWARD INTO WS-SUIT-CARD-COUNT(SU-IDX)..
115400     MOVE ZERO TO WS-SUIT-CARD-COUNT(SU-IDX).
115500
115600* WALKS THE EVALUATION HAND ONE CARD AT A TIME, FILING EACH CARD'S
115700* VALUE INTO ITS SUIT'S SLOT IN THE SUIT TABLE.
115800 442-FILE-CARD-BY-SUIT.
115900* WALKS THE EVALUATION HAND, NOT THE FULL DECK -- ONLY THE
116000     PERFORM 442-TEST-ONE-SUIT
116100             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
116200
116300* FILES ONE CARD'S VALUE INTO THE MATCHING SUIT ENTRY AND BUMPS
116400* THAT SUIT'S CARD COUNT.
116500 442-TEST-ONE-SUIT.
116600* SU-IDX HERE IS THE SUIT NUMBER OF THE CARD ON HAND, NOT A
116700     IF WS-SUIT-CODE-WK(SU-IDX) = WS-EVAL-SUIT(EV-IDX)
116800* KEEPS WS-SUIT-CARD-COUNT(SU-IDX) CURRENT AS EACH RECORD COMES TH
116900        ADD 1 TO WS-SUIT-CARD-COUNT(SU-IDX)
117000        MOVE WS-EVAL-VALUE(EV-IDX)
117100             TO WS-SUIT-VAL(SU-IDX WS-SUIT-CARD-COUNT(SU-IDX))
117200     END-IF.
117300
117400* SIMPLE BUBBLE SORT -- AT MOST 7 ENTRIES, SO A SHORT INNER LOOP
117500* IS CHEAPER THAN A SORT FILE FOR A TABLE THIS SMALL.
117600* SORTED DESCENDING SO 451'S STRAIGHT-FLUSH WINDOW SCAN CAN WALK
117700* HIGH TO LOW WITHOUT A SEPARATE REVERSAL PASS.
117800 444-SORT-SUIT-VALUES.
117900* ONLY TAKES THIS BRANCH WHEN WS-SUIT-CARD-COUNT(SU-IDX) > 1.
118000     IF WS-SUIT-CARD-COUNT(SU-IDX) > 1
118100* HANDS OFF TO 445-SORT-SUIT-PASS TO DO ITS OWN JOB.
118200        PERFORM 445-SORT-SUIT-PASS
118300                VARYING WS-I FROM 1 BY 1
118400                UNTIL WS-I >= WS-SUIT-CARD-COUNT(SU-IDX)
118500     END-IF.
118600
118700* ONE PASS OF THE BUBBLE SORT -- KEPT AS A SEPARATE PERFORMED
118800* PARAGRAPH RATHER THAN AN INLINE PERFORM SO THE PASS COUNT AND
118900* SWAP FLAG ARE EASY TO TRACE IN A DUMP IF A HAND EVER SORTS WRONG.
119000 445-SORT-SUIT-PASS.
119100* BUBBLE SORT -- FINE FOR AT MOST SEVEN ENTRIES PER SUIT, NOT
119200     PERFORM 445-COMPARE-SWAP
119300             VARYING WS-J FROM 1 BY 1
119400             UNTIL WS-J > WS-SUIT-CARD-COUNT(SU-IDX) - WS-I.
119500
119600* COMPARES TWO ADJACENT SUIT-VALUE ENTRIES AND SWAPS THEM IF OUT
119700* OF DESCENDING ORDER, USING THE SHARED WS-SWAP-VALUE/WS-SWAP-COUNT
119800* HOLDING AREA. DESCENDING SO THE STRAIGHT-FLUSH SCAN IN 451 CAN
119900* WALK HIGH TO LOW WITHOUT A SEPARATE REVERSAL STEP.
120000 445-COMPARE-SWAP.
120100* SWAPS TWO ADJACENT ENTRIES WHEN THE LOWER-INDEXED ONE IS
120200     IF WS-SUIT-VAL(SU-IDX WS-J) >
120300        WS-SUIT-VAL(SU-IDX (WS-J + 1))
120400        MOVE WS-SUIT-VAL(SU-IDX WS-J) TO WS-SWAP-VALUE
120500        MOVE WS-SUIT-VAL(SU-IDX (WS-J + 1))
120600                     TO WS-SUIT-VAL(SU-IDX WS-J)
120700        MOVE WS-SWAP-VALUE
120800                     TO WS-SUIT-VAL(SU-IDX (WS-J + 1))
120900     END-IF.
121000
121100*-----------------------------------------------------------------
121200* 443-BUILD-VALUE-COUNTS -- (VALUE,COUNT) PAIRS OVER ALL CARDS
121300* IN PLAY, SORTED ASCENDING BY COUNT THEN BY VALUE.
121400*-----------------------------------------------------------------
121500* THIS TABLE DOES MOST OF THE WORK FOR QUADS, FULL HOUSE, TRIPS,
121600* TWO PAIR AND PAIR -- ONCE IT IS SORTED COUNT-MAJOR DESCENDING
121700* (SEE 443-VC-SORT-PASS) EACH OF THOSE FIVE TESTS IS A ONE-OR-TWO
121800* LINE LOOK AT THE FIRST ONE OR TWO ENTRIES, NO RESCAN OF THE HAND.
121900 443-BUILD-VALUE-COUNTS.
122000* CARRIES ZERO FORWARD INTO WS-VC-ENTRY-COUNT.
122100     MOVE ZERO TO WS-VC-ENTRY-COUNT
122200* HANDS OFF TO 443-FILE-ONE-CARD TO DO ITS OWN JOB.
122300     PERFORM 443-FILE-ONE-CARD
122400             VARYING EV-IDX FROM 1 BY 1
122500             UNTIL EV-IDX > WS-EVAL-CARD-COUNT
122600* ONLY TAKES THIS BRANCH WHEN WS-VC-ENTRY-COUNT > 1.
122700     IF WS-VC-ENTRY-COUNT > 1
122800* HANDS OFF TO 443-VC-SORT-PASS TO DO ITS OWN JOB.
122900        PERFORM 443-VC-SORT-PASS
123000                VARYING WS-I FROM 1 BY 1
123100                UNTIL WS-I >= WS-VC-ENTRY-COUNT
123200     END-IF.
123300
123400* FILES ONE CARD'S VALUE INTO THE VALUE-COUNT WORK TABLE, ADDING A
123500* NEW ENTRY IF THIS VALUE HAS NOT BEEN SEEN YET IN THIS HAND OR
123600* BUMPING THE COUNT IF IT HAS.
123700 443-FILE-ONE-CARD.
123800* OPENS A NEW TABLE ENTRY ONLY WHEN 443-TEST-ONE-VC-ENTRY DID
123900     MOVE ZERO TO WS-SWAP-FLAG
124000* HANDS OFF TO 443-TEST-ONE-VC-ENTRY TO DO ITS OWN JOB.
124100     PERFORM 443-TEST-ONE-VC-ENTRY
124200             VARYING VC-IDX FROM 1 BY 1
124300             UNTIL VC-IDX > WS-VC-ENTRY-COUNT
124400* ONLY TAKES THIS BRANCH WHEN WS-SWAP-FLAG = ZERO.
124500     IF WS-SWAP-FLAG = ZERO
124600* KEEPS WS-VC-ENTRY-COUNT CURRENT AS EACH RECORD COMES THROUGH.
124700        ADD 1 TO WS-VC-ENTRY-COUNT
124800        MOVE WS-EVAL-VALUE(EV-IDX)
124900                     TO WS-VC-VALUE(WS-VC-ENTRY-COUNT)
125000* CARRIES 1 FORWARD INTO WS-VC-COUNT(WS-VC-ENTRY-COUNT).
125100        MOVE 1 TO WS-VC-COUNT(WS-VC-ENTRY-COUNT)
125200     END-IF.
125300
125400* SCANS THE VALUE-COUNT TABLE FOR AN EXISTING ENTRY MATCHING THE
125500* CARD VALUE ON HAND; SETS A FOUND SWITCH SO 443-FILE-ONE-CARD KNOWS
125600* WHETHER TO BUMP AN OLD ENTRY OR OPEN A NEW ONE.
125700 443-TEST-ONE-VC-ENTRY.
125800* LINEAR SCAN, NOT A BINARY SEARCH -- AT MOST THIRTEEN DISTINCT
125900     IF WS-VC-VALUE(VC-IDX) = WS-EVAL-VALUE(EV-IDX)
126000* KEEPS WS-VC-COUNT(VC-IDX) CURRENT AS EACH RECORD COMES THROUGH.
126100        ADD 1 TO WS-VC-COUNT(VC-IDX)
126200* CARRIES 1 FORWARD INTO WS-SWAP-FLAG.
126300        MOVE 1 TO WS-SWAP-FLAG
126400     END-IF.
126500
126600* ONE BUBBLE-SORT PASS OVER THE VALUE-COUNT TABLE, ORDERING IT
126700* COUNT-MAJOR THEN VALUE-MINOR, BOTH DESCENDING -- THAT ORDER IS
126800* WHAT LETS 452 THROUGH 459 TEST QUADS, TRIPS, TWO PAIR AND PAIR
126900* JUST BY LOOKING AT THE FIRST ONE OR TWO TABLE ENTRIES INSTEAD OF
127000* RE-SCANNING THE WHOLE HAND EACH TIME.
127100 443-VC-SORT-PASS.
127200* SORTS COUNT-MAJOR, VALUE-MINOR, BOTH DESCENDING.
127300     PERFORM 443-VC-COMPARE-SWAP
127400             VARYING WS-J FROM 1 BY 1
127500             UNTIL WS-J > WS-VC-ENTRY-COUNT - WS-I.
127600
127700* COMPARES TWO ADJACENT VALUE-COUNT ENTRIES BY COUNT FIRST, THEN BY
127800* CARD VALUE WHEN THE COUNTS TIE, AND CALLS 443-VC-SWAP IF THE PAIR
127900* IS OUT OF ORDER.
128000 443-VC-COMPARE-SWAP.
128100* COUNT COMPARED FIRST; VALUE ONLY BREAKS A COUNT TIE.
128200     IF WS-VC-COUNT(WS-J) > WS-VC-COUNT(WS-J + 1)
128300        OR (WS-VC-COUNT(WS-J) = WS-VC-COUNT(WS-J + 1)
128400            AND WS-VC-VALUE(WS-J) > WS-VC-VALUE(WS-J + 1))
128500* HANDS OFF TO 443-VC-SWAP TO DO ITS OWN JOB.
128600        PERFORM 443-VC-SWAP
128700     END-IF.
128800
128900* DOES THE ACTUAL THREE-FIELD SWAP (VALUE AND COUNT TOGETHER) FOR
129000* 443-VC-COMPARE-SWAP, USING THE SAME SHARED SWAP HOLDING AREA AS
129100* THE SUIT-TABLE SORT ABOVE.
129200 443-VC-SWAP.
129300* CARRIES WS-VC-VALUE(WS-J) FORWARD INTO WS-SWAP-VALUE.
129400     MOVE WS-VC-VALUE(WS-J)     TO WS-SWAP-VALUE
129500* CARRIES WS-VC-COUNT(WS-J) FORWARD INTO WS-SWAP-COUNT.
129600     MOVE WS-VC-COUNT(WS-J)     TO WS-SWAP-COUNT
129700     MOVE WS-VC-VALUE(WS-J + 1) TO WS-VC-VALUE(WS-J)
129800     MOVE WS-VC-COUNT(WS-J + 1) TO WS-VC-COUNT(WS-J)
129900* CARRIES WS-SWAP-VALUE FORWARD INTO WS-VC-VALUE(WS-J.
130000     MOVE WS-SWAP-VALUE         TO WS-VC-VALUE(WS-J + 1)
130100* CARRIES WS-SWAP-COUNT FORWARD INTO WS-VC-COUNT(WS-J.
130200     MOVE WS-SWAP-COUNT         TO WS-VC-COUNT(WS-J + 1).
130300
130400*-----------------------------------------------------------------
130500* 446-BUILD-DISTINCT-VALUES -- DISTINCT CARD VALUES, SORTED
130600* ASCENDING BY VALUE ONLY, FOR THE STRAIGHT TEST.
130700*-----------------------------------------------------------------
130800* SEPARATE FROM THE VALUE-COUNT TABLE ABOVE BECAUSE THE STRAIGHT
130900* TEST NEEDS VALUE ORDER ONLY, NOT COUNT ORDER -- A HAND WITH A
131000* PAIR PLUS THREE SINGLETONS CAN STILL HOLD A STRAIGHT IF THE
131100* FIVE DISTINCT VALUES ARE CONSECUTIVE.
131200 446-BUILD-DISTINCT-VALUES.
131300* CARRIES ZERO FORWARD INTO WS-DV-ENTRY-COUNT.
131400     MOVE ZERO TO WS-DV-ENTRY-COUNT
131500* HANDS OFF TO 446-ADD-ONE-DISTINCT-VALUE TO DO ITS OWN JOB.
131600     PERFORM 446-ADD-ONE-DISTINCT-VALUE
131700             VARYING VC-IDX FROM 1 BY 1
131800             UNTIL VC-IDX > WS-VC-ENTRY-COUNT
131900* ONLY TAKES THIS BRANCH WHEN WS-DV-ENTRY-COUNT > 1.
132000     IF WS-DV-ENTRY-COUNT > 1
132100* HANDS OFF TO 447-DV-SORT-PASS TO DO ITS OWN JOB.
132200        PERFORM 447-DV-SORT-PASS
132300                VARYING WS-I FROM 1 BY 1
132400                UNTIL WS-I >= WS-DV-ENTRY-COUNT
132500     END-IF.
132600
132700* COPIES ONE VALUE-COUNT ENTRY'S CARD VALUE INTO THE DISTINCT-VALUE
132800* LIST, DROPPING THE COUNT -- THIS LIST IS WHAT THE STRAIGHT TEST
132900* WALKS SINCE A STRAIGHT ONLY CARES WHICH VALUES ARE PRESENT, NEVER
133000* HOW MANY OF EACH.
133100 446-ADD-ONE-DISTINCT-VALUE.
133200* APPENDS ONE NEW DISTINCT VALUE -- NEVER CALLED FOR A VALUE
133300     ADD 1 TO WS-DV-ENTRY-COUNT
133400* CARRIES WS-VC-VALUE(VC-IDX) FORWARD INTO WS-DV-VALUE(WS-DV-ENTRY
133500     MOVE WS-VC-VALUE(VC-IDX) TO WS-DV-VALUE(WS-DV-ENTRY-COUNT).
133600
133700* ONE BUBBLE-SORT PASS OVER THE DISTINCT-VALUE LIST, DESCENDING --
133800* THE FIVE-WIDE WINDOW SCAN IN 449/455 NEEDS THE LIST SORTED TO
133900* FIND FIVE CONSECUTIVE VALUES.
134000 447-DV-SORT-PASS.
134100* PLAIN ASCENDING-THEN-REVERSED -- SEE 446-BUILD-DISTINCT-
134200     PERFORM 447-COMPARE-SWAP
134300             VARYING WS-J FROM 1 BY 1
134400             UNTIL WS-J > WS-DV-ENTRY-COUNT - WS-I.
134500
134600* COMPARES TWO ADJACENT DISTINCT-VALUE ENTRIES AND SWAPS IF OUT OF
134700* DESCENDING ORDER.
134800 447-COMPARE-SWAP.
134900* ONLY TAKES THIS BRANCH WHEN WS-DV-VALUE(WS-J) > WS-DV-VALUE(WS-J
135000     IF WS-DV-VALUE(WS-J) > WS-DV-VALUE(WS-J + 1)
135100* CARRIES WS-DV-VALUE(WS-J) FORWARD INTO WS-SWAP-VALUE.
135200        MOVE WS-DV-VALUE(WS-J) TO WS-SWAP-VALUE
135300        MOVE WS-DV-VALUE(WS-J + 1) TO WS-DV-VALUE(WS-J)
135400* CARRIES WS-SWAP-VALUE FORWARD INTO WS-DV-VALUE(WS-J.
135500        MOVE WS-SWAP-VALUE TO WS-DV-VALUE(WS-J + 1)
135600     END-IF.
135700
135800*-----------------------------------------------------------------
135900* CATEGORY TESTS -- DESCENDING ORDER, FIRST MATCH WINS.
136000*-----------------------------------------------------------------
136100* CATEGORY TESTS RUN IN STRICT DESCENDING ORDER, ROYAL FLUSH
136200* FIRST -- EACH TEST ASSUMES EVERY CATEGORY ABOVE IT HAS ALREADY
136300* BEEN RULED OUT, SO THE ORDER OF THESE PARAGRAPHS IS NOT
136400* COSMETIC, IT IS PART OF THE LOGIC. DO NOT REORDER 450-459
136500* WITHOUT RE-READING EVERY ONE OF THEM.
136600 450-TEST-ROYAL-FLUSH.
136700* HANDS OFF TO 450-CHECK-ROYAL-IN-SUIT TO DO ITS OWN JOB.
136800     PERFORM 450-CHECK-ROYAL-IN-SUIT
136900             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
137000
137100* A ROYAL FLUSH IS NOTHING MORE THAN A STRAIGHT FLUSH WHOSE TOP
137200* CARD IS THE ACE -- RATHER THAN DUPLICATE THE STRAIGHT-FLUSH SCAN,
137300* THIS JUST CHECKS EACH SUIT FOR ALL FIVE OF 10-J-Q-K-A PRESENT.
137400 450-CHECK-ROYAL-IN-SUIT.
137500* A SUIT NEEDS ALL FIVE ROYAL RANKS PRESENT, NOT JUST FIVE
137600     IF WS-SUIT-CARD-COUNT(SU-IDX) >= 5
137700* CARRIES ZERO FORWARD INTO WS-C1.
137800        MOVE ZERO TO WS-C1 WS-C2 WS-C3 WS-C4 WS-C5
137900* HANDS OFF TO 450-SCAN-SUIT-RANKS TO DO ITS OWN JOB.
138000        PERFORM 450-SCAN-SUIT-RANKS
138100                VARYING WS-I FROM 1 BY 1
138200                UNTIL WS-I > WS-SUIT-CARD-COUNT(SU-IDX)
138300* ONLY TAKES THIS BRANCH WHEN WS-C1 = 1 AND WS-C2 = 1 AND WS-C3 = 
138400        IF WS-C1 = 1 AND WS-C2 = 1 AND WS-C3 = 1
138500           AND WS-C4 = 1 AND WS-C5 = 1
138600* CARRIES 9 FORWARD INTO WS-EVAL-RANK.
138700           MOVE 9 TO WS-EVAL-RANK
138800* CARRIES ZERO FORWARD INTO WS-EVAL-KICKER.
138900           MOVE ZERO TO WS-EVAL-KICKER
139000* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
139100           MOVE "Y" TO WS-HAND-FOUND-SW
139200        END-IF
139300     END-IF.
139400
139500* CHECKS ONE SUIT'S CARD LIST FOR ONE OF THE FIVE ROYAL RANKS (10
139600* THROUGH ACE) AND SETS THE MATCHING FOUND SWITCH IF IT TURNS UP.
139700 450-SCAN-SUIT-RANKS.
139800* CHECKS ONE SUIT'S CARD LIST FOR ONE SPECIFIC ROYAL RANK.
139900     EVALUATE WS-SUIT-VAL(SU-IDX WS-I)
140000* COVERS THE CASE WHERE 10 MOVE 1 TO WS-C1.
140100        WHEN 10 MOVE 1 TO WS-C1
140200* COVERS THE CASE WHERE 11 MOVE 1 TO WS-C2.
140300        WHEN 11 MOVE 1 TO WS-C2
140400* COVERS THE CASE WHERE 12 MOVE 1 TO WS-C3.
140500        WHEN 12 MOVE 1 TO WS-C3
140600* COVERS THE CASE WHERE 13 MOVE 1 TO WS-C4.
140700        WHEN 13 MOVE 1 TO WS-C4
140800* COVERS THE CASE WHERE 14 MOVE 1 TO WS-C5.
140900        WHEN 14 MOVE 1 TO WS-C5
141000     END-EVALUATE.
141100
141200* A STRAIGHT FLUSH IS A STRAIGHT CONFINED TO A SINGLE SUIT -- THIS
141300* COPIES EACH SUIT'S OWN CARD VALUES OFF INTO A SCRATCH LIST AND
141400* RUNS THE SAME FIVE-WIDE WINDOW SCAN THE PLAIN STRAIGHT TEST USES,
141500* ONE SUIT AT A TIME, INCLUDING THE WHEEL (A-2-3-4-5) SPECIAL CASE.
141600 451-TEST-STRAIGHT-FLUSH.
141700* HANDS OFF TO 451-SCAN-SUIT-FOR-STRAIGHT TO DO ITS OWN JOB.
141800     PERFORM 451-SCAN-SUIT-FOR-STRAIGHT
141900             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
142000
142100* FOR ONE SUIT WITH FIVE OR MORE CARDS, COPIES ITS VALUES INTO THE
142200* SCRATCH WINDOW LIST (PREPENDING THE WHEEL ACE WHEN PRESENT) AND
142300* WALKS THE CONSECUTIVE-FIVE WINDOW SCAN.
142400 451-SCAN-SUIT-FOR-STRAIGHT.
142500* ONLY SUITS WITH FIVE OR MORE CARDS ARE EVEN WORTH COPYING --
142600     IF HAND-NOT-FOUND AND WS-SUIT-CARD-COUNT(SU-IDX) >= 5
142700* CARRIES ZERO FORWARD INTO WS-WINDOW-ENTRY-COUNT.
142800        MOVE ZERO TO WS-WINDOW-ENTRY-COUNT
142900* HANDS OFF TO 451-COPY-ONE-SUIT-VALUE TO DO ITS OWN JOB.
143000        PERFORM 451-COPY-ONE-SUIT-VALUE
143100                VARYING WS-I FROM 1 BY 1
143200                UNTIL WS-I > WS-SUIT-CARD-COUNT(SU-IDX)
143300* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUN
143400        IF WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT) = 14
143500* HANDS OFF TO 448-PREPEND-WHEEL-ACE TO DO ITS OWN JOB.
143600           PERFORM 448-PREPEND-WHEEL-ACE
143700        END-IF
143800* HANDS OFF TO 449-SCAN-WINDOWS TO DO ITS OWN JOB.
143900        PERFORM 449-SCAN-WINDOWS
144000     END-IF.
144100
144200* COPIES ONE CARD VALUE FROM A SUIT'S LIST INTO THE SCRATCH WINDOW
144300* LIST USED BY THE STRAIGHT-FLUSH SCAN.
144400 451-COPY-ONE-SUIT-VALUE.
144500* STRAIGHT COPY, NO SORT NEEDED -- THE SUIT LIST WAS ALREADY
144600     ADD 1 TO WS-WINDOW-ENTRY-COUNT
144700     MOVE WS-SUIT-VAL(SU-IDX WS-I)
144800                  TO WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT).
144900
145000* IF THE HIGHEST VALUE IS AN ACE, PREPEND A LOW ACE (VALUE 1)
145100* SO THE WHEEL (A-2-3-4-5) SCANS AS A STRAIGHT.
145200* THE ONE PLACE ACES GET SPECIAL TREATMENT IN THIS WHOLE
145300* EVALUATOR -- AN ACE COUNTS AS BOTH HIGH (14) AND LOW (1) FOR
145400* STRAIGHT PURPOSES ONLY, SO A-2-3-4-5 ("THE WHEEL") SCORES AS
145500* A STRAIGHT EVEN THOUGH 1 IS NOT A LEGAL CARD VALUE ANYWHERE
145600* ELSE IN THE PROGRAM.
145700 448-PREPEND-WHEEL-ACE.
145800* HANDS OFF TO 448-SHIFT-ONE-WINDOW-VALUE TO DO ITS OWN JOB.
145900     PERFORM 448-SHIFT-ONE-WINDOW-VALUE
146000             VARYING WS-I FROM WS-WINDOW-ENTRY-COUNT BY -1
146100             UNTIL WS-I < 1
146200* CARRIES 1 FORWARD INTO WS-WINDOW-VALUE(1).
146300     MOVE 1 TO WS-WINDOW-VALUE(1)
146400* KEEPS WS-WINDOW-ENTRY-COUNT. CURRENT AS EACH RECORD COMES THROUG
146500     ADD 1 TO WS-WINDOW-ENTRY-COUNT.
146600
146700* SHIFTS ONE ENTRY OF THE WORK LIST UP ONE SLOT TO MAKE ROOM FOR
146800* THE PREPENDED LOW ACE WHEN A WHEEL STRAIGHT IS POSSIBLE.
146900 448-SHIFT-ONE-WINDOW-VALUE.
147000* SHIFTS ONE SLOT UP TO OPEN ROOM AT THE FRONT OF THE LIST.
147100     MOVE WS-WINDOW-VALUE(WS-I) TO WS-WINDOW-VALUE(WS-I + 1).
147200
147300* SCAN 5-CARD WINDOWS FROM THE TOP DOWN -- THE FIRST WINDOW
147400* WHOSE SPAN IS 4 IS THE HIGHEST-KICKER STRAIGHT PRESENT.
147500* A "WINDOW" HERE MEANS FIVE CONSECUTIVE SLOTS OF THE SORTED
147600* WORK LIST, NOT FIVE CONSECUTIVE CARD VALUES -- THE LIST ITSELF
147700* IS ALREADY DISTINCT VALUES ONLY, SO CONSECUTIVE SLOTS FOUR
147800* APART IN VALUE IS THE SAME THING AS FIVE CONSECUTIVE RANKS.
147900 449-SCAN-WINDOWS.
148000* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-ENTRY-COUNT >= 5.
148100     IF WS-WINDOW-ENTRY-COUNT >= 5
148200* HANDS OFF TO 449-SCAN-ONE-WINDOW TO DO ITS OWN JOB.
148300        PERFORM 449-SCAN-ONE-WINDOW
148400                VARYING WS-WINDOW-SCAN-IDX
148500                FROM WS-WINDOW-ENTRY-COUNT - 4 BY -1
148600                UNTIL WS-WINDOW-SCAN-IDX < 1
148700                OR HAND-FOUND
148800     END-IF.
148900
149000* TESTS ONE FIVE-WIDE WINDOW OF THE SORTED DISTINCT-VALUE LIST --
149100* IF THE TOP AND BOTTOM OF THE WINDOW ARE EXACTLY FOUR APART AND
149200* ALL FIVE SLOTS ARE DISTINCT (GUARANTEED BY THE LIST ITSELF), THE
149300* WINDOW IS A STRAIGHT.
149400 449-SCAN-ONE-WINDOW.
149500* THE ACTUAL FOUR-APART TEST -- SEE THE BANNER ABOVE FOR WHY
149600     IF WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX + 4) -
149700        WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX) = 4
149800* ONLY TAKES THIS BRANCH WHEN WS-EVAL-RANK = ZERO AND HAND-NOT-FOU
149900        IF WS-EVAL-RANK = ZERO AND HAND-NOT-FOUND
150000* CARRIES 8 FORWARD INTO WS-EVAL-RANK.
150100           MOVE 8 TO WS-EVAL-RANK
150200        END-IF
150300        MOVE WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX + 4)
150400                             TO WS-EVAL-KICKER
150500* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
150600        MOVE "Y" TO WS-HAND-FOUND-SW
150700     END-IF.
150800
150900* FOUR OF A KIND. WITH THE VALUE-COUNT TABLE SORTED COUNT-MAJOR
151000* DESCENDING (SEE 443-VC-SORT-PASS), QUADS IS JUST "IS THE FIRST
151100* TABLE ENTRY'S COUNT EQUAL TO 4" -- NO SCAN NEEDED.
151200 452-TEST-QUADS.
151300* ONLY TAKES THIS BRANCH WHEN WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 4.
151400     IF WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 4
151500* CARRIES 7 FORWARD INTO WS-EVAL-RANK.
151600        MOVE 7 TO WS-EVAL-RANK
151700* CARRIES 2 FORWARD INTO WS-FOLD-UBOUND.
151800        MOVE 2 TO WS-FOLD-UBOUND
151900* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
152000        PERFORM 460-FOLD-KICKER
152100* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
152200        MOVE "Y" TO WS-HAND-FOUND-SW
152300     END-IF.
152400
152500* THREE OF A KIND PLUS A PAIR. SAME SORTED TABLE TRICK AS QUADS --
152600* FIRST ENTRY'S COUNT MUST BE 3 AND THE SECOND ENTRY'S COUNT MUST
152700* BE 2 OR MORE (A SECOND TRIPS COUNTS AS THE PAIR FOR FULL-HOUSE
152800* PURPOSES, SINCE TWO OF ITS THREE CARDS CAN STAND IN).
152900 453-TEST-FULL-HOUSE.
153000* ONLY TAKES THIS BRANCH WHEN WS-VC-COUNT(WS-VC-ENTRY-COUNT) >= 3 
153100     IF WS-VC-COUNT(WS-VC-ENTRY-COUNT) >= 3 AND
153200        WS-VC-ENTRY-COUNT > 1 AND
153300        WS-VC-COUNT(WS-VC-ENTRY-COUNT - 1) >= 2
153400* CARRIES 6 FORWARD INTO WS-EVAL-RANK.
153500        MOVE 6 TO WS-EVAL-RANK
153600* CARRIES 2 FORWARD INTO WS-FOLD-UBOUND.
153700        MOVE 2 TO WS-FOLD-UBOUND
153800* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
153900        PERFORM 460-FOLD-KICKER
154000* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
154100        MOVE "Y" TO WS-HAND-FOUND-SW
154200     END-IF.
154300
154400* FIVE OR MORE CARDS OF ONE SUIT, STRAIGHT OR NOT -- WALKS THE SUIT
154500* TABLE BUILT BY 441 LOOKING FOR ANY SUIT WITH A CARD COUNT OF 5 OR
154600* MORE.
154700 454-TEST-FLUSH.
154800* HANDS OFF TO 454-TEST-ONE-SUIT-FLUSH TO DO ITS OWN JOB.
154900     PERFORM 454-TEST-ONE-SUIT-FLUSH
155000             VARYING SU-IDX FROM 1 BY 1 UNTIL SU-IDX > 4.
155100
155200* CHECKS ONE SUIT TABLE ENTRY'S CARD COUNT AGAINST THE FLUSH
155300* THRESHOLD OF 5.
155400 454-TEST-ONE-SUIT-FLUSH.
155500* ONLY TAKES THIS BRANCH WHEN HAND-NOT-FOUND AND WS-SUIT-CARD-COUN
155600     IF HAND-NOT-FOUND AND WS-SUIT-CARD-COUNT(SU-IDX) >= 5
155700* CARRIES 5 FORWARD INTO WS-EVAL-RANK.
155800        MOVE 5 TO WS-EVAL-RANK
155900        MOVE WS-SUIT-VAL(SU-IDX WS-SUIT-CARD-COUNT(SU-IDX))
156000                                TO WS-EVAL-KICKER
156100* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
156200        MOVE "Y" TO WS-HAND-FOUND-SW
156300     END-IF.
156400
156500* FIVE CONSECUTIVE VALUES REGARDLESS OF SUIT -- COPIES THE SORTED
156600* DISTINCT-VALUE LIST INTO THE SCRATCH WINDOW LIST (PREPENDING THE
156700* WHEEL ACE WHEN PRESENT) AND RUNS THE SAME FIVE-WIDE WINDOW SCAN
156800* THE STRAIGHT-FLUSH TEST USES.
156900 455-TEST-STRAIGHT.
157000* CARRIES ZERO FORWARD INTO WS-WINDOW-ENTRY-COUNT.
157100     MOVE ZERO TO WS-WINDOW-ENTRY-COUNT
157200* HANDS OFF TO 455-COPY-ONE-DISTINCT-VALUE TO DO ITS OWN JOB.
157300     PERFORM 455-COPY-ONE-DISTINCT-VALUE
157400             VARYING DV-IDX FROM 1 BY 1
157500             UNTIL DV-IDX > WS-DV-ENTRY-COUNT
157600* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUN
157700     IF WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT) = 14
157800* HANDS OFF TO 448-PREPEND-WHEEL-ACE TO DO ITS OWN JOB.
157900        PERFORM 448-PREPEND-WHEEL-ACE
158000     END-IF
158100* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-ENTRY-COUNT >= 5.
158200     IF WS-WINDOW-ENTRY-COUNT >= 5
158300* HANDS OFF TO 455-SCAN-ONE-WINDOW TO DO ITS OWN JOB.
158400        PERFORM 455-SCAN-ONE-WINDOW
158500                VARYING WS-WINDOW-SCAN-IDX
158600                FROM WS-WINDOW-ENTRY-COUNT - 4 BY -1
158700                UNTIL WS-WINDOW-SCAN-IDX < 1
158800                OR HAND-FOUND
158900     END-IF.
159000
159100* COPIES ONE ENTRY OF THE DISTINCT-VALUE LIST INTO THE SCRATCH
159200* WINDOW LIST FOR THE PLAIN STRAIGHT SCAN.
159300 455-COPY-ONE-DISTINCT-VALUE.
159400* KEEPS WS-WINDOW-ENTRY-COUNT CURRENT AS EACH RECORD COMES THROUGH
159500     ADD 1 TO WS-WINDOW-ENTRY-COUNT
159600     MOVE WS-DV-VALUE(DV-IDX)
159700                  TO WS-WINDOW-VALUE(WS-WINDOW-ENTRY-COUNT).
159800
159900* SAME FIVE-WIDE WINDOW TEST AS 449-SCAN-ONE-WINDOW, KEPT AS ITS
160000* OWN PARAGRAPH SINCE THE STRAIGHT-FLUSH AND PLAIN-STRAIGHT SCANS
160100* WALK DIFFERENT LISTS AND THIS SHOP NEVER SHARES A
160200* PARAGRAPH ACROSS TWO DIFFERENT PERFORM VARYING RANGES.
160300 455-SCAN-ONE-WINDOW.
160400* ONLY TAKES THIS BRANCH WHEN WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX +
160500     IF WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX + 4) -
160600        WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX) = 4
160700* CARRIES 4 FORWARD INTO WS-EVAL-RANK.
160800        MOVE 4 TO WS-EVAL-RANK
160900        MOVE WS-WINDOW-VALUE(WS-WINDOW-SCAN-IDX + 4)
161000                             TO WS-EVAL-KICKER
161100* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
161200        MOVE "Y" TO WS-HAND-FOUND-SW
161300     END-IF.
161400
161500* THREE OF A KIND, NO PAIR BEHIND IT (THAT CASE WAS ALREADY CAUGHT
161600* BY THE FULL-HOUSE TEST ABOVE, WHICH RUNS FIRST). FIRST SORTED
161700* VALUE-COUNT ENTRY'S COUNT MUST BE EXACTLY 3.
161800 456-TEST-TRIPS.
161900* ONLY TAKES THIS BRANCH WHEN WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 3.
162000     IF WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 3
162100* CARRIES 3 FORWARD INTO WS-EVAL-RANK.
162200        MOVE 3 TO WS-EVAL-RANK
162300* CARRIES 3 FORWARD INTO WS-FOLD-UBOUND.
162400        MOVE 3 TO WS-FOLD-UBOUND
162500* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
162600        PERFORM 460-FOLD-KICKER
162700* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
162800        MOVE "Y" TO WS-HAND-FOUND-SW
162900     END-IF.
163000
163100* TWO SEPARATE PAIRS. FIRST AND SECOND SORTED VALUE-COUNT ENTRIES
163200* BOTH SHOW A COUNT OF 2 -- TRIPS AND QUADS ALREADY RULED OUT BY
163300* THE EARLIER TESTS RUNNING FIRST.
163400 457-TEST-TWO-PAIR.
163500* NEITHER TRIPS NOR QUADS CAN BE TRUE HERE -- THOSE TESTS
163600     IF WS-VC-ENTRY-COUNT > 1 AND
163700        WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 2 AND
163800        WS-VC-COUNT(WS-VC-ENTRY-COUNT - 1) = 2
163900* CARRIES 2 FORWARD INTO WS-EVAL-RANK.
164000        MOVE 2 TO WS-EVAL-RANK
164100* CARRIES 3 FORWARD INTO WS-FOLD-UBOUND.
164200        MOVE 3 TO WS-FOLD-UBOUND
164300* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
164400        PERFORM 460-FOLD-KICKER
164500* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
164600        MOVE "Y" TO WS-HAND-FOUND-SW
164700     END-IF.
164800
164900* ONE PAIR. FIRST SORTED VALUE-COUNT ENTRY'S COUNT IS EXACTLY 2 AND
165000* (SINCE TWO-PAIR ALREADY RULED OUT) THE SECOND ENTRY'S COUNT IS 1.
165100 458-TEST-PAIR.
165200* NEITHER TWO-PAIR NOR TRIPS CAN BE TRUE HERE.
165300     IF WS-VC-COUNT(WS-VC-ENTRY-COUNT) = 2
165400* CARRIES 1 FORWARD INTO WS-EVAL-RANK.
165500        MOVE 1 TO WS-EVAL-RANK
165600* CARRIES 4 FORWARD INTO WS-FOLD-UBOUND.
165700        MOVE 4 TO WS-FOLD-UBOUND
165800* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
165900        PERFORM 460-FOLD-KICKER
166000* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW.
166100        MOVE "Y" TO WS-HAND-FOUND-SW
166200     END-IF.
166300
166400* THE CATCH-ALL CATEGORY -- IF NONE OF THE NINE TESTS ABOVE FIRED,
166500* THE HAND IS SCORED ON ITS HIGH CARD ALONE. ALWAYS FIRES ON A
166600* LEGAL FIVE-PLUS-CARD HAND SINCE THERE IS NO TENTH CATEGORY, SO
166700* THIS PARAGRAPH NEVER ACTUALLY HAS TO TEST ANYTHING -- IT JUST
166800* SETS THE RANK.
166900 459-TEST-HIGH-CARD.
167000* CARRIES ZERO FORWARD INTO WS-EVAL-RANK.
167100     MOVE ZERO TO WS-EVAL-RANK
167200* CARRIES 5 FORWARD INTO WS-FOLD-UBOUND.
167300     MOVE 5 TO WS-FOLD-UBOUND
167400* HANDS OFF TO 460-FOLD-KICKER TO DO ITS OWN JOB.
167500     PERFORM 460-FOLD-KICKER
167600* CARRIES "Y" FORWARD INTO WS-HAND-FOUND-SW..
167700     MOVE "Y" TO WS-HAND-FOUND-SW.
167800
167900*-----------------------------------------------------------------
168000* 460-FOLD-KICKER -- THE SHOP'S "BEST-FIVE" HELPER. TAKES THE
168100* TOP WS-FOLD-UBOUND ENTRIES OF WS-VC-WORK (FEWER IF FEWER
168200* EXIST), HIGHEST (COUNT,VALUE) FIRST, AND FOLDS THEM BASE-100
168300* INTO WS-EVAL-KICKER.
168400*-----------------------------------------------------------------
168500* THE HIGHEST (COUNT,VALUE) ENTRY MUST BE FOLDED IN FIRST SO IT
168600* LANDS IN THE MOST SIGNIFICANT DIGIT GROUP -- WALK THE SORTED
168700* TABLE FROM THE TOP DOWN, NOT THE BOTTOM UP.
168800* WHY BASE 100 AND NOT BASE 15 (THE NUMBER OF DISTINCT CARD
168900* VALUES): BASE 100 LEAVES HEADROOM SO A CARD VALUE NEVER
169000* OVERFLOWS ITS TWO DIGITS EVEN THOUGH ONLY 2-14 ARE EVER
169100* STORED, AND IT MAKES THE FIGURE EASY TO READ IN A DUMP --
169200* EACH PAIR OF DIGITS IS ONE CARD, LEFT TO RIGHT, STRONGEST
169300* FIRST.
169400 460-FOLD-KICKER.
169500* CARRIES ZERO FORWARD INTO WS-EVAL-KICKER.
169600     MOVE ZERO TO WS-EVAL-KICKER
169700* ONLY TAKES THIS BRANCH WHEN WS-FOLD-UBOUND > WS-VC-ENTRY-COUNT.
169800     IF WS-FOLD-UBOUND > WS-VC-ENTRY-COUNT
169900* CARRIES WS-VC-ENTRY-COUNT FORWARD INTO WS-FOLD-UBOUND.
170000        MOVE WS-VC-ENTRY-COUNT TO WS-FOLD-UBOUND
170100     END-IF
170200* HANDS OFF TO 461-FOLD-ONE-ENTRY TO DO ITS OWN JOB.
170300     PERFORM 461-FOLD-ONE-ENTRY
170400             VARYING VC-IDX FROM WS-VC-ENTRY-COUNT BY -1
170500             UNTIL VC-IDX < WS-VC-ENTRY-COUNT - WS-FOLD-UBOUND + 1.
170600
170700* FOLDS ONE VALUE-COUNT TABLE ENTRY INTO THE RUNNING KICKER FIGURE,
170800* SHIFTING THE PRIOR DIGITS TWO PLACES (BASE 100) AND ADDING THE
170900* NEW CARD VALUE IN THE LOW TWO DIGITS -- REPEATED CALLS BUILD THE
171000* FIGURE MOST-SIGNIFICANT-CARD-FIRST.
171100 461-FOLD-ONE-ENTRY.
171200* WORKS OUT WS-EVAL-KICKER FROM THE FIGURES ON HAND.
171300     COMPUTE WS-EVAL-KICKER =
171400             WS-EVAL-KICKER * 100 + WS-VC-VALUE(VC-IDX).
171500
171600*-----------------------------------------------------------------
171700* 480-DECIDE-SHOWDOWN -- HERO "WINS" IF NO VILLAIN BEATS HIM.
171800*-----------------------------------------------------------------
171900* WITH NO VILLAINS PUNCHED (SCN-NUM-VILLAINS ZERO) THE LOOP
172000* NEVER RUNS AND HERO STAYS THE DEFAULT WINNER -- A SOLO
172100* STRENGTH CHECK ALWAYS COMES BACK "Y".
172200 480-DECIDE-SHOWDOWN.
172300* CARRIES "Y" FORWARD INTO WS-HERO-WINS-ALL-SW.
172400     MOVE "Y" TO WS-HERO-WINS-ALL-SW
172500* HANDS OFF TO 485-COMPARE-ONE-VILLAIN TO DO ITS OWN JOB.
172600     PERFORM 485-COMPARE-ONE-VILLAIN
172700             VARYING WS-VILLAIN-IDX FROM 1 BY 1
172800             UNTIL WS-VILLAIN-IDX > SCN-NUM-VILLAINS.
172900
173000* COMPARES HERO'S RANK/KICKER AGAINST ONE VILLAIN'S. HIGHER RANK
173100* WINS OUTRIGHT; EQUAL RANK FALLS TO THE KICKER FIGURE; A VILLAIN
173200* THAT BEATS OR TIES HERO DROPS HERO OUT OF THE "STILL WINNING"
173300* SWITCH THAT 480-DECIDE-SHOWDOWN CHECKS AFTER THE LOOP.
173400 485-COMPARE-ONE-VILLAIN.
173500* ONLY TAKES THIS BRANCH WHEN WS-VR-RANK(WS-VILLAIN-IDX) > WS-HERO
173600     IF WS-VR-RANK(WS-VILLAIN-IDX) > WS-HERO-RANK
173700        OR (WS-VR-RANK(WS-VILLAIN-IDX) = WS-HERO-RANK
173800            AND WS-VR-KICKER(WS-VILLAIN-IDX) > WS-HERO-KICKER)
173900* CARRIES "N" FORWARD INTO WS-HERO-WINS-ALL-SW.
174000        MOVE "N" TO WS-HERO-WINS-ALL-SW
174100     END-IF.
174200
174300*-----------------------------------------------------------------
174400* 500-CALC-OUTS-ODDS -- MODE O. ONLY MEANINGFUL WHEN THE BOARD
174500* HAS FEWER THAN 5 CARDS; COMPARES HERO AGAINST THE FIRST
174600* VILLAIN ONLY, PER DESK SPECIFICATION.
174700*-----------------------------------------------------------------
174800* OUTS ARE ONLY EVER COUNTED AGAINST THE FIRST VILLAIN ON THE
174900* SCENARIO -- OUTS IS A HEADS-UP FIGURE BY DESK DEFINITION,
175000* A MULTI-WAY "OUTS TO BEAT THE FIELD" FIGURE IS
175100* OUT OF SCOPE FOR THIS JOB AND IS NOT SOMETHING THE DESK ASKED
175200* FOR.
175300 500-CALC-OUTS-ODDS.
175400* CARRIES ZERO FORWARD INTO WS-OUTS-COUNT.
175500     MOVE ZERO TO WS-OUTS-COUNT
175600* CARRIES ZERO FORWARD INTO WS-DECK-REMAINING.
175700     MOVE ZERO TO WS-DECK-REMAINING
175800* ONLY TAKES THIS BRANCH WHEN SCN-BOARD-COUNT < 5.
175900     IF SCN-BOARD-COUNT < 5
176000* HANDS OFF TO 510-BUILD-CARDS-IN-PLAY TO DO ITS OWN JOB.
176100        PERFORM 510-BUILD-CARDS-IN-PLAY
176200* HANDS OFF TO 520-TEST-DECK-CARD TO DO ITS OWN JOB.
176300        PERFORM 520-TEST-DECK-CARD
176400                VARYING DK-IDX FROM 1 BY 1
176500                UNTIL DK-IDX > 52
176600     END-IF
176700* ONLY TAKES THIS BRANCH WHEN WS-DECK-REMAINING > 0.
176800     IF WS-DECK-REMAINING > 0
176900* WORKS OUT RES-ODDS FROM THE FIGURES ON HAND.
177000        COMPUTE RES-ODDS ROUNDED =
177100                WS-OUTS-COUNT / WS-DECK-REMAINING
177200     ELSE
177300* CARRIES ZERO FORWARD INTO RES-ODDS.
177400        MOVE ZERO TO RES-ODDS
177500     END-IF
177600* CARRIES RES-ODDS FORWARD INTO WS-SAVE-ODDS..
177700     MOVE RES-ODDS TO WS-SAVE-ODDS.
177800
177900* ONE PASS OF THE OUTS LOOP -- APPENDS ONE REMAINING-DECK CARD ONTO
178000* HERO'S EVALUATION HAND, RE-RUNS 440-EVALUATE-HAND, AND COMPARES
178100* THE NEW RANK/KICKER AGAINST HERO'S SHOWDOWN-TIME FIGURE. IF THE
178200* CARD IMPROVES HERO TO A WIN (OR A BETTER HAND THAN BEFORE WHEN
178300* HERO WAS ALREADY BEHIND), IT COUNTS AS AN OUT.
178400 520-TEST-DECK-CARD.
178500* CARRIES WS-DECK-VALUE(DK-IDX) FORWARD INTO WS-CHECK-VALUE.
178600     MOVE WS-DECK-VALUE(DK-IDX) TO WS-CHECK-VALUE
178700* CARRIES WS-DECK-SUIT(DK-IDX) FORWARD INTO WS-CHECK-SUIT.
178800     MOVE WS-DECK-SUIT(DK-IDX)  TO WS-CHECK-SUIT
178900* HANDS OFF TO 515-CHECK-CARD-IN-PLAY TO DO ITS OWN JOB.
179000     PERFORM 515-CHECK-CARD-IN-PLAY
179100* ONLY TAKES THIS BRANCH WHEN CARD-NOT-IN-PLAY.
179200     IF CARD-NOT-IN-PLAY
179300* KEEPS WS-DECK-REMAINING CURRENT AS EACH RECORD COMES THROUGH.
179400        ADD 1 TO WS-DECK-REMAINING
179500* CARRIES 1 FORWARD INTO WS-EXTRA-COUNT.
179600        MOVE 1 TO WS-EXTRA-COUNT
179700* CARRIES WS-CHECK-VALUE FORWARD INTO WS-EXTRA-VALUE(1).
179800        MOVE WS-CHECK-VALUE TO WS-EXTRA-VALUE(1)
179900* CARRIES WS-CHECK-SUIT FORWARD INTO WS-EXTRA-SUIT(1).
180000        MOVE WS-CHECK-SUIT  TO WS-EXTRA-SUIT(1)
180100* HANDS OFF TO 400-EVALUATE-HERO TO DO ITS OWN JOB.
180200        PERFORM 400-EVALUATE-HERO
180300* CARRIES 1 FORWARD INTO WS-VILLAIN-IDX.
180400        MOVE 1 TO WS-VILLAIN-IDX
180500* HANDS OFF TO 430-BUILD-EVAL-CARDS-VILLAIN TO DO ITS OWN JOB.
180600        PERFORM 430-BUILD-EVAL-CARDS-VILLAIN
180700* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
180800        PERFORM 440-EVALUATE-HAND
180900* ONLY TAKES THIS BRANCH WHEN WS-EVAL-RANK < WS-HERO-RANK.
181000        IF WS-EVAL-RANK < WS-HERO-RANK
181100           OR (WS-EVAL-RANK = WS-HERO-RANK
181200               AND WS-EVAL-KICKER <= WS-HERO-KICKER)
181300* KEEPS WS-OUTS-COUNT CURRENT AS EACH RECORD COMES THROUGH.
181400           ADD 1 TO WS-OUTS-COUNT
181500        END-IF
181600     END-IF
181700* CARRIES ZERO FORWARD INTO WS-EXTRA-COUNT..
181800     MOVE ZERO TO WS-EXTRA-COUNT.
181900
182000*-----------------------------------------------------------------
182100* 510/515 -- CARDS CURRENTLY ACCOUNTED FOR BY THE SCENARIO, AND
182200* A TEST OF WHETHER A GIVEN CARD IS ONE OF THEM.
182300*-----------------------------------------------------------------
182400* "IN PLAY" MEANS DEALT TO SOMEONE OR SHOWING ON THE BOARD --
182500* THESE CARDS CAN NEVER COME UP AGAIN IN THE OUTS SCAN OR THE
182600* EQUITY RUNOUT, SO THEY ARE FILTERED OUT BEFORE EITHER ONE EVER
182700* STARTS.
182800 510-BUILD-CARDS-IN-PLAY.
182900* CARRIES ZERO FORWARD INTO WS-CIP-COUNT.
183000     MOVE ZERO TO WS-CIP-COUNT
183100* CARRIES SCN-HERO-C1-VALUE FORWARD INTO WS-CIP-VALUE(1).
183200     MOVE SCN-HERO-C1-VALUE TO WS-CIP-VALUE(1)
183300* CARRIES SCN-HERO-C1-SUIT FORWARD INTO WS-CIP-SUIT(1).
183400     MOVE SCN-HERO-C1-SUIT  TO WS-CIP-SUIT(1)
183500* CARRIES SCN-HERO-C2-VALUE FORWARD INTO WS-CIP-VALUE(2).
183600     MOVE SCN-HERO-C2-VALUE TO WS-CIP-VALUE(2)
183700* CARRIES SCN-HERO-C2-SUIT FORWARD INTO WS-CIP-SUIT(2).
183800     MOVE SCN-HERO-C2-SUIT  TO WS-CIP-SUIT(2)
183900* CARRIES 2 FORWARD INTO WS-CIP-COUNT.
184000     MOVE 2 TO WS-CIP-COUNT
184100* HANDS OFF TO 511-ADD-VILLAIN-CARDS TO DO ITS OWN JOB.
184200     PERFORM 511-ADD-VILLAIN-CARDS
184300             VARYING WS-VILLAIN-IDX FROM 1 BY 1
184400             UNTIL WS-VILLAIN-IDX > SCN-NUM-VILLAINS
184500* HANDS OFF TO 512-ADD-BOARD-CARDS TO DO ITS OWN JOB.
184600     PERFORM 512-ADD-BOARD-CARDS
184700             VARYING WS-I FROM 1 BY 1
184800             UNTIL WS-I > SCN-BOARD-COUNT.
184900
185000* LOADS EVERY CARD FROM EVERY VILLAIN'S HOLE CARDS INTO THE
185100* CARDS-IN-PLAY TABLE SO THE OUTS/EQUITY LOOPS NEVER DEAL THEM BACK
185200* OUT OF THE REMAINING DECK.
185300 511-ADD-VILLAIN-CARDS.
185400* ONE ENTRY PER VILLAIN CARD, REGARDLESS OF WHICH VILLAIN.
185500     ADD 1 TO WS-CIP-COUNT
185600     MOVE SCN-VILL-TBL-VALUE(WS-VILLAIN-IDX 1)
185700                     TO WS-CIP-VALUE(WS-CIP-COUNT)
185800     MOVE SCN-VILL-TBL-SUIT(WS-VILLAIN-IDX 1)
185900                     TO WS-CIP-SUIT(WS-CIP-COUNT)
186000* KEEPS WS-CIP-COUNT CURRENT AS EACH RECORD COMES THROUGH.
186100     ADD 1 TO WS-CIP-COUNT
186200     MOVE SCN-VILL-TBL-VALUE(WS-VILLAIN-IDX 2)
186300                     TO WS-CIP-VALUE(WS-CIP-COUNT)
186400     MOVE SCN-VILL-TBL-SUIT(WS-VILLAIN-IDX 2)
186500                     TO WS-CIP-SUIT(WS-CIP-COUNT).
186600
186700* LOADS WHATEVER BOARD CARDS ARE ALREADY DOWN INTO THE
186800* CARDS-IN-PLAY TABLE, SAME REASON AS THE VILLAIN CARDS ABOVE.
186900 512-ADD-BOARD-CARDS.
187000* ONE ENTRY PER CARD ALREADY SHOWING ON THE BOARD.
187100     ADD 1 TO WS-CIP-COUNT
187200* CARRIES SCN-BOARD-TBL-VALUE(WS-I) FORWARD INTO WS-CIP-VALUE(WS-C
187300     MOVE SCN-BOARD-TBL-VALUE(WS-I) TO WS-CIP-VALUE(WS-CIP-COUNT)
187400* CARRIES SCN-BOARD-TBL-SUIT(WS-I) FORWARD INTO WS-CIP-SUIT(WS-CIP
187500     MOVE SCN-BOARD-TBL-SUIT(WS-I)  TO WS-CIP-SUIT(WS-CIP-COUNT).
187600
187700* SCANS THE CARDS-IN-PLAY TABLE FOR ONE DECK CARD AND SETS A FOUND
187800* SWITCH -- USED TO SKIP ANY CARD ALREADY IN SOMEONE'S HAND OR ON
187900* THE BOARD WHEN BUILDING THE REMAINING-DECK LIST FOR THE OUTS AND
188000* EQUITY CALCULATIONS.
188100 515-CHECK-CARD-IN-PLAY.
188200* CARRIES "N" FORWARD INTO WS-CARD-IN-PLAY-SW.
188300     MOVE "N" TO WS-CARD-IN-PLAY-SW
188400* HANDS OFF TO 516-CHECK-ONE-CARD TO DO ITS OWN JOB.
188500     PERFORM 516-CHECK-ONE-CARD
188600             VARYING CIP-IDX FROM 1 BY 1
188700             UNTIL CIP-IDX > WS-CIP-COUNT
188800             OR CARD-IN-PLAY.
188900
189000* COMPARES ONE CARDS-IN-PLAY ENTRY AGAINST THE CARD BEING TESTED,
189100* VALUE AND SUIT BOTH, AND SETS THE FOUND SWITCH ON A MATCH.
189200 516-CHECK-ONE-CARD.
189300* STRAIGHT VALUE-AND-SUIT COMPARE, NO WILD CARDS, NO JOKERS.
189400     IF WS-CIP-VALUE(CIP-IDX) = WS-CHECK-VALUE AND
189500        WS-CIP-SUIT(CIP-IDX)  = WS-CHECK-SUIT
189600* CARRIES "Y" FORWARD INTO WS-CARD-IN-PLAY-SW.
189700        MOVE "Y" TO WS-CARD-IN-PLAY-SW
189800     END-IF.
189900
190000*-----------------------------------------------------------------
190100* 600-CALC-EQUITY -- MODE E. EXHAUSTIVE RUN-OUT OVER THE MISSING
190200* BOARD CARDS (0, 1, 2 OR 5 -- THE ONLY COUNTS SCN-BOARD-COUNT'S
190300* 5/4/3/0 CAN PRODUCE). COBOL HAS NO RECURSION, SO EACH MISSING
190400* COUNT GETS ITS OWN NON-RECURSIVE COMBINATION SCAN.
190500*-----------------------------------------------------------------
190600* EQUITY HERE MEANS HERO'S SHARE OF ALL POSSIBLE RUNOUTS, NOT A
190700* SINGLE NEXT-CARD PROBABILITY -- A TIE SPLITS THE POT, SO A TIE
190800* COUNTS AS A HALF-WIN IN THE RUNNING TOTAL, NOT A FULL WIN AND
190900* NOT A LOSS.
191000 600-CALC-EQUITY.
191100* CARRIES ZERO FORWARD INTO WS-EQUITY-WINS.
191200     MOVE ZERO TO WS-EQUITY-WINS
191300* CARRIES ZERO FORWARD INTO WS-EQUITY-TOTAL.
191400     MOVE ZERO TO WS-EQUITY-TOTAL
191500* HANDS OFF TO 510-BUILD-CARDS-IN-PLAY TO DO ITS OWN JOB.
191600     PERFORM 510-BUILD-CARDS-IN-PLAY
191700* HANDS OFF TO 610-BUILD-REMAINING-DECK TO DO ITS OWN JOB.
191800     PERFORM 610-BUILD-REMAINING-DECK
191900* WORKS OUT WS-MISSING-COUNT FROM THE FIGURES ON HAND.
192000     COMPUTE WS-MISSING-COUNT = 5 - SCN-BOARD-COUNT
192100* SORTS OUT WHICH CASE APPLIES BEFORE ACTING.
192200     EVALUATE WS-MISSING-COUNT
192300* COVERS THE CASE WHERE 0 PERFORM 620-EQUITY-MISSING-0.
192400        WHEN 0 PERFORM 620-EQUITY-MISSING-0
192500* COVERS THE CASE WHERE 1 PERFORM 630-EQUITY-MISSING-1.
192600        WHEN 1 PERFORM 630-EQUITY-MISSING-1
192700* COVERS THE CASE WHERE 2 PERFORM 635-EQUITY-MISSING-2.
192800        WHEN 2 PERFORM 635-EQUITY-MISSING-2
192900* COVERS THE CASE WHERE 5 PERFORM 640-EQUITY-MISSING-5.
193000        WHEN 5 PERFORM 640-EQUITY-MISSING-5
193100     END-EVALUATE
193200* ONLY TAKES THIS BRANCH WHEN WS-EQUITY-TOTAL > 0.
193300     IF WS-EQUITY-TOTAL > 0
193400* WORKS OUT RES-EQUITY FROM THE FIGURES ON HAND.
193500        COMPUTE RES-EQUITY ROUNDED =
193600                WS-EQUITY-WINS / WS-EQUITY-TOTAL
193700     ELSE
193800* CARRIES ZERO FORWARD INTO RES-EQUITY.
193900        MOVE ZERO TO RES-EQUITY
194000     END-IF
194100* CARRIES RES-EQUITY FORWARD INTO WS-SAVE-EQUITY..
194200     MOVE RES-EQUITY TO WS-SAVE-EQUITY.
194300
194400* BUILDS THE LIST OF CARDS NOT YET ACCOUNTED FOR -- THE FULL
194500* 52-CARD WORKING DECK LESS EVERY CARD ALREADY IN HERO'S HAND, ANY
194600* VILLAIN'S HAND, OR ON THE BOARD. BOTH THE OUTS CALCULATOR AND THE
194700* EQUITY ENUMERATOR DRAW FROM THIS SAME LIST.
194800 610-BUILD-REMAINING-DECK.
194900* CARRIES ZERO FORWARD INTO WS-REMAIN-COUNT.
195000     MOVE ZERO TO WS-REMAIN-COUNT
195100* HANDS OFF TO 611-TEST-ONE-DECK-CARD TO DO ITS OWN JOB.
195200     PERFORM 611-TEST-ONE-DECK-CARD
195300             VARYING DK-IDX FROM 1 BY 1 UNTIL DK-IDX > 52.
195400
195500* CHECKS ONE FULL-DECK CARD AGAINST THE CARDS-IN-PLAY TABLE AND
195600* APPENDS IT TO THE REMAINING-DECK LIST IF IT IS STILL FREE.
195700 611-TEST-ONE-DECK-CARD.
195800* SKIPPED IF THE CARD IS ALREADY ACCOUNTED FOR -- SEE 515.
195900     MOVE WS-DECK-VALUE(DK-IDX) TO WS-CHECK-VALUE
196000* CARRIES WS-DECK-SUIT(DK-IDX) FORWARD INTO WS-CHECK-SUIT.
196100     MOVE WS-DECK-SUIT(DK-IDX)  TO WS-CHECK-SUIT
196200* HANDS OFF TO 515-CHECK-CARD-IN-PLAY TO DO ITS OWN JOB.
196300     PERFORM 515-CHECK-CARD-IN-PLAY
196400* ONLY TAKES THIS BRANCH WHEN CARD-NOT-IN-PLAY.
196500     IF CARD-NOT-IN-PLAY
196600* KEEPS WS-REMAIN-COUNT CURRENT AS EACH RECORD COMES THROUGH.
196700        ADD 1 TO WS-REMAIN-COUNT
196800* CARRIES WS-CHECK-VALUE FORWARD INTO WS-REMAIN-VALUE(WS-REMAIN-CO
196900        MOVE WS-CHECK-VALUE TO WS-REMAIN-VALUE(WS-REMAIN-COUNT)
197000* CARRIES WS-CHECK-SUIT FORWARD INTO WS-REMAIN-SUIT(WS-REMAIN-COUN
197100        MOVE WS-CHECK-SUIT  TO WS-REMAIN-SUIT(WS-REMAIN-COUNT)
197200     END-IF.
197300
197400* BOARD ALREADY COMPLETE -- ONE BOARD TO SCORE.
197500* BOARD ALREADY COMPLETE (RIVER IS DOWN) -- NOTHING LEFT TO RUN
197600* OUT, SO EQUITY IS JUST THE SHOWDOWN RESULT ITSELF, 100% OR 0%
197700* OR A SPLIT.
197800 620-EQUITY-MISSING-0.
197900* CARRIES ZERO FORWARD INTO WS-EXTRA-COUNT.
198000     MOVE ZERO TO WS-EXTRA-COUNT
198100* CARRIES SCN-NUM-VILLAINS FORWARD INTO WS-VILLAINS-TO-CHECK.
198200     MOVE SCN-NUM-VILLAINS TO WS-VILLAINS-TO-CHECK
198300     PERFORM 645-SCORE-ONE-BOARD.
198400
198500* TURN OR RIVER ONLY -- ONE CARD TO COME.
198600* BOARD HAS FOUR CARDS DOWN, RIVER STILL TO COME -- ONE CARD
198700* MISSING, SO EVERY REMAINING-DECK CARD IS TRIED EXACTLY ONCE,
198800* NO NESTED LOOP NEEDED.
198900 630-EQUITY-MISSING-1.
199000* CARRIES SCN-NUM-VILLAINS FORWARD INTO WS-VILLAINS-TO-CHECK.
199100     MOVE SCN-NUM-VILLAINS TO WS-VILLAINS-TO-CHECK
199200* HANDS OFF TO 631-SCORE-WITH-ONE-CARD TO DO ITS OWN JOB.
199300     PERFORM 631-SCORE-WITH-ONE-CARD
199400             VARYING WS-C1 FROM 1 BY 1
199500             UNTIL WS-C1 > WS-REMAIN-COUNT.
199600
199700* APPENDS ONE REMAINING-DECK CARD TO HERO'S HAND, RE-EVALUATES, AND
199800* TALLIES THE RESULT -- THE ONE-MISSING-CARD CASE NEEDS NO NESTED
199900* LOOP SINCE THERE IS ONLY ONE CARD LEFT TO TRY AT A TIME.
200000 631-SCORE-WITH-ONE-CARD.
200100* ONLY ONE CARD TO TRY, SO NO INNER LOOP IS NEEDED HERE.
200200     MOVE 1 TO WS-EXTRA-COUNT
200300* CARRIES WS-REMAIN-VALUE(WS-C1) FORWARD INTO WS-EXTRA-VALUE(1).
200400     MOVE WS-REMAIN-VALUE(WS-C1) TO WS-EXTRA-VALUE(1)
200500* CARRIES WS-REMAIN-SUIT(WS-C1) FORWARD INTO WS-EXTRA-SUIT(1).
200600     MOVE WS-REMAIN-SUIT(WS-C1)  TO WS-EXTRA-SUIT(1)
200700     PERFORM 645-SCORE-ONE-BOARD.
200800
200900* TURN AND RIVER -- TWO CARDS TO COME, UNORDERED PAIRS.
201000* BOARD HAS THREE CARDS DOWN (THE FLOP), TURN AND RIVER BOTH
201100* STILL TO COME -- EVERY UNORDERED PAIR OF REMAINING CARDS IS
201200* TRIED, SEE 636/637 FOR HOW THE PAIR LOOP AVOIDS COUNTING A
201300* GIVEN PAIR TWICE.
201400 635-EQUITY-MISSING-2.
201500* CARRIES SCN-NUM-VILLAINS FORWARD INTO WS-VILLAINS-TO-CHECK.
201600     MOVE SCN-NUM-VILLAINS TO WS-VILLAINS-TO-CHECK
201700* HANDS OFF TO 636-SCORE-WITH-TWO-CARDS-OUTER TO DO ITS OWN JOB.
201800     PERFORM 636-SCORE-WITH-TWO-CARDS-OUTER
201900             VARYING WS-C1 FROM 1 BY 1
202000             UNTIL WS-C1 > WS-REMAIN-COUNT.
202100
202200* OUTER LEG OF THE TWO-MISSING-CARD (TURN-AND-RIVER-UNKNOWN) LOOP --
202300* HOLDS THE FIRST OF THE TWO CARDS STILL WHILE THE INNER LEG TRIES
202400* EVERY SECOND CARD THAT COMES AFTER IT IN THE REMAINING-DECK LIST,
202500* SO EACH UNORDERED PAIR OF CARDS IS SCORED EXACTLY ONCE.
202600 636-SCORE-WITH-TWO-CARDS-OUTER.
202700* HANDS OFF TO 637-SCORE-WITH-TWO-CARDS-INNER TO DO ITS OWN JOB.
202800     PERFORM 637-SCORE-WITH-TWO-CARDS-INNER
202900             VARYING WS-C2 FROM WS-C1 + 1 BY 1
203000             UNTIL WS-C2 > WS-REMAIN-COUNT.
203100
203200* INNER LEG OF THE TWO-MISSING-CARD LOOP -- APPENDS BOTH CANDIDATE
203300* CARDS TO HERO'S HAND, RE-EVALUATES, AND TALLIES WIN/TIE/LOSE
203400* AGAINST EVERY VILLAIN FOR THIS ONE BOARD COMBINATION.
203500 637-SCORE-WITH-TWO-CARDS-INNER.
203600* CARRIES 2 FORWARD INTO WS-EXTRA-COUNT.
203700     MOVE 2 TO WS-EXTRA-COUNT
203800* CARRIES WS-REMAIN-VALUE(WS-C1) FORWARD INTO WS-EXTRA-VALUE(1).
203900     MOVE WS-REMAIN-VALUE(WS-C1) TO WS-EXTRA-VALUE(1)
204000* CARRIES WS-REMAIN-SUIT(WS-C1) FORWARD INTO WS-EXTRA-SUIT(1).
204100     MOVE WS-REMAIN-SUIT(WS-C1)  TO WS-EXTRA-SUIT(1)
204200* CARRIES WS-REMAIN-VALUE(WS-C2) FORWARD INTO WS-EXTRA-VALUE(2).
204300     MOVE WS-REMAIN-VALUE(WS-C2) TO WS-EXTRA-VALUE(2)
204400* CARRIES WS-REMAIN-SUIT(WS-C2) FORWARD INTO WS-EXTRA-SUIT(2).
204500     MOVE WS-REMAIN-SUIT(WS-C2)  TO WS-EXTRA-SUIT(2)
204600     PERFORM 645-SCORE-ONE-BOARD.
204700
204800* EMPTY BOARD -- FULL FIVE-CARD RUN-OUT, UNORDERED COMBINATIONS.
204900* NO BOARD CARDS DOWN AT ALL -- THE FULL FIVE-CARD RUNOUT IS
205000* ENUMERATED BY THE FIVE NESTED LEGS 641-646 BELOW. THIS IS THE
205100* EXPENSIVE CASE; A PRE-FLOP EQUITY-MODE SCENARIO AGAINST A
205200* FULL REMAINING DECK CAN VISIT A GOOD MANY BOARD COMBINATIONS,
205300* WHICH IS WHY THE DESK IS TOLD TO RESERVE EQUITY MODE FOR
205400* SMALLER VILLAIN COUNTS WHEN THE BOARD IS STILL BLANK.
205500 640-EQUITY-MISSING-5.
205600* CARRIES SCN-NUM-VILLAINS FORWARD INTO WS-VILLAINS-TO-CHECK.
205700     MOVE SCN-NUM-VILLAINS TO WS-VILLAINS-TO-CHECK
205800* HANDS OFF TO 641-SCAN-C1 TO DO ITS OWN JOB.
205900     PERFORM 641-SCAN-C1
206000             VARYING WS-C1 FROM 1 BY 1
206100             UNTIL WS-C1 > WS-REMAIN-COUNT.
206200
206300* OUTERMOST OF THE FIVE NESTED LEGS THAT ENUMERATE EVERY POSSIBLE
206400* 5-CARD COMBINATION OF THE REMAINING DECK WHEN THE BOARD IS
206500* COMPLETELY BLANK (SCN-BOARD-COUNT ZERO WITH MODE E). HOLDS THE
206600* FIRST OF FIVE BOARD CARDS WHILE 642 TRIES EVERY SECOND CARD.
206700 641-SCAN-C1.
206800* C1 NEVER GOES PAST REMAINING-COUNT MINUS 4 -- THERE MUST
206900     PERFORM 642-SCAN-C2
207000             VARYING WS-C2 FROM WS-C1 + 1 BY 1
207100             UNTIL WS-C2 > WS-REMAIN-COUNT.
207200
207300* SECOND LEG -- HOLDS THE SECOND BOARD CARD WHILE 643 TRIES EVERY
207400* THIRD CARD THAT COMES AFTER IT IN THE REMAINING-DECK LIST.
207500 642-SCAN-C2.
207600* C2 STARTS AT C1+1 SO THE SAME PAIR IS NEVER VISITED TWICE.
207700     PERFORM 643-SCAN-C3
207800             VARYING WS-C3 FROM WS-C2 + 1 BY 1
207900             UNTIL WS-C3 > WS-REMAIN-COUNT.
208000
208100* THIRD LEG -- HOLDS THE THIRD BOARD CARD WHILE 644 TRIES EVERY
208200* FOURTH CARD AFTER IT.
208300 643-SCAN-C3.
208400* C3 STARTS AT C2+1, SAME REASONING AS THE LEG ABOVE.
208500     PERFORM 644-SCAN-C4
208600             VARYING WS-C4 FROM WS-C3 + 1 BY 1
208700             UNTIL WS-C4 > WS-REMAIN-COUNT.
208800
208900* FOURTH LEG -- HOLDS THE FOURTH BOARD CARD WHILE 646 TRIES EVERY
209000* FIFTH CARD AFTER IT AND SCORES THE COMPLETED FIVE-CARD BOARD.
209100 644-SCAN-C4.
209200* C4 STARTS AT C3+1.
209300     PERFORM 646-SCAN-C5-AND-SCORE
209400             VARYING WS-C5 FROM WS-C4 + 1 BY 1
209500             UNTIL WS-C5 > WS-REMAIN-COUNT.
209600
209700* INNERMOST LEG -- WITH ALL FIVE BOARD CARDS NOW PICKED (ONE FROM
209800* EACH OF THE FOUR OUTER LEGS PLUS THIS ONE), HANDS THE COMPLETE
209900* BOARD OFF TO 645-SCORE-ONE-BOARD. EVERY COMBINATION OF FIVE
210000* DISTINCT CARDS OUT OF THE REMAINING DECK IS VISITED EXACTLY ONCE
210100* BECAUSE EACH LEG ONLY EVER LOOKS FORWARD IN THE LIST, NEVER BACK.
210200 646-SCAN-C5-AND-SCORE.
210300* CARRIES 5 FORWARD INTO WS-EXTRA-COUNT.
210400     MOVE 5 TO WS-EXTRA-COUNT
210500* CARRIES WS-REMAIN-VALUE(WS-C1) FORWARD INTO WS-EXTRA-VALUE(1).
210600     MOVE WS-REMAIN-VALUE(WS-C1) TO WS-EXTRA-VALUE(1)
210700* CARRIES WS-REMAIN-SUIT(WS-C1) FORWARD INTO WS-EXTRA-SUIT(1).
210800     MOVE WS-REMAIN-SUIT(WS-C1)  TO WS-EXTRA-SUIT(1)
210900* CARRIES WS-REMAIN-VALUE(WS-C2) FORWARD INTO WS-EXTRA-VALUE(2).
211000     MOVE WS-REMAIN-VALUE(WS-C2) TO WS-EXTRA-VALUE(2)
211100* CARRIES WS-REMAIN-SUIT(WS-C2) FORWARD INTO WS-EXTRA-SUIT(2).
211200     MOVE WS-REMAIN-SUIT(WS-C2)  TO WS-EXTRA-SUIT(2)
211300* CARRIES WS-REMAIN-VALUE(WS-C3) FORWARD INTO WS-EXTRA-VALUE(3).
211400     MOVE WS-REMAIN-VALUE(WS-C3) TO WS-EXTRA-VALUE(3)
211500* CARRIES WS-REMAIN-SUIT(WS-C3) FORWARD INTO WS-EXTRA-SUIT(3).
211600     MOVE WS-REMAIN-SUIT(WS-C3)  TO WS-EXTRA-SUIT(3)
211700* CARRIES WS-REMAIN-VALUE(WS-C4) FORWARD INTO WS-EXTRA-VALUE(4).
211800     MOVE WS-REMAIN-VALUE(WS-C4) TO WS-EXTRA-VALUE(4)
211900* CARRIES WS-REMAIN-SUIT(WS-C4) FORWARD INTO WS-EXTRA-SUIT(4).
212000     MOVE WS-REMAIN-SUIT(WS-C4)  TO WS-EXTRA-SUIT(4)
212100* CARRIES WS-REMAIN-VALUE(WS-C5) FORWARD INTO WS-EXTRA-VALUE(5).
212200     MOVE WS-REMAIN-VALUE(WS-C5) TO WS-EXTRA-VALUE(5)
212300* CARRIES WS-REMAIN-SUIT(WS-C5) FORWARD INTO WS-EXTRA-SUIT(5).
212400     MOVE WS-REMAIN-SUIT(WS-C5)  TO WS-EXTRA-SUIT(5)
212500     PERFORM 645-SCORE-ONE-BOARD.
212600
212700*-----------------------------------------------------------------
212800* 645-SCORE-ONE-BOARD -- EVALUATE HERO AND EACH VILLAIN WITH THE
212900* CURRENT EXTRA RUN-OUT CARDS APPENDED TO THE BOARD. SCORES 1
213000* FOR HERO IF HE IS NOT BEATEN BY ANY VILLAIN CHECKED.
213100*-----------------------------------------------------------------
213200* ONE COMPLETE CANDIDATE BOARD HAS BEEN PICKED BY THE FIVE
213300* NESTED LEGS ABOVE -- RESCORE HERO AND EVERY VILLAIN AGAINST
213400* IT AND ROLL THE OUTCOME INTO THE RUNNING EQUITY TALLY.
213500 645-SCORE-ONE-BOARD.
213600* HANDS OFF TO 400-EVALUATE-HERO TO DO ITS OWN JOB.
213700     PERFORM 400-EVALUATE-HERO
213800* CARRIES "Y" FORWARD INTO WS-HERO-WINS-ALL-SW.
213900     MOVE "Y" TO WS-HERO-WINS-ALL-SW
214000* HANDS OFF TO 647-SCORE-ONE-VILLAIN TO DO ITS OWN JOB.
214100     PERFORM 647-SCORE-ONE-VILLAIN
214200             VARYING WS-VILLAIN-IDX FROM 1 BY 1
214300             UNTIL WS-VILLAIN-IDX > WS-VILLAINS-TO-CHECK
214400* KEEPS WS-EQUITY-TOTAL CURRENT AS EACH RECORD COMES THROUGH.
214500     ADD 1 TO WS-EQUITY-TOTAL
214600* ONLY TAKES THIS BRANCH WHEN HERO-WINS-ALL.
214700     IF HERO-WINS-ALL
214800* KEEPS WS-EQUITY-WINS CURRENT AS EACH RECORD COMES THROUGH.
214900        ADD 1 TO WS-EQUITY-WINS
215000     END-IF.
215100
215200* RE-EVALUATES ONE VILLAIN AGAINST THE CURRENT CANDIDATE BOARD AND
215300* COMPARES TO HERO'S RESCORED HAND FOR THIS SAME BOARD, FEEDING THE
215400* WIN/TIE/LOSE TALLY FOR 645-SCORE-ONE-BOARD.
215500 647-SCORE-ONE-VILLAIN.
215600* RUNS ONCE PER VILLAIN FOR EACH CANDIDATE BOARD -- EXPENSIVE
215700     PERFORM 430-BUILD-EVAL-CARDS-VILLAIN
215800* HANDS OFF TO 440-EVALUATE-HAND TO DO ITS OWN JOB.
215900     PERFORM 440-EVALUATE-HAND
216000* ONLY TAKES THIS BRANCH WHEN WS-EVAL-RANK > WS-HERO-RANK.
216100     IF WS-EVAL-RANK > WS-HERO-RANK
216200        OR (WS-EVAL-RANK = WS-HERO-RANK
216300            AND WS-EVAL-KICKER > WS-HERO-KICKER)
216400* CARRIES "N" FORWARD INTO WS-HERO-WINS-ALL-SW.
216500        MOVE "N" TO WS-HERO-WINS-ALL-SW
216600     END-IF.
216700
216800*-----------------------------------------------------------------
216900* REPORT AND RESULTS WRITES.
217000*-----------------------------------------------------------------
217100* ONE REPORT LINE PER VALID SCENARIO -- REJECTS GET THEIR OWN
217200* SHORT NOTE FROM 360-REJECT-SCENARIO INSTEAD OF A DETAIL LINE.
217300 650-WRITE-DETAIL-LINE.
217400* CARRIES SPACES FORWARD INTO RPT-DETAIL-LINE.
217500     MOVE SPACES TO RPT-DETAIL-LINE
217600* CARRIES SCN-ID FORWARD INTO RPT-DET-ID.
217700     MOVE SCN-ID TO RPT-DET-ID
217800* CARRIES SCN-MODE FORWARD INTO RPT-DET-MODE.
217900     MOVE SCN-MODE TO RPT-DET-MODE
218000     MOVE WS-RANK-NAME(WS-HERO-RANK + 1) TO RPT-DET-RANK-NAME
218100* CARRIES WS-HERO-KICKER FORWARD INTO RPT-DET-KICKER.
218200     MOVE WS-HERO-KICKER TO RPT-DET-KICKER
218300* ONLY TAKES THIS BRANCH WHEN HERO-WINS-ALL.
218400     IF HERO-WINS-ALL
218500* CARRIES "H" FORWARD INTO RPT-DET-WINNER.
218600        MOVE "H" TO RPT-DET-WINNER
218700     ELSE
218800* CARRIES "V" FORWARD INTO RPT-DET-WINNER.
218900        MOVE "V" TO RPT-DET-WINNER
219000     END-IF
219100* ONLY TAKES THIS BRANCH WHEN SCN-MODE = "O".
219200     IF SCN-MODE = "O"
219300* CARRIES WS-OUTS-COUNT FORWARD INTO RPT-DET-OUTS.
219400        MOVE WS-OUTS-COUNT TO RPT-DET-OUTS
219500* CARRIES RES-ODDS FORWARD INTO RPT-DET-ODDS.
219600        MOVE RES-ODDS TO RPT-DET-ODDS
219700     ELSE
219800* CARRIES ZERO FORWARD INTO RPT-DET-OUTS.
219900        MOVE ZERO TO RPT-DET-OUTS
220000* CARRIES ZERO FORWARD INTO RPT-DET-ODDS.
220100        MOVE ZERO TO RPT-DET-ODDS
220200     END-IF
220300* ONLY TAKES THIS BRANCH WHEN SCN-MODE = "E".
220400     IF SCN-MODE = "E"
220500* CARRIES RES-EQUITY FORWARD INTO RPT-DET-EQUITY.
220600        MOVE RES-EQUITY TO RPT-DET-EQUITY
220700     ELSE
220800* CARRIES ZERO FORWARD INTO RPT-DET-EQUITY.
220900        MOVE ZERO TO RPT-DET-EQUITY
221000     END-IF
221100* CARRIES RPT-DETAIL-LINE FORWARD INTO RPT-LINE.
221200     MOVE RPT-DETAIL-LINE TO RPT-LINE
221300* SENDS RPT-LINE OUT TO ITS FILE.
221400     WRITE RPT-LINE.
221500
221600* BUILDS AND WRITES ONE RESULTS-FILE RECORD FOR THE SCENARIO JUST
221700* SCORED. RES-ODDS AND RES-EQUITY ARE MUTUALLY EXCLUSIVE ON THE
221800* LAYOUT -- ONLY ONE OF THEM IS EVER MEANINGFUL FOR A GIVEN
221900* SCN-MODE -- SO EACH BRANCH BELOW RESTORES ITS OWN FIGURE FROM THE
222000* 77-LEVEL SAVE AREA AND EXPLICITLY ZEROES THE OTHER, RATHER THAN
222100* TRUSTING THE LEADING MOVE SPACES TO LEAVE EITHER FIELD ALONE.
222200 680-WRITE-RESULT-RECORD.
222300* CLEAR THE WHOLE RECORD FIRST -- A SHORT-LENGTH MOVE LATER IN
222400* THIS PARAGRAPH CAN NEVER LEAVE A STRAY CHARACTER FROM THE
222500* PRIOR SCENARIO'S RECORD IN A FIELD THIS RUN DOES NOT TOUCH.
222600     MOVE SPACES TO RES-RECORD
222700* CARRIES SCN-ID FORWARD INTO RES-ID.
222800     MOVE SCN-ID TO RES-ID
222900* CARRIES WS-HERO-RANK FORWARD INTO RES-HERO-RANK.
223000     MOVE WS-HERO-RANK TO RES-HERO-RANK
223100* CARRIES WS-HERO-KICKER FORWARD INTO RES-HERO-KICKER.
223200     MOVE WS-HERO-KICKER TO RES-HERO-KICKER
223300* "H" = HERO TOOK IT DOWN OR CHOPPED, "V" = A VILLAIN WON --
223400* MATCHES THE HERO-WINS-ALL 88-LEVEL SET BY 480-DECIDE-SHOWDOWN.
223500     IF HERO-WINS-ALL
223600* CARRIES "H" FORWARD INTO RES-WINNER.
223700        MOVE "H" TO RES-WINNER
223800     ELSE
223900* CARRIES "V" FORWARD INTO RES-WINNER.
224000        MOVE "V" TO RES-WINNER
224100     END-IF
224200* MOVE SPACES TO RES-RECORD ABOVE ALSO BLANKS RES-ODDS AND
224300* RES-EQUITY -- PICK THE MODE'S FIGURE BACK UP FROM THE SAVE
224400* AREA 500/600 LEFT IT IN BEFORE THE RECORD GOES OUT. (CR-0559)
224500* MODE O FIGURE GOES OUT, THE MODE E FIELD IS EXPLICITLY RE-
224600* ZEROED -- NEVER LEFT TO THE LEADING MOVE SPACES TO DO THAT
224700* JOB, A FIELD ADDED BETWEEN THE TWO IFs LATER WOULD BREAK IT.
224800     IF SCN-MODE = "O"
224900* CARRIES WS-OUTS-COUNT FORWARD INTO RES-OUTS.
225000        MOVE WS-OUTS-COUNT TO RES-OUTS
225100* CARRIES WS-SAVE-ODDS FORWARD INTO RES-ODDS.
225200        MOVE WS-SAVE-ODDS TO RES-ODDS
225300     ELSE
225400* CARRIES ZERO FORWARD INTO RES-OUTS.
225500        MOVE ZERO TO RES-OUTS
225600* CARRIES ZERO FORWARD INTO RES-ODDS.
225700        MOVE ZERO TO RES-ODDS
225800     END-IF
225900* SAME TREATMENT FOR MODE E, KEPT AS ITS OWN IF RATHER THAN AN
226000* IF/ELSE-IF SO A THIRD MODE ADDED LATER DOES NOT REQUIRE
226100* RESTRUCTURING BOTH BRANCHES.
226200     IF SCN-MODE = "E"
226300* CARRIES WS-SAVE-EQUITY FORWARD INTO RES-EQUITY.
226400        MOVE WS-SAVE-EQUITY TO RES-EQUITY
226500     ELSE
226600* CARRIES ZERO FORWARD INTO RES-EQUITY.
226700        MOVE ZERO TO RES-EQUITY
226800     END-IF
226900* SENDS RES-RECORD OUT TO ITS FILE.
227000     WRITE RES-RECORD.
227100
227200* ROLLS ONE SCENARIO'S RESULT INTO THE RUN-WIDE CONTROL TOTALS --
227300* SCENARIO COUNT, REJECT COUNT, AND A DISTRIBUTION COUNT PER HAND
227400* CATEGORY SO THE SUMMARY CAN SHOW HOW MANY ROYAL FLUSHES, QUADS,
227500* AND SO ON TURNED UP ACROSS THE WHOLE RUN.
227600 800-ACCUMULATE-TOTALS.
227700* CALLED ONCE PER VALID SCENARIO, RIGHT AFTER THE RESULT
227800     ADD 1 TO WS-RECORDS-WRITTEN
227900* ONLY TAKES THIS BRANCH WHEN HERO-WINS-ALL.
228000     IF HERO-WINS-ALL
228100* KEEPS WS-HERO-WINS-TOTAL CURRENT AS EACH RECORD COMES THROUGH.
228200        ADD 1 TO WS-HERO-WINS-TOTAL
228300     ELSE
228400* KEEPS WS-HERO-LOSSES-TOTAL CURRENT AS EACH RECORD COMES THROUGH.
228500        ADD 1 TO WS-HERO-LOSSES-TOTAL
228600     END-IF
228700* KEEPS WS-RANK-DIST(WS-HERO-RANK CURRENT AS EACH RECORD COMES THR
228800     ADD 1 TO WS-RANK-DIST(WS-HERO-RANK + 1).
228900
229000*-----------------------------------------------------------------
229100* 900-WRITE-SUMMARY -- END-OF-RUN CONTROL TOTALS.
229200*-----------------------------------------------------------------
229300* RUN-END CONTROL TOTALS -- RECORD COUNTS, WIN/LOSS SPLIT, AND
229400* THE FULL HAND-CATEGORY DISTRIBUTION, ONE LINE PER CATEGORY SO
229500* THE DESK CAN SPOT-CHECK THAT THE CATEGORY MIX LOOKS RIGHT FOR
229600* THE SCENARIOS FED IN.
229700 900-WRITE-SUMMARY.
229800* CARRIES SPACES FORWARD INTO RPT-LINE.
229900     MOVE SPACES TO RPT-LINE
230000* SENDS RPT-LINE OUT TO ITS FILE.
230100     WRITE RPT-LINE
230200     MOVE "RECORDS READ............" TO SUM-LABEL
230300* CARRIES WS-RECORDS-READ FORWARD INTO SUM-VALUE.
230400     MOVE WS-RECORDS-READ TO SUM-VALUE
230500* HANDS OFF TO 910-WRITE-SUMMARY-LINE TO DO ITS OWN JOB.
230600     PERFORM 910-WRITE-SUMMARY-LINE
230700     MOVE "RECORDS WRITTEN.........." TO SUM-LABEL
230800* CARRIES WS-RECORDS-WRITTEN FORWARD INTO SUM-VALUE.
230900     MOVE WS-RECORDS-WRITTEN TO SUM-VALUE
231000* HANDS OFF TO 910-WRITE-SUMMARY-LINE TO DO ITS OWN JOB.
231100     PERFORM 910-WRITE-SUMMARY-LINE
231200     MOVE "RECORDS REJECTED........." TO SUM-LABEL
231300* CARRIES WS-RECORDS-REJECTED FORWARD INTO SUM-VALUE.
231400     MOVE WS-RECORDS-REJECTED TO SUM-VALUE
231500* HANDS OFF TO 910-WRITE-SUMMARY-LINE TO DO ITS OWN JOB.
231600     PERFORM 910-WRITE-SUMMARY-LINE
231700     MOVE "HERO WINS................" TO SUM-LABEL
231800* CARRIES WS-HERO-WINS-TOTAL FORWARD INTO SUM-VALUE.
231900     MOVE WS-HERO-WINS-TOTAL TO SUM-VALUE
232000* HANDS OFF TO 910-WRITE-SUMMARY-LINE TO DO ITS OWN JOB.
232100     PERFORM 910-WRITE-SUMMARY-LINE
232200     MOVE "HERO LOSSES.............." TO SUM-LABEL
232300* CARRIES WS-HERO-LOSSES-TOTAL FORWARD INTO SUM-VALUE.
232400     MOVE WS-HERO-LOSSES-TOTAL TO SUM-VALUE
232500* HANDS OFF TO 910-WRITE-SUMMARY-LINE TO DO ITS OWN JOB.
232600     PERFORM 910-WRITE-SUMMARY-LINE
232700* CARRIES SPACES FORWARD INTO RPT-LINE.
232800     MOVE SPACES TO RPT-LINE
232900* SENDS RPT-LINE OUT TO ITS FILE.
233000     WRITE RPT-LINE
233100* HANDS OFF TO 920-WRITE-RANK-DIST-LINE TO DO ITS OWN JOB.
233200     PERFORM 920-WRITE-RANK-DIST-LINE
233300             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.
233400
233500* WRITES ONE LABELED COUNT LINE (SCENARIOS READ, REJECTED, ETC) TO
233600* REPORT-FILE.
233700 910-WRITE-SUMMARY-LINE.
233800* SUM-LABEL/SUM-VALUE ARE REUSED FOR EVERY COUNT LINE -- NOT
233900     MOVE WS-SUMMARY-LINE TO RPT-LINE
234000* SENDS RPT-LINE OUT TO ITS FILE.
234100     WRITE RPT-LINE.
234200
234300* WRITES ONE HAND-CATEGORY DISTRIBUTION LINE (CATEGORY NAME FROM
234400* THE WS-RANK-NAME TABLE, COUNT FOR THE RUN) TO REPORT-FILE.
234500 920-WRITE-RANK-DIST-LINE.
234600* ONE CALL PER HAND CATEGORY, DRIVEN BY 900'S PERFORM VARYING.
234700     MOVE WS-RANK-NAME(WS-I) TO SUM-LABEL
234800* CARRIES WS-RANK-DIST(WS-I) FORWARD INTO SUM-VALUE.
234900     MOVE WS-RANK-DIST(WS-I) TO SUM-VALUE
235000* CARRIES WS-SUMMARY-LINE FORWARD INTO RPT-LINE.
235100     MOVE WS-SUMMARY-LINE TO RPT-LINE
235200* SENDS RPT-LINE OUT TO ITS FILE.
235300     WRITE RPT-LINE.
235400
235500* CLOSES ALL THREE FILES AND ENDS THE RUN. NOTHING FANCY -- IF A
235600* CLOSE EVER FAILS THE JCL WILL CATCH THE CONDITION CODE, THIS
235700* PROGRAM DOES NOT TEST FILE STATUS ON CLOSE.
235800 950-CLOSE-FILES.
235900* SHUTS SCENARIO-FILE DOWN CLEANLY AT END OF JOB.
236000     CLOSE SCENARIO-FILE
236100* SHUTS RESULTS-FILE DOWN CLEANLY AT END OF JOB.
236200     CLOSE RESULTS-FILE
236300* SHUTS REPORT-FILE DOWN CLEANLY AT END OF JOB.
236400     CLOSE REPORT-FILE.
